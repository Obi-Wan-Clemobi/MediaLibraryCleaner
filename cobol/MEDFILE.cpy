000100******************************************************************
000200*                                                                *
000300*    COPY       : MEDFILE                                       *
000400*    APLICACION : MEDIOTECA (LIMPIEZA DE BIBLIOTECA DE VIDEO)   *
000500*    DESCRIPCION: LAYOUT DEL REGISTRO MAESTRO DEL CATALOGO DE   *
000600*                 ARCHIVOS DE VIDEO (MF-). ES EL UNICO REGISTRO *
000700*                 DEL ARCHIVO CATALOGO-MEDIOS; CLAVE DE NEGOCIO *
000800*                 ES MF-FILE-PATH, CLAVE DE CARGA ES MF-ID.     *
000900*                                                                *
001000*    HISTORIA DE CAMBIOS                                        *
001100*    ----------------------------------------------------------- *
001200*    FECHA     PROGRAMADOR       TICKET    DESCRIPCION           *
001300*    --------  ----------------  --------  --------------------- *
001400*    04/02/91  L.DENIS           EDR-0041  ALTA DEL LAYOUT ORIG. *
001500*    19/09/92  L.DENIS           EDR-0058  SE AGREGA MF-CODEC Y  *
001600*                                          MF-BITRATE.           *
001700*    02/05/93  L.DENIS           EDR-0066  SE AGREGA MF-SEASON Y *
001800*                                          MF-EPISODE PARA LAS   *
001900*                                          SERIES DE TV.         *
002000*    11/03/94  M.ACOSTA          EDR-0077  SE AGREGA LA VISTA    *
002100*                                          MF-TEMP-EPIS-R PARA   *
002200*                                          ARMAR EL MARCADOR     *
002300*                                          SXXEXXX EN LOS        *
002400*                                          LISTADOS.             *
002500*    06/07/96  M.ACOSTA          EDR-0103  SE AMPLIA MF-FILE-SIZE*
002600*                                          A 12 POSICIONES.      *
002700*    14/01/99  R.QUIROGA         Y2K-0012  REVISION Y2K: MF-YEAR *
002800*                                          YA SE GUARDA EN 4     *
002900*                                          POSICIONES, NO HUBO   *
003000*                                          QUE TOCAR NADA.       *
003100*    23/08/01  R.QUIROGA         EDR-0140  SE AGREGA LA VISTA    *
003200*                                          MF-RESOLUCION-R PARA  *
003300*                                          COMPARAR ANCHO X ALTO *
003400*                                          DE UN SOLO GOLPE EN   *
003500*                                          EL BUSCADOR DE        *
003600*                                          DUPLICADOS.           *
003700*    17/02/04  R.QUIROGA         EDR-0166  SE AGREGAN LOS 88     *
003800*                                          NIVELES DE            *
003900*                                          MF-MEDIA-TYPE.        *
004000*                                                                *
004100******************************************************************
004200     01  MF-REGISTRO-CATALOGO.
004300         03  MF-ID                   PIC 9(006).
004400         03  MF-FILE-PATH            PIC X(120).
004500         03  MF-FILE-NAME            PIC X(060).
004600         03  MF-FILE-SIZE            PIC 9(012).
004700         03  MF-FILE-HASH            PIC X(016).
004800         03  MF-MEDIA-TYPE           PIC X(005).
004900             88  MF-TIPO-SERIE                  VALUE 'TV   '.
005000             88  MF-TIPO-PELICULA                VALUE 'MOVIE'.
005100         03  MF-TITLE                PIC X(040).
005200         03  MF-YEAR                 PIC 9(004).
005300         03  MF-SEASON               PIC 9(002).
005400         03  MF-EPISODE              PIC 9(003).
005500         03  MF-TEMP-EPIS-R REDEFINES MF-EPISODE.
005600             05  FILLER              PIC 9(001).
005700             05  MF-TEMP-EPIS-R2     PIC 9(002).
005800         03  MF-RESOLUCION-GRUPO.
005810             05  MF-RES-WIDTH        PIC 9(004).
005820             05  MF-RES-HEIGHT       PIC 9(004).
006000         03  MF-RESOLUCION-R REDEFINES MF-RESOLUCION-GRUPO
006010                                     PIC 9(008).
006100*            VISTA COMBINADA ANCHO(4)+ALTO(4) PARA COMPARAR EN
006200*            UN UNICO CAMPO NUMERICO DE 8 POSICIONES
006400         03  MF-CODEC                PIC X(010).
006500         03  MF-BITRATE              PIC 9(009).
006600         03  MF-DURATION             PIC 9(006)V9(02).
006700         03  FILLER                  PIC X(017).
006800******************************************************************
