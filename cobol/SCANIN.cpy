000100******************************************************************
000200*                                                                *
000300*    COPY       : SCANIN                                        *
000400*    APLICACION : MEDIOTECA (LIMPIEZA DE BIBLIOTECA DE VIDEO)   *
000500*    DESCRIPCION: LAYOUT DEL REGISTRO DE ENTRADA DEL ESCANEO    *
000600*                 DE ARCHIVOS DE VIDEO (SC-), TAL COMO LO       *
000700*                 ENTREGA EL PROCESO DE RASTREO PREVIO AL       *
000800*                 PROGRAMA DE CARGA DEL CATALOGO (CARGCAT).     *
000900*                                                                *
001000*    HISTORIA DE CAMBIOS                                        *
001100*    ----------------------------------------------------------- *
001200*    FECHA     PROGRAMADOR       TICKET    DESCRIPCION           *
001300*    --------  ----------------  --------  --------------------- *
001400*    04/02/91  L.DENIS           EDR-0041  ALTA DEL LAYOUT ORIG. *
001500*    19/09/92  L.DENIS           EDR-0058  SE AGREGA SC-CODEC Y  *
001600*                                          SC-BITRATE PARA EL    *
001700*                                          CONTROL DE CALIDAD.   *
001800*    11/03/94  M.ACOSTA          EDR-0077  SE AGREGA LA TABLA    *
001900*                                          SC-FILE-NAME-TBL PARA *
002000*                                          QUE CARGCAT PUEDA     *
002100*                                          BARRER EL NOMBRE      *
002200*                                          CARACTER A CARACTER.  *
002300*    06/07/96  M.ACOSTA          EDR-0103  SE AMPLIA SC-FILE-SIZE*
002400*                                          A 12 POSICIONES POR   *
002500*                                          ARCHIVOS MAYORES A 1  *
002600*                                          GIGABYTE.             *
002700*    14/01/99  R.QUIROGA         Y2K-0012  REVISION Y2K: NINGUN  *
002800*                                          CAMPO DE ESTE LAYOUT  *
002900*                                          GUARDA ANIO EN 2 POS. *
003000*                                          SE DEJA CONSTANCIA.   *
003100*    23/08/01  R.QUIROGA         EDR-0140  SE AGREGA SC-MEDIA-   *
003200*                                          TYPE 'AUTO' COMO      *
003300*                                          VALOR DE ENTRADA.     *
003400*                                                                *
003500******************************************************************
003600     01  SC-REGISTRO-ESCANEO.
003700         03  SC-FILE-PATH            PIC X(120).
003800         03  SC-FILE-NAME            PIC X(060).
003900         03  SC-FILE-NAME-TBL REDEFINES SC-FILE-NAME.
004000             05  SC-FILE-NAME-CAR    PIC X(001) OCCURS 60 TIMES.
004100         03  SC-FILE-SIZE            PIC 9(012).
004200         03  SC-FILE-HASH            PIC X(016).
004300         03  SC-MEDIA-TYPE           PIC X(005).
004400             88  SC-TIPO-SERIE                 VALUE 'TV   '.
004500             88  SC-TIPO-PELICULA               VALUE 'MOVIE'.
004600             88  SC-TIPO-AUTOMATICO              VALUE 'AUTO '.
004700         03  SC-RES-WIDTH            PIC 9(004).
004800         03  SC-RES-HEIGHT           PIC 9(004).
004900         03  SC-CODEC                PIC X(010).
005000         03  SC-BITRATE              PIC 9(009).
005100         03  SC-DURATION             PIC 9(006)V9(02).
005200         03  FILLER                  PIC X(008).
005300******************************************************************
