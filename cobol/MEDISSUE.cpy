000100******************************************************************
000200*                                                                *
000300*    COPY       : MEDISSUE                                      *
000400*    APLICACION : MEDIOTECA (LIMPIEZA DE BIBLIOTECA DE VIDEO)   *
000500*    DESCRIPCION: LAYOUT DEL REGISTRO DE PROBLEMA DETECTADO POR *
000600*                 EL MOTOR DE REGLAS (MI-). UN REGISTRO POR     *
000700*                 CADA PROBLEMA SEÑALADO SOBRE UN ARCHIVO DEL   *
000800*                 CATALOGO. ESCRITO POR ANALIZA, LEIDO POR      *
000900*                 REPORTE PARA EL LISTADO CON CORTE DE CONTROL. *
001000*                                                                *
001100*    HISTORIA DE CAMBIOS                                        *
001200*    ----------------------------------------------------------- *
001300*    FECHA     PROGRAMADOR       TICKET    DESCRIPCION           *
001400*    --------  ----------------  --------  --------------------- *
001500*    02/05/93  L.DENIS           EDR-0066  ALTA DEL LAYOUT ORIG. *
001600*    11/03/94  M.ACOSTA          EDR-0077  SE AGREGA MI-         *
001700*                                          DUPLICATE-OF-ID PARA  *
001800*                                          SEÑALAR LA COPIA QUE  *
001900*                                          SE CONSERVA.          *
002000*    17/02/04  R.QUIROGA         EDR-0166  SE AGREGAN LOS 88     *
002100*                                          NIVELES DE MI-        *
002200*                                          SEVERITY Y MI-ISSUE-  *
002300*                                          TYPE.                 *
002400*    05/11/07  R.QUIROGA         EDR-0191  SE AGREGA LA VISTA    *
002500*                                          MI-DESCRIPCION-R PARA *
002600*                                          PARTIR LA DESCRIPCION *
002700*                                          EN DOS MITADES DE 40  *
002800*                                          AL ECO POR PANTALLA.  *
002900*                                                                *
003000******************************************************************
003100     01  MI-REGISTRO-PROBLEMA.
003200         03  MI-ID                   PIC 9(006).
003300         03  MI-MEDIA-FILE-ID        PIC 9(006).
003400         03  MI-ISSUE-TYPE           PIC X(010).
003500             88  MI-TIPO-DUPLICADO           VALUE 'DUPLICATE '.
003600             88  MI-TIPO-BAJA-RES            VALUE 'LOW-RES   '.
003700             88  MI-TIPO-CALIDAD             VALUE 'QUALITY   '.
003800             88  MI-TIPO-FALTANTE            VALUE 'MISSING   '.
003900         03  MI-SEVERITY             PIC X(006).
004000             88  MI-SEVERIDAD-ALTA           VALUE 'HIGH  '.
004100             88  MI-SEVERIDAD-MEDIA          VALUE 'MEDIUM'.
004200         03  MI-DESCRIPTION          PIC X(080).
004300         03  MI-DESCRIPCION-R REDEFINES MI-DESCRIPTION.
004400             05  MI-DESCRIPCION-R1   PIC X(040).
004500             05  MI-DESCRIPCION-R2   PIC X(040).
004600         03  MI-DUPLICATE-OF-ID      PIC 9(006).
004700         03  FILLER                  PIC X(006).
004800******************************************************************
