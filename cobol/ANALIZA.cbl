000010******************************************************************
000020*                                                                *
000030*    PROGRAMA   : ANALIZA                                       *
000040*    APLICACION : MEDIOTECA (LIMPIEZA DE BIBLIOTECA DE VIDEO)   *
000050*    TIPO       : BATCH                                         *
000060*    DESCRIPCION: MOTOR DE REGLAS DEL CATALOGO DE VIDEO. CARGA  *
000070*                 MEDCAT COMPLETO EN MEMORIA Y CORRE LOS 5       *
000080*                 BUSCADORES DE PROBLEMAS EN EL ORDEN FIJO DEL   *
000090*                 MANUAL DE OPERACION: DUPLICADOS, NOMBRES       *
000100*                 PARECIDOS, BAJA RESOLUCION, CALIDAD Y          *
000110*                 EPISODIOS FALTANTES. CADA PROBLEMA HALLADO SE  *
000120*                 GRABA COMO UN REGISTRO EN ARCHIVO-PROBLEMAS,   *
000130*                 TODOS BAJO UN UNICO CONTADOR DE MI-ID.         *
000140*    ARCHIVOS   : MEDCAT (ENTRADA), PROBLEM (SALIDA)            *
000150*    PROGRAMA(S): SIMTEXT (CALCULO DE PARECIDO ENTRE NOMBRES)   *
000160*                                                                *
000170*    HISTORIA DE CAMBIOS                                        *
000180*    ----------------------------------------------------------- *
000190*    FECHA     PROGRAMADOR       TICKET    DESCRIPCION           *
000200*    --------  ----------------  --------  --------------------- *
000210*    02/05/93  L.DENIS           EDR-0066  ALTA DEL PROGRAMA     *
000220*                                          ORIGINAL (SOLO          *
000230*                                          DUPLICADOS POR HASH).   *
000240*    11/03/94  M.ACOSTA          EDR-0077  SE AGREGA EL BUSCADOR  *
000250*                                          DE NOMBRES PARECIDOS,   *
000260*                                          CON LLAMADA A SIMTEXT.  *
000270*    06/07/96  M.ACOSTA          EDR-0103  SE AGREGA EL BUSCADOR  *
000280*                                          DE BAJA RESOLUCION.     *
000290*    14/01/99  R.QUIROGA         Y2K-0012  REVISION Y2K: MF-YEAR  *
000300*                                          SE COMPARA COMO SIGLO   *
000310*                                          COMPLETO, SIN RECORTAR. *
000320*    23/08/01  R.QUIROGA         EDR-0140  SE AGREGA EL BUSCADOR  *
000330*                                          DE PROBLEMAS DE         *
000340*                                          CALIDAD (CODEC Y        *
000350*                                          BITRATE).               *
000360*    17/02/04  R.QUIROGA         EDR-0166  SE AGREGA EL BUSCADOR  *
000370*                                          DE EPISODIOS FALTANTES  *
000380*                                          POR TITULO Y TEMPORADA. *
000390*    05/11/07  R.QUIROGA         EDR-0191  SE UNIFICA EL CONTADOR *
000400*                                          DE MI-ID EN UN UNICO    *
000410*                                          77 COMPARTIDO POR LOS   *
000420*                                          CINCO BUSCADORES.       *
000430*    12/06/11  D.ROMERO          EDR-0233  SE AGREGA EL REDONDEO  *
000440*                                          HALF-UP DEL PORCENTAJE  *
000450*                                          DE PARECIDO Y EL        *
000460*                                          TRUNCADO DEL KBPS.      *
000470*    04/03/13  D.ROMERO          EDR-0248  AUDITORIA DE REGLAS:   *
000480*                                          BAJA RESOLUCION PASA A *
000490*                                          SEVERIDAD HIGH; EMPATE  *
000500*                                          DE MEJOR COPIA AHORA    *
000510*                                          MIRA BITRATE ANTES DEL  *
000520*                                          TAMANIO; EMPATE DE       *
000530*                                          NOMBRE PARECIDO YA NO   *
000540*                                          DESEMPATA POR TAMANIO;  *
000550*                                          CODEC VIEJO SE BUSCA    *
000560*                                          POR CONTENIDO Y SUMA    *
000570*                                          MPEG2 A LA LISTA.       *
000580*    22/05/13  D.ROMERO          EDR-0256  CORRECCION URGENTE:    *
000590*                                          210/310 COMPARABAN LA  *
000600*                                          VISTA COMBINADA MF-RESO*
000610*                                          LUCION-R (ANCHO+ALTO)  *
000620*                                          EN VEZ DEL ALTO SOLO,  *
000630*                                          POR LO QUE DOS COPIAS  *
000640*                                          CON IGUAL ALTO PERO    *
000650*                                          DISTINTO ANCHO NO EMPA-*
000660*                                          TABAN COMO CORRESPONDE;*
000670*                                          SE SACAN LOS CAMPOS    *
000680*                                          WS-RESOL-A/B Y SE COM- *
000690*                                          PARA WC-RES-HEIGHT DI- *
000700*                                          RECTAMENTE. TAMBIEN SE *
000710*                                          COMPLETA EN 302 LA DES-*
000720*                                          CRIPCION DE NOMBRE PA- *
000730*                                          RECIDO, QUE QUEDABA    *
000740*                                          CORTADA ANTES DEL POR- *
000750*                                          CENTAJE DE COINCIDEN-  *
000760*                                          CIA.                   *
000770*    03/06/13  D.ROMERO          EDR-0259  AUDITORIA DE REGLAS:    *
000780*                                          202/203 NO EXCLUIAN EL  *
000790*                                          HASH EN BLANCO, POR LO  *
000800*                                          QUE DOS ARCHIVOS SIN    *
000810*                                          HASH CALCULADO SE MARCA-*
000820*                                          BAN COMO DUPLICADOS     *
000830*                                          ENTRE SI; 501 ENCADENABA*
000840*                                          CODEC VIEJO Y BITRATE   *
000850*                                          BAJO CON IF/ELSE, POR LO*
000860*                                          QUE UN ARCHIVO NUNCA    *
000870*                                          PODIA TENER LOS DOS     *
000880*                                          PROBLEMAS A LA VEZ (AHO-*
000890*                                          RA SE PRUEBAN POR SEPA- *
000900*                                          RADO EN 502/503); 401   *
000910*                                          NO INFORMABA EL MINIMO  *
000920*                                          CONFIGURADO EN LA DES-  *
000930*                                          CRIPCION DE BAJA RESOLU-*
000940*                                          CION.                  *
000950*                                                                *
000960******************************************************************
000970 IDENTIFICATION DIVISION.
000980 PROGRAM-ID. ANALIZA.
000990 AUTHOR. M. ACOSTA.
001000 INSTALLATION. MEDIOTECA - DEPARTAMENTO DE SISTEMAS.
001010 DATE-WRITTEN. 02/05/1993.
001020 DATE-COMPILED.
001030 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
001040******************************************************************
001050 ENVIRONMENT DIVISION.
001060 CONFIGURATION SECTION.
001070 SPECIAL-NAMES.
001080     CLASS CTE-CODEC-VIEJO IS 'X' 'x' 'D' 'd'
001090     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
001100            OFF STATUS IS WS-UPSI-TRAZA-OFF.
001110 INPUT-OUTPUT SECTION.
001120 FILE-CONTROL.
001130     SELECT CATALOGO-MEDIOS  ASSIGN TO "MEDCAT"
001140                             ORGANIZATION IS LINE SEQUENTIAL
001150                             FILE STATUS IS WS-MF-ESTADO.
001160
001170     SELECT ARCHIVO-PROBLEMAS ASSIGN TO "PROBLEM"
001180                             ORGANIZATION IS LINE SEQUENTIAL
001190                             FILE STATUS IS WS-MI-ESTADO.
001200
001210 DATA DIVISION.
001220 FILE SECTION.
001230 FD  CATALOGO-MEDIOS LABEL RECORD IS STANDARD.
001240     COPY MEDFILE.
001250
001260 FD  ARCHIVO-PROBLEMAS LABEL RECORD IS STANDARD.
001270     COPY MEDISSUE.
001280
001290 WORKING-STORAGE SECTION.
001300*-----------------------------------------------------------------
001310*    INDICADORES Y CODIGOS DE ESTADO DE ARCHIVO
001320*-----------------------------------------------------------------
001330 77  WS-MF-ESTADO            PIC X(02).
001340 77  WS-MI-ESTADO            PIC X(02).
001350 77  WS-MF-FIN-CATALOGO      PIC X(02) VALUE 'NO'.
001360     88  WS-MF-HAY-FIN                   VALUE 'SI'.
001370 77  WS-UPSI-TRAZA-ON        PIC X(01).
001380 77  WS-UPSI-TRAZA-OFF       PIC X(01).
001390*-----------------------------------------------------------------
001400*    CONTADOR UNICO DE MI-ID, COMPARTIDO POR LOS CINCO BUSCADORES
001410*    (EDR-0191 - VER HISTORIA DE CAMBIOS)
001420*-----------------------------------------------------------------
001430 77  WS-ULTIMO-MI-ID         PIC 9(06) COMP VALUE ZERO.
001440*-----------------------------------------------------------------
001450*    VALORES DE CONFIGURACION FIJOS EN COMPILACION (REEMPLAZAN EL
001460*    CONFIGURADOR YAML DEL SISTEMA ORIGINAL)
001470*-----------------------------------------------------------------
001480 77  WS-CTE-UMBRAL-PARECIDO  PIC 9(03) VALUE 85.
001490 77  WS-CTE-ALTURA-MINIMA    PIC 9(04) VALUE 1080.
001500 77  WS-CTE-BITRATE-MINIMO   PIC 9(09) VALUE 2000000.
001510*-----------------------------------------------------------------
001520*    TABLA DEL CATALOGO COMPLETO EN MEMORIA
001530*-----------------------------------------------------------------
001540 01  WS-CAT-CANT              PIC 9(04) COMP VALUE ZERO.
001550 01  WS-TABLA-CATALOGO.
001560     05  WC-REGISTRO-CATALOGO OCCURS 1 TO 9999 TIMES
001570                               DEPENDING ON WS-CAT-CANT
001580                               INDEXED BY IDX-A IDX-B.
001590         10  WC-ID            PIC 9(006).
001600         10  WC-FILE-PATH     PIC X(120).
001610         10  WC-FILE-NAME     PIC X(060).
001620         10  WC-FILE-SIZE     PIC 9(012).
001630         10  WC-FILE-HASH     PIC X(016).
001640         10  WC-MEDIA-TYPE    PIC X(005).
001650         10  WC-TITLE         PIC X(040).
001660         10  WC-YEAR          PIC 9(004).
001670         10  WC-SEASON        PIC 9(002).
001680         10  WC-EPISODE       PIC 9(003).
001690         10  WC-RES-WIDTH     PIC 9(004).
001700         10  WC-RES-HEIGHT    PIC 9(004).
001710         10  WC-CODEC         PIC X(010).
001720         10  WC-BITRATE       PIC 9(009).
001730         10  WC-DURATION      PIC 9(006)V9(02).
001740         10  WC-YA-MARCADO-DUP PIC X(002) VALUE 'NO'.
001750             88  WC-YA-MARCADO-DUP-SI         VALUE 'SI'.
001760*-----------------------------------------------------------------
001770*    TABLA DE TITULOS/TEMPORADA DISTINTOS, USADA POR EL BUSCADOR
001780*    DE EPISODIOS FALTANTES (SERIE 600)
001790*-----------------------------------------------------------------
001800 01  WS-CANT-GRUPOS           PIC 9(04) COMP VALUE ZERO.
001810 01  WS-TABLA-GRUPOS.
001820     05  WG-GRUPO OCCURS 1 TO 9999 TIMES
001830                   DEPENDING ON WS-CANT-GRUPOS
001840                   INDEXED BY IDX-G.
001850         10  WG-TITLE         PIC X(040).
001860         10  WG-SEASON        PIC 9(002).
001870         10  WG-MIN-EPISODIO  PIC 9(003).
001880         10  WG-MAX-EPISODIO  PIC 9(003).
001890         10  WG-TABLA-VISTOS.
001900             15  WG-VISTO OCCURS 500 TIMES PIC X(01).
001910*-----------------------------------------------------------------
001920*    AREAS DE TRABAJO DE LOS BUSCADORES
001930*-----------------------------------------------------------------
001940 01  WS-AREA-TRABAJO.
001950     05  WS-I                 PIC 9(04) COMP.
001960     05  WS-J                 PIC 9(04) COMP.
001970     05  WS-K                 PIC 9(04) COMP.
001980     05  WS-IDX-MEJOR         PIC 9(04) COMP.
001990     05  WS-IDX-PEOR          PIC 9(04) COMP.
002000     05  WS-KBPS-ESPERADO     PIC 9(09) COMP.
002010     05  WS-KBPS-REAL         PIC 9(09) COMP.
002020     05  WS-CODEC-MAYUS       PIC X(10).
002030     05  WS-CNT-CODEC-VIEJO   PIC 9(02) COMP.
002040     05  WS-DESCR-TRABAJO     PIC X(80).
002050*-----------------------------------------------------------------
002060*    PARAMETROS DE LLAMADA A SIMTEXT (PARECIDO DE NOMBRES)
002070*-----------------------------------------------------------------
002080 01  WS-PARM-SIMTEXT.
002090     05  WS-PARM-NOMBRE-A     PIC X(60).
002100     05  WS-PARM-NOMBRE-B     PIC X(60).
002110     05  WS-PARM-RESULTADO    PIC 9(03).
002120*-----------------------------------------------------------------
002130 PROCEDURE DIVISION.
002140*-----------------------------------------------------------------
002150 COMIENZO.
002160     PERFORM 010-ABRIR-ARCHIVOS.
002170     PERFORM 020-CARGAR-TABLA-CATALOGO.
002180     PERFORM 200-DUPLICADOS-EXACTOS.
002190     PERFORM 300-NOMBRES-SIMILARES.
002200     PERFORM 400-BAJA-RESOLUCION.
002210     PERFORM 500-PROBLEMAS-CALIDAD.
002220     PERFORM 600-EPISODIOS-FALTANTES.
002230     PERFORM 070-CERRAR-ARCHIVOS.
002240     DISPLAY '=================================================='.
002250     DISPLAY 'ANALIZA - PROBLEMAS DETECTADOS: ' WS-ULTIMO-MI-ID.
002260     DISPLAY '=================================================='.
002270     STOP RUN.
002280*-----------------------------------------------------------------
002290*******
002300 010-ABRIR-ARCHIVOS.
002310*******
002320     OPEN INPUT CATALOGO-MEDIOS.
002330     IF WS-MF-ESTADO NOT = '00'
002340         DISPLAY 'ERROR EN OPEN CATALOGO-MEDIOS FS: ' WS-MF-ESTADO
002350         STOP RUN.
002360     OPEN OUTPUT ARCHIVO-PROBLEMAS.
002370     IF WS-MI-ESTADO NOT = '00'
002380         DISPLAY 'ERROR EN OPEN ARCHIVO-PROBLEMAS FS: ' WS-MI-ESTADO
002390         STOP RUN.
002400*-----------------------------------------------------------------
002410*******
002420 020-CARGAR-TABLA-CATALOGO.
002430*******
002440     MOVE ZERO TO WS-CAT-CANT.
002450     PERFORM 021-LEER-CATALOGO.
002460     PERFORM 022-ACUMULAR-CATALOGO UNTIL WS-MF-HAY-FIN.
002470*-----------------------------------------------------------------
002480 021-LEER-CATALOGO.
002490     READ CATALOGO-MEDIOS
002500         AT END MOVE 'SI' TO WS-MF-FIN-CATALOGO.
002510*-----------------------------------------------------------------
002520 022-ACUMULAR-CATALOGO.
002530     ADD 1 TO WS-CAT-CANT.
002540     MOVE MF-ID            TO WC-ID (WS-CAT-CANT).
002550     MOVE MF-FILE-PATH     TO WC-FILE-PATH (WS-CAT-CANT).
002560     MOVE MF-FILE-NAME     TO WC-FILE-NAME (WS-CAT-CANT).
002570     MOVE MF-FILE-SIZE     TO WC-FILE-SIZE (WS-CAT-CANT).
002580     MOVE MF-FILE-HASH     TO WC-FILE-HASH (WS-CAT-CANT).
002590     MOVE MF-MEDIA-TYPE    TO WC-MEDIA-TYPE (WS-CAT-CANT).
002600     MOVE MF-TITLE         TO WC-TITLE (WS-CAT-CANT).
002610     MOVE MF-YEAR          TO WC-YEAR (WS-CAT-CANT).
002620     MOVE MF-SEASON        TO WC-SEASON (WS-CAT-CANT).
002630     MOVE MF-EPISODE       TO WC-EPISODE (WS-CAT-CANT).
002640     MOVE MF-RES-WIDTH     TO WC-RES-WIDTH (WS-CAT-CANT).
002650     MOVE MF-RES-HEIGHT    TO WC-RES-HEIGHT (WS-CAT-CANT).
002660     MOVE MF-CODEC         TO WC-CODEC (WS-CAT-CANT).
002670     MOVE MF-BITRATE       TO WC-BITRATE (WS-CAT-CANT).
002680     MOVE MF-DURATION      TO WC-DURATION (WS-CAT-CANT).
002690     MOVE 'NO'             TO WC-YA-MARCADO-DUP (WS-CAT-CANT).
002700     PERFORM 021-LEER-CATALOGO.
002710*-----------------------------------------------------------------
002720*******
002730 070-CERRAR-ARCHIVOS.
002740*******
002750     CLOSE CATALOGO-MEDIOS.
002760     CLOSE ARCHIVO-PROBLEMAS.
002770*-----------------------------------------------------------------
002780*    SERIE 200: DUPLICADOS EXACTOS (MISMO MF-FILE-HASH)
002790*-----------------------------------------------------------------
002800*******
002810 200-DUPLICADOS-EXACTOS.
002820*    RECORRE LA TABLA DE PUNTA A PUNTA; PARA CADA ARCHIVO TODAVIA
002830*    NO MARCADO, BUSCA TODOS LOS QUE COMPARTEN SU HASH Y, SI HAY
002840*    MAS DE UNO, DETERMINA LA MEJOR COPIA Y GRABA UN PROBLEMA POR
002850*    CADA UNA DE LAS RESTANTES.
002860*******
002870     IF WS-CAT-CANT > 1
002880         PERFORM 201-PROCESAR-ARCHIVO-BASE
002890             VARYING IDX-A FROM 1 BY 1 UNTIL IDX-A > WS-CAT-CANT.
002900*-----------------------------------------------------------------
002910 201-PROCESAR-ARCHIVO-BASE.
002920     IF NOT WC-YA-MARCADO-DUP-SI (IDX-A)
002930         MOVE IDX-A TO WS-IDX-MEJOR
002940         PERFORM 202-BUSCAR-MISMO-HASH
002950             VARYING IDX-B FROM IDX-A BY 1 UNTIL IDX-B > WS-CAT-CANT
002960         IF WS-IDX-MEJOR NOT = IDX-A OR WS-J > ZERO
002970             PERFORM 203-MARCAR-DUPLICADOS
002980                 VARYING IDX-B FROM IDX-A BY 1
002990                 UNTIL IDX-B > WS-CAT-CANT.
003000*-----------------------------------------------------------------
003010 202-BUSCAR-MISMO-HASH.
003020*    EN LA MISMA VUELTA VA ACTUALIZANDO WS-IDX-MEJOR (LA COPIA QUE
003030*    SE CONSERVA: MAYOR RESOLUCION, Y A IGUAL RESOLUCION MAYOR
003040*    TAMANIO DE ARCHIVO) Y CUENTA EN WS-J CUANTAS COPIAS HAY.
003050     IF IDX-B = IDX-A
003060         MOVE ZERO TO WS-J
003070     ELSE
003080         IF WC-FILE-HASH (IDX-A) NOT = SPACES
003090             AND WC-FILE-HASH (IDX-B) = WC-FILE-HASH (IDX-A)
003100             AND NOT WC-YA-MARCADO-DUP-SI (IDX-B)
003110             ADD 1 TO WS-J
003120             PERFORM 210-DETERMINAR-MEJOR-COPIA.
003130*-----------------------------------------------------------------
003140 203-MARCAR-DUPLICADOS.
003150     IF IDX-B NOT = WS-IDX-MEJOR
003160         AND WC-FILE-HASH (IDX-A) NOT = SPACES
003170         AND WC-FILE-HASH (IDX-B) = WC-FILE-HASH (IDX-A)
003180         AND NOT WC-YA-MARCADO-DUP-SI (IDX-B)
003190         MOVE 'SI' TO WC-YA-MARCADO-DUP (IDX-B)
003200         MOVE 'SI' TO WC-YA-MARCADO-DUP (WS-IDX-MEJOR)
003210         STRING 'DUPLICADO EXACTO DE ' DELIMITED BY SIZE
003220             WC-FILE-NAME (WS-IDX-MEJOR) DELIMITED BY SPACE
003230             INTO WS-DESCR-TRABAJO
003240         MOVE WC-ID (IDX-B)        TO MI-MEDIA-FILE-ID
003250         MOVE 'DUPLICATE '         TO MI-ISSUE-TYPE
003260         MOVE 'HIGH  '             TO MI-SEVERITY
003270         MOVE WS-DESCR-TRABAJO     TO MI-DESCRIPTION
003280         MOVE WC-ID (WS-IDX-MEJOR) TO MI-DUPLICATE-OF-ID
003290         PERFORM 900-GRABAR-PROBLEMA.
003300*-----------------------------------------------------------------
003310 210-DETERMINAR-MEJOR-COPIA.
003320*    A IGUAL HASH, GANA LA MAYOR RESOLUCION (ALTO DE IMAGEN, NO EL
003330*    ANCHO); SI EMPATAN, GANA EL MAYOR BITRATE; SI TAMBIEN EMPATAN,
003340*    GANA EL ARCHIVO DE MAYOR TAMANIO (EDR-0256 - VER HISTORIA DE
003350*    CAMBIOS: YA NO SE COMPARA LA VISTA COMBINADA ANCHO+ALTO DE
003360*    MF-RESOLUCION-R, QUE HACIA PREVALECER EL ANCHO SOBRE EL ALTO).
003370     IF WC-RES-HEIGHT (IDX-B) > WC-RES-HEIGHT (WS-IDX-MEJOR)
003380         MOVE IDX-B TO WS-IDX-MEJOR
003390     ELSE
003400         IF WC-RES-HEIGHT (IDX-B) = WC-RES-HEIGHT (WS-IDX-MEJOR)
003410             IF WC-BITRATE (IDX-B) > WC-BITRATE (WS-IDX-MEJOR)
003420                 MOVE IDX-B TO WS-IDX-MEJOR
003430             ELSE
003440                 IF WC-BITRATE (IDX-B) = WC-BITRATE (WS-IDX-MEJOR)
003450                     AND WC-FILE-SIZE (IDX-B) >
003460                         WC-FILE-SIZE (WS-IDX-MEJOR)
003470                     MOVE IDX-B TO WS-IDX-MEJOR.
003480*-----------------------------------------------------------------
003490*    SERIE 300: NOMBRES DE ARCHIVO PARECIDOS (CALL SIMTEXT)
003500*-----------------------------------------------------------------
003510*******
003520 300-NOMBRES-SIMILARES.
003530*    COMPARA CADA PAR DE ARCHIVOS DEL CATALOGO (SIN IMPORTAR SI YA
003540*    FUERON MARCADOS COMO DUPLICADOS EXACTOS, TAL COMO LO HACE EL
003550*    BUSCADOR DE DUPLICADOS POR HASH). SI EL PARECIDO DEVUELTO POR
003560*    SIMTEXT SUPERA EL UMBRAL CONFIGURADO, GRABA UN PROBLEMA SOBRE
003570*    EL PEOR DE LOS DOS ARCHIVOS.
003580*******
003590     IF WS-CAT-CANT > 1
003600         PERFORM 301-RECORRER-BASE
003610             VARYING IDX-A FROM 1 BY 1 UNTIL IDX-A > WS-CAT-CANT.
003620*-----------------------------------------------------------------
003630 301-RECORRER-BASE.
003640     COMPUTE WS-K = IDX-A + 1.
003650     PERFORM 302-COMPARAR-PAR
003660         VARYING IDX-B FROM WS-K BY 1 UNTIL IDX-B > WS-CAT-CANT.
003670*-----------------------------------------------------------------
003680 302-COMPARAR-PAR.
003690     MOVE WC-FILE-NAME (IDX-A) TO WS-PARM-NOMBRE-A
003700         MOVE WC-FILE-NAME (IDX-B) TO WS-PARM-NOMBRE-B
003710         MOVE ZERO TO WS-PARM-RESULTADO
003720         CALL 'SIMTEXT' USING WS-PARM-NOMBRE-A WS-PARM-NOMBRE-B
003730             WS-PARM-RESULTADO
003740         IF WS-PARM-RESULTADO NOT < WS-CTE-UMBRAL-PARECIDO
003750             PERFORM 310-DETERMINAR-PEOR-ARCHIVO
003760             STRING 'NOMBRE PARECIDO A ' DELIMITED BY SIZE
003770                 WC-FILE-NAME (WS-IDX-MEJOR) DELIMITED BY SPACE
003780                 ' (' DELIMITED BY SIZE
003790                 WS-PARM-RESULTADO DELIMITED BY SIZE
003800                 '% MATCH)' DELIMITED BY SIZE
003810                 INTO WS-DESCR-TRABAJO
003820             MOVE WC-ID (WS-IDX-PEOR)  TO MI-MEDIA-FILE-ID
003830             MOVE 'DUPLICATE '         TO MI-ISSUE-TYPE
003840             MOVE 'MEDIUM'             TO MI-SEVERITY
003850             MOVE WS-DESCR-TRABAJO     TO MI-DESCRIPTION
003860             MOVE WC-ID (WS-IDX-MEJOR) TO MI-DUPLICATE-OF-ID
003870             PERFORM 900-GRABAR-PROBLEMA.
003880*-----------------------------------------------------------------
003890 310-DETERMINAR-PEOR-ARCHIVO.
003900*    EL "PEOR" ES EL DE MENOR RESOLUCION (ALTO DE IMAGEN, NO EL
003910*    ANCHO - EDR-0256); A IGUAL RESOLUCION, SE TOMA SIEMPRE EL
003920*    PRIMERO DEL PAR (IDX-A) COMO EL MEJOR, SIN MIRAR EL TAMANIO
003930*    DE ARCHIVO (EDR-0248 - VER HISTORIA DE CAMBIOS). WS-IDX-MEJOR/
003940*    WS-IDX-PEOR QUEDAN FIJADOS PARA QUE 302-COMPARAR-PAR ARME LA
003950*    DESCRIPCION.
003960     IF WC-RES-HEIGHT (IDX-A) < WC-RES-HEIGHT (IDX-B)
003970         MOVE IDX-A TO WS-IDX-PEOR
003980         MOVE IDX-B TO WS-IDX-MEJOR
003990     ELSE
004000         IF WC-RES-HEIGHT (IDX-A) > WC-RES-HEIGHT (IDX-B)
004010             MOVE IDX-B TO WS-IDX-PEOR
004020             MOVE IDX-A TO WS-IDX-MEJOR
004030         ELSE
004040             MOVE IDX-B TO WS-IDX-PEOR
004050             MOVE IDX-A TO WS-IDX-MEJOR.
004060*-----------------------------------------------------------------
004070*    SERIE 400: BAJA RESOLUCION (ALTO MENOR AL MINIMO CONFIGURADO)
004080*-----------------------------------------------------------------
004090*******
004100 400-BAJA-RESOLUCION.
004110*******
004120     IF WS-CAT-CANT > ZERO
004130         PERFORM 401-PROBAR-RESOLUCION
004140             VARYING IDX-A FROM 1 BY 1 UNTIL IDX-A > WS-CAT-CANT.
004150*-----------------------------------------------------------------
004160 401-PROBAR-RESOLUCION.
004170*    EDR-0259: LA DESCRIPCION AHORA INCLUYE EL VALOR DEL MINIMO
004180*    CONFIGURADO (WS-CTE-ALTURA-MINIMA), QUE ANTES QUEDABA
004190*    SOBREENTENDIDO Y NO SE IMPRIMIA.
004200     IF WC-RES-HEIGHT (IDX-A) < WS-CTE-ALTURA-MINIMA
004210         STRING 'RESOLUCION ' DELIMITED BY SIZE
004220             WC-RES-HEIGHT (IDX-A) DELIMITED BY SIZE
004230             'P POR DEBAJO DEL MINIMO DE ' DELIMITED BY SIZE
004240             WS-CTE-ALTURA-MINIMA DELIMITED BY SIZE
004250             'P' DELIMITED BY SIZE
004260             INTO WS-DESCR-TRABAJO
004270         MOVE WC-ID (IDX-A)   TO MI-MEDIA-FILE-ID
004280         MOVE 'LOW-RES   '    TO MI-ISSUE-TYPE
004290         MOVE 'HIGH  '        TO MI-SEVERITY
004300         MOVE WS-DESCR-TRABAJO TO MI-DESCRIPTION
004310         MOVE ZERO             TO MI-DUPLICATE-OF-ID
004320         PERFORM 900-GRABAR-PROBLEMA.
004330*-----------------------------------------------------------------
004340*    SERIE 500: PROBLEMAS DE CALIDAD (CODEC VIEJO O BITRATE BAJO
004350*    A 1080P)
004360*-----------------------------------------------------------------
004370*******
004380 500-PROBLEMAS-CALIDAD.
004390*******
004400     IF WS-CAT-CANT > ZERO
004410         PERFORM 501-PROBAR-CALIDAD
004420             VARYING IDX-A FROM 1 BY 1 UNTIL IDX-A > WS-CAT-CANT.
004430*-----------------------------------------------------------------
004440 501-PROBAR-CALIDAD.
004450*    EDR-0259: EL PROBLEMA DE CODEC Y EL DE BITRATE BAJO SE
004460*    PRUEBAN POR SEPARADO (NO COMO IF/ELSE), PORQUE UN MISMO
004470*    ARCHIVO PUEDE TENER LOS DOS PROBLEMAS A LA VEZ (CODEC
004480*    PRIMERO).
004490     PERFORM 502-PROBAR-CODEC-VIEJO.
004500     PERFORM 503-PROBAR-BITRATE-BAJO.
004510*-----------------------------------------------------------------
004520 502-PROBAR-CODEC-VIEJO.
004530*    EDR-0248: EL CODEC VIEJO PUEDE VENIR COMO PARTE DE UNA
004540*    CADENA MAS LARGA (POR EJ. 'MPEG2VIDEO'); SE BUSCA POR
004550*    CONTENIDO, NO POR IGUALDAD EXACTA, Y SE AGREGA MPEG2 A
004560*    LA LISTA DE CODECS VIEJOS.
004570     MOVE WC-CODEC (IDX-A) TO WS-CODEC-MAYUS.
004580     INSPECT WS-CODEC-MAYUS CONVERTING
004590         'abcdefghijklmnopqrstuvwxyz' TO
004600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004610     MOVE ZERO TO WS-CNT-CODEC-VIEJO.
004620     INSPECT WS-CODEC-MAYUS TALLYING WS-CNT-CODEC-VIEJO
004630         FOR ALL 'XVID'.
004640     INSPECT WS-CODEC-MAYUS TALLYING WS-CNT-CODEC-VIEJO
004650         FOR ALL 'DIVX'.
004660     INSPECT WS-CODEC-MAYUS TALLYING WS-CNT-CODEC-VIEJO
004670         FOR ALL 'MPEG2'.
004680     IF WS-CNT-CODEC-VIEJO > ZERO
004690         MOVE WC-ID (IDX-A)    TO MI-MEDIA-FILE-ID
004700         MOVE 'QUALITY   '     TO MI-ISSUE-TYPE
004710         MOVE 'MEDIUM'         TO MI-SEVERITY
004720         STRING 'CODEC OBSOLETO: ' DELIMITED BY SIZE
004730             WC-CODEC (IDX-A) DELIMITED BY SPACE
004740             INTO WS-DESCR-TRABAJO
004750         MOVE WS-DESCR-TRABAJO TO MI-DESCRIPTION
004760         MOVE ZERO             TO MI-DUPLICATE-OF-ID
004770         PERFORM 900-GRABAR-PROBLEMA.
004780*-----------------------------------------------------------------
004790 503-PROBAR-BITRATE-BAJO.
004800     IF WC-RES-HEIGHT (IDX-A) = WS-CTE-ALTURA-MINIMA
004810         AND WC-BITRATE (IDX-A) > ZERO
004820         COMPUTE WS-KBPS-REAL = WC-BITRATE (IDX-A) / 1000
004830         IF WC-BITRATE (IDX-A) < WS-CTE-BITRATE-MINIMO
004840             MOVE WC-ID (IDX-A)    TO MI-MEDIA-FILE-ID
004850             MOVE 'QUALITY   '     TO MI-ISSUE-TYPE
004860             MOVE 'MEDIUM'         TO MI-SEVERITY
004870             STRING 'BITRATE BAJO PARA 1080P: ' DELIMITED BY SIZE
004880                 WS-KBPS-REAL DELIMITED BY SIZE
004890                 ' KBPS' DELIMITED BY SIZE
004900                 INTO WS-DESCR-TRABAJO
004910             MOVE WS-DESCR-TRABAJO TO MI-DESCRIPTION
004920             MOVE ZERO             TO MI-DUPLICATE-OF-ID
004930             PERFORM 900-GRABAR-PROBLEMA.
004940*-----------------------------------------------------------------
004950*    SERIE 600: EPISODIOS FALTANTES (AGRUPA POR TITULO/TEMPORADA)
004960*-----------------------------------------------------------------
004970*******
004980 600-EPISODIOS-FALTANTES.
004990*    ARMA LA TABLA DE GRUPOS TITULO/TEMPORADA CON EL MAYOR
005000*    EPISODIO VISTO Y LA LISTA DE EPISODIOS PRESENTES, Y LUEGO
005010*    RECORRE CADA GRUPO BUSCANDO LOS NUMEROS AUSENTES.
005020*******
005030     MOVE ZERO TO WS-CANT-GRUPOS.
005040     IF WS-CAT-CANT > ZERO
005050         PERFORM 601-ACUMULAR-EN-GRUPO
005060             VARYING IDX-A FROM 1 BY 1 UNTIL IDX-A > WS-CAT-CANT
005070         PERFORM 610-PROBAR-GRUPO
005080             VARYING IDX-G FROM 1 BY 1 UNTIL IDX-G > WS-CANT-GRUPOS.
005090*-----------------------------------------------------------------
005100 601-ACUMULAR-EN-GRUPO.
005110     IF WC-MEDIA-TYPE (IDX-A) = 'TV   ' AND WC-SEASON (IDX-A) > ZERO
005120         AND WC-EPISODE (IDX-A) > ZERO AND WC-EPISODE (IDX-A) NOT > 500
005130         PERFORM 604-ACTUALIZAR-GRUPO.
005140*-----------------------------------------------------------------
005150 602-BUSCAR-GRUPO.
005160     IF WG-TITLE (IDX-G) = WC-TITLE (IDX-A)
005170        AND WG-SEASON (IDX-G) = WC-SEASON (IDX-A)
005180         MOVE IDX-G TO WS-J.
005190*-----------------------------------------------------------------
005200 604-ACTUALIZAR-GRUPO.
005210*    UBICA EL GRUPO TITULO/TEMPORADA DEL ARCHIVO (O LO CREA SI NO
005220*    EXISTE TODAVIA) Y ACTUALIZA EL MINIMO/MAXIMO EPISODIO VISTO
005230*    Y LA TABLA DE EPISODIOS PRESENTES DEL GRUPO.
005240     MOVE ZERO TO WS-J.
005250     PERFORM 602-BUSCAR-GRUPO
005260         VARYING IDX-G FROM 1 BY 1 UNTIL IDX-G > WS-CANT-GRUPOS
005270            OR WS-J NOT = ZERO.
005280     IF WS-J = ZERO
005290         PERFORM 603-CREAR-GRUPO-NUEVO.
005300     MOVE WS-J TO WS-K.
005310     MOVE 'S' TO WG-VISTO (WS-K WC-EPISODE (IDX-A)).
005320     IF WC-EPISODE (IDX-A) > WG-MAX-EPISODIO (WS-K)
005330         MOVE WC-EPISODE (IDX-A) TO WG-MAX-EPISODIO (WS-K).
005340     IF WC-EPISODE (IDX-A) < WG-MIN-EPISODIO (WS-K)
005350         MOVE WC-EPISODE (IDX-A) TO WG-MIN-EPISODIO (WS-K).
005360*-----------------------------------------------------------------
005370 603-CREAR-GRUPO-NUEVO.
005380     ADD 1 TO WS-CANT-GRUPOS.
005390     MOVE WC-TITLE (IDX-A)   TO WG-TITLE (WS-CANT-GRUPOS).
005400     MOVE WC-SEASON (IDX-A)  TO WG-SEASON (WS-CANT-GRUPOS).
005410     MOVE WC-EPISODE (IDX-A) TO WG-MIN-EPISODIO (WS-CANT-GRUPOS).
005420     MOVE ZERO                TO WG-MAX-EPISODIO (WS-CANT-GRUPOS).
005430     MOVE ALL 'N'              TO WG-TABLA-VISTOS (WS-CANT-GRUPOS).
005440     MOVE WS-CANT-GRUPOS       TO WS-J.
005450*-----------------------------------------------------------------
005460 610-PROBAR-GRUPO.
005470     IF WG-MAX-EPISODIO (IDX-G) > WG-MIN-EPISODIO (IDX-G)
005480         PERFORM 611-PROBAR-EPISODIO
005490             VARYING WS-I FROM WG-MIN-EPISODIO (IDX-G) BY 1
005500             UNTIL WS-I > WG-MAX-EPISODIO (IDX-G).
005510*-----------------------------------------------------------------
005520 611-PROBAR-EPISODIO.
005530     IF WG-VISTO (IDX-G WS-I) NOT = 'S'
005540         ADD 1 TO WS-ULTIMO-MI-ID
005550         MOVE WS-ULTIMO-MI-ID     TO MI-ID
005560         MOVE ZERO                TO MI-MEDIA-FILE-ID
005570         MOVE 'MISSING   '        TO MI-ISSUE-TYPE
005580         MOVE 'MEDIUM'            TO MI-SEVERITY
005590         STRING WG-TITLE (IDX-G) DELIMITED BY SPACE
005600             ' TEMPORADA ' DELIMITED BY SIZE
005610             WG-SEASON (IDX-G) DELIMITED BY SIZE
005620             ' FALTA EPISODIO ' DELIMITED BY SIZE
005630             WS-I DELIMITED BY SIZE
005640             INTO WS-DESCR-TRABAJO
005650         MOVE WS-DESCR-TRABAJO    TO MI-DESCRIPTION
005660         MOVE ZERO                TO MI-DUPLICATE-OF-ID
005670         WRITE MI-REGISTRO-PROBLEMA.
005680*-----------------------------------------------------------------
005690*    PARAGRAFO COMUN DE GRABACION (SERIES 200 A 500; LA SERIE 600
005700*    GRABA DIRECTO PORQUE YA TIENE EL MI-ID ARMADO EN 611)
005710*-----------------------------------------------------------------
005720*******
005730 900-GRABAR-PROBLEMA.
005740*******
005750     ADD 1 TO WS-ULTIMO-MI-ID.
005760     MOVE WS-ULTIMO-MI-ID TO MI-ID.
005770     WRITE MI-REGISTRO-PROBLEMA.
005780*-----------------------------------------------------------------
005790 END PROGRAM ANALIZA.
