000010******************************************************************
000020*                                                                *
000030*    PROGRAMA   : SIMTEXT                                       *
000040*    APLICACION : MEDIOTECA (LIMPIEZA DE BIBLIOTECA DE VIDEO)   *
000050*    TIPO       : SUBRUTINA (CALL)                               *
000060*    DESCRIPCION: CALCULA EL PORCENTAJE DE PARECIDO ENTRE DOS    *
000070*                 NOMBRES DE ARCHIVO, A RAZON DE 2*LCS/(LARGO-A+ *
000080*                 LARGO-B), DONDE LCS ES LA SUBSECUENCIA COMUN   *
000090*                 MAS LARGA ENTRE AMBAS CADENAS (EQUIVALENTE DE  *
000100*                 RATCLIFF/OBERSHELP USADO POR EL BUSCADOR DE    *
000110*                 NOMBRES PARECIDOS DE ANALIZA). DEVUELVE UN     *
000120*                 ENTERO DE 0 A 100.                              *
000130*    LLAMADO POR : ANALIZA (SERIE 300-NOMBRES-SIMILARES)         *
000140*                                                                *
000150*    HISTORIA DE CAMBIOS                                        *
000160*    ----------------------------------------------------------- *
000170*    FECHA     PROGRAMADOR       TICKET    DESCRIPCION           *
000180*    --------  ----------------  --------  --------------------- *
000190*    11/03/94  M.ACOSTA          EDR-0077  ALTA DE LA SUBRUTINA   *
000200*                                          ORIGINAL (DISTANCIA DE  *
000210*                                          CARACTERES COINCIDEN-   *
000220*                                          TES EN LA MISMA         *
000230*                                          POSICION).              *
000240*    06/07/96  M.ACOSTA          EDR-0103  SE REEMPLAZA EL CALCULO *
000250*                                          POR POSICION POR LA     *
000260*                                          TABLA DE PROGRAMACION   *
000270*                                          DINAMICA DE LA          *
000280*                                          SUBSECUENCIA COMUN MAS  *
000290*                                          LARGA (LCS), MAS        *
000300*                                          CONFIABLE CON NOMBRES   *
000310*                                          DE DISTINTO LARGO.      *
000320*    14/01/99  R.QUIROGA         Y2K-0012  REVISION Y2K: ESTA      *
000330*                                          SUBRUTINA NO MANEJA     *
000340*                                          FECHAS, SIN CAMBIOS.    *
000350*    12/06/11  D.ROMERO          EDR-0233  SE REDONDEA EL          *
000360*                                          RESULTADO HALF-UP EN    *
000370*                                          LUGAR DE TRUNCARLO.     *
000380*    22/05/13  D.ROMERO          EDR-0257  SE AGREGA LA VISTA     *
000390*                                          WS-PARECIDO-X1000-R    *
000400*                                          PARA INSPECCIONAR POR  *
000410*                                          SEPARADO LA PARTE      *
000420*                                          ENTERA Y EL RESTO DEL  *
000430*                                          PARECIDO POR MIL AL    *
000440*                                          DEPURAR EL CALCULO DE  *
000450*                                          PORCENTAJE.            *
000460*                                                                *
000470******************************************************************
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID. SIMTEXT.
000500 AUTHOR. M. ACOSTA.
000510 INSTALLATION. MEDIOTECA - DEPARTAMENTO DE SISTEMAS.
000520 DATE-WRITTEN. 11/03/1994.
000530 DATE-COMPILED.
000540 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000550******************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     CLASS CTE-CARACTER-VALIDO IS 'A' THRU 'Z' 'a' THRU 'z'
000600                                    '0' THRU '9'
000610     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
000620            OFF STATUS IS WS-UPSI-TRAZA-OFF.
000630 DATA DIVISION.
000640 WORKING-STORAGE SECTION.
000650 77  WS-UPSI-TRAZA-ON        PIC X(01).
000660 77  WS-UPSI-TRAZA-OFF       PIC X(01).
000670*-----------------------------------------------------------------
000680*    AREA DE TRABAJO LOCAL (COPIA MAYUSCULA DE LOS PARAMETROS
000690*    RECIBIDOS, SIN BLANCOS DE RELLENO, PARA LA TABLA DE LCS)
000700*-----------------------------------------------------------------
000710 01  WS-AREA-LOCAL.
000720     05  WS-TEXTO-A           PIC X(60).
000730     05  WS-TEXTO-A-TBL REDEFINES WS-TEXTO-A.
000740         10  WS-CAR-A         PIC X(001) OCCURS 60 TIMES.
000750     05  WS-LARGO-A           PIC 9(02) COMP.
000760     05  WS-TEXTO-B           PIC X(60).
000770     05  WS-TEXTO-B-TBL REDEFINES WS-TEXTO-B.
000780         10  WS-CAR-B         PIC X(001) OCCURS 60 TIMES.
000790     05  WS-LARGO-B           PIC 9(02) COMP.
000800     05  WS-I                 PIC 9(02) COMP.
000810     05  WS-J                 PIC 9(02) COMP.
000820     05  WS-LARGO-LCS         PIC 9(02) COMP.
000830     05  WS-PARECIDO-X1000    PIC 9(05) COMP.
000840     05  WS-PARECIDO-X1000-R REDEFINES WS-PARECIDO-X1000.
000850         10  WS-PARECIDO-PORC     PIC 9(03).
000860         10  WS-PARECIDO-DECIMAL  PIC 9(02).
000870*            VISTA PARA DIAGNOSTICO DE REDONDEO (EDR-0257): SEPARA
000880*            LA PARTE ENTERA DEL PARECIDO POR MIL DE SU RESTO.
000890*-----------------------------------------------------------------
000900*    TABLA DE PROGRAMACION DINAMICA PARA LA SUBSECUENCIA COMUN
000910*    MAS LARGA. WT-CELDA (I J) GUARDA EL LARGO DE LA LCS ENTRE LOS
000920*    PRIMEROS I CARACTERES DE A Y LOS PRIMEROS J CARACTERES DE B.
000930*-----------------------------------------------------------------
000940 01  WS-TABLA-LCS.
000950     05  WT-FILA OCCURS 0 TO 60 TIMES DEPENDING ON WS-LARGO-A.
000960         10  WT-CELDA OCCURS 0 TO 60 TIMES DEPENDING ON WS-LARGO-B
000970                      PIC 9(02) COMP.
000980*-----------------------------------------------------------------
000990 LINKAGE SECTION.
001000 01  LK-NOMBRE-A              PIC X(60).
001010 01  LK-NOMBRE-B              PIC X(60).
001020 01  LK-RESULTADO             PIC 9(03).
001030*-----------------------------------------------------------------
001040 PROCEDURE DIVISION USING LK-NOMBRE-A LK-NOMBRE-B LK-RESULTADO.
001050*-----------------------------------------------------------------
001060 COMIENZO.
001070     PERFORM 010-PREPARAR-TEXTOS.
001080     PERFORM 020-ARMAR-TABLA-LCS.
001090     PERFORM 030-CALCULAR-PORCENTAJE.
001100     GOBACK.
001110*-----------------------------------------------------------------
001120*******
001130 010-PREPARAR-TEXTOS.
001140*    PASA LOS PARAMETROS A MAYUSCULAS Y MIDE EL LARGO REAL DE
001150*    CADA UNO (SIN LOS BLANCOS DE RELLENO A LA DERECHA).
001160*******
001170     MOVE LK-NOMBRE-A TO WS-TEXTO-A.
001180     MOVE LK-NOMBRE-B TO WS-TEXTO-B.
001190     INSPECT WS-TEXTO-A CONVERTING
001200         'abcdefghijklmnopqrstuvwxyz' TO
001210         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001220     INSPECT WS-TEXTO-B CONVERTING
001230         'abcdefghijklmnopqrstuvwxyz' TO
001240         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001250     MOVE ZERO TO WS-LARGO-A.
001260     MOVE ZERO TO WS-LARGO-B.
001270     PERFORM 011-MEDIR-TEXTO-A
001280         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 60.
001290     PERFORM 012-MEDIR-TEXTO-B
001300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 60.
001310*-----------------------------------------------------------------
001320 011-MEDIR-TEXTO-A.
001330     IF WS-CAR-A (WS-I) NOT = SPACE
001340         MOVE WS-I TO WS-LARGO-A.
001350*-----------------------------------------------------------------
001360 012-MEDIR-TEXTO-B.
001370     IF WS-CAR-B (WS-I) NOT = SPACE
001380         MOVE WS-I TO WS-LARGO-B.
001390*-----------------------------------------------------------------
001400*******
001410 020-ARMAR-TABLA-LCS.
001420*    RECORRE LA TABLA FILA POR FILA, COLUMNA POR COLUMNA. LA FILA
001430*    Y LA COLUMNA CERO QUEDAN EN CERO (VALOR INICIAL DE COMP).
001440*******
001450     IF WS-LARGO-A > ZERO AND WS-LARGO-B > ZERO
001460         PERFORM 021-RECORRER-FILA
001470             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LARGO-A.
001480*-----------------------------------------------------------------
001490 021-RECORRER-FILA.
001500     PERFORM 022-CALCULAR-CELDA
001510         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-LARGO-B.
001520*-----------------------------------------------------------------
001530 022-CALCULAR-CELDA.
001540     IF WS-CAR-A (WS-I) = WS-CAR-B (WS-J)
001550         COMPUTE WT-CELDA (WS-I WS-J) =
001560             WT-CELDA (WS-I - 1 WS-J - 1) + 1
001570     ELSE
001580         IF WT-CELDA (WS-I - 1 WS-J) > WT-CELDA (WS-I WS-J - 1)
001590             MOVE WT-CELDA (WS-I - 1 WS-J) TO WT-CELDA (WS-I WS-J)
001600         ELSE
001610             MOVE WT-CELDA (WS-I WS-J - 1) TO WT-CELDA (WS-I WS-J).
001620*-----------------------------------------------------------------
001630*******
001640 030-CALCULAR-PORCENTAJE.
001650*    PARECIDO = 2 * LARGO-LCS / (LARGO-A + LARGO-B), REDONDEADO
001660*    HALF-UP A ENTERO DE 0 A 100 (EDR-0233).
001670*******
001680     MOVE ZERO TO LK-RESULTADO.
001690     IF WS-LARGO-A > ZERO AND WS-LARGO-B > ZERO
001700         MOVE WT-CELDA (WS-LARGO-A WS-LARGO-B) TO WS-LARGO-LCS
001710         COMPUTE WS-PARECIDO-X1000 ROUNDED =
001720             (2000 * WS-LARGO-LCS) / (WS-LARGO-A + WS-LARGO-B)
001730         COMPUTE LK-RESULTADO ROUNDED = WS-PARECIDO-X1000 / 10.
001740*-----------------------------------------------------------------
001750 END PROGRAM SIMTEXT.
