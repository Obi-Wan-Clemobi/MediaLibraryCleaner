000010******************************************************************
000020*                                                                *
000030*    PROGRAMA   : CARGCAT                                       *
000040*    APLICACION : MEDIOTECA (LIMPIEZA DE BIBLIOTECA DE VIDEO)   *
000050*    TIPO       : BATCH                                         *
000060*    DESCRIPCION: CARGA DEL CATALOGO DE ARCHIVOS DE VIDEO A     *
000070*                 PARTIR DEL RASTREO DE ENTRADA (SCANIN). FILTRA*
000080*                 POR EXTENSION Y PATRONES A IGNORAR, DERIVA    *
000090*                 TITULO/ANIO/TEMPORADA/EPISODIO DEL NOMBRE DEL *
000100*                 ARCHIVO Y DA DE ALTA O ACTUALIZA EL REGISTRO  *
000110*                 MAESTRO DEL CATALOGO (MEDCAT), CONSERVANDO EL *
000120*                 MF-ID CUANDO YA EXISTE LA RUTA.                *
000130*    ARCHIVOS   : SCANIN (ENTRADA), MEDCAT (ENTRADA/SALIDA)     *
000140*    PROGRAMA(S): NINGUNO                                       *
000150*                                                                *
000160*    HISTORIA DE CAMBIOS                                        *
000170*    ----------------------------------------------------------- *
000180*    FECHA     PROGRAMADOR       TICKET    DESCRIPCION           *
000190*    --------  ----------------  --------  --------------------- *
000200*    04/02/91  L.DENIS           EDR-0041  ALTA DEL PROGRAMA     *
000210*                                          ORIGINAL (CARGA DEL   *
000220*                                          MAESTRO).             *
000230*    19/09/92  L.DENIS           EDR-0058  SE AGREGA EL FILTRO   *
000240*                                          DE EXTENSION Y LOS    *
000250*                                          PATRONES A IGNORAR.   *
000260*    02/05/93  L.DENIS           EDR-0066  SE AGREGA LA DERIVA-  *
000270*                                          CION DE TEMPORADA Y   *
000280*                                          EPISODIO PARA SERIES. *
000290*    11/03/94  M.ACOSTA          EDR-0077  SE REEMPLAZA EL MOVE  *
000300*                                          MANUAL DE CARACTERES  *
000310*                                          POR EL BARRIDO SOBRE  *
000320*                                          SC-FILE-NAME-TBL.     *
000330*    06/07/96  M.ACOSTA          EDR-0103  SE AMPLIA MF-FILE-SIZE*
000340*                                          A 12 POSICIONES.      *
000350*    14/01/99  R.QUIROGA         Y2K-0012  REVISION Y2K: MF-YEAR *
000360*                                          SE VALIDA CON SIGLO   *
000370*                                          COMPLETO (19XX/20XX). *
000380*                                          NO SE ENCONTRARON     *
000390*                                          CAMPOS DE ANIO EN 2   *
000400*                                          POSICIONES.           *
000410*    23/08/01  R.QUIROGA         EDR-0140  SE AGREGA LA RESOLU-  *
000420*                                          CION DE MEDIA-TYPE    *
000430*                                          'AUTO' SEGUN MARCADOR *
000440*                                          DE TEMPORADA.         *
000450*    05/11/07  R.QUIROGA         EDR-0191  SE CAMBIA EL MAESTRO  *
000460*                                          A ARCHIVO SECUENCIAL  *
000470*                                          CON TABLA EN MEMORIA  *
000480*                                          PARA PERMITIR EL ALTA *
000490*                                          O CAMBIO POR RUTA.    *
000500*    12/06/11  D.ROMERO          EDR-0233  SE AGREGA EL CONTADOR *
000510*                                          DE REGISTROS OMITIDOS *
000520*                                          POR PATRON IGNORADO.  *
000530*    04/03/13  D.ROMERO          EDR-0249  AUDITORIA DE REGLAS:   *
000540*                                          EL CORTE DEL TITULO YA *
000550*                                          NO REUTILIZA LA POSI-  *
000560*                                          CION DEL ANIO (RESTRIN*
000570*                                          GIDA A SIGLO 19XX/20XX*
000580*                                          ); AHORA BUSCA POR SU  *
000590*                                          CUENTA EL PRIMER NUME- *
000600*                                          RO DE 4 DIGITOS SIN    *
000610*                                          RESTRICCION DE SIGLO.  *
000620*    22/05/13  D.ROMERO          EDR-0255  CORRECCION URGENTE:    *
000630*                                          102-COPIAR-EXTENSION   *
000640*                                          ARRANCABA EN EL PUNTO   *
000650*                                          Y COPIABA EL PUNTO COMO*
000660*                                          PARTE DE LA EXTENSION, *
000670*                                          POR LO QUE NINGUN      *
000680*                                          ARCHIVO QUEDABA VALIDO *
000690*                                          Y TODO IBA A OMITIDOS. *
000700*                                          SE ARRANCA UNA POSICION*
000710*                                          DESPUES DEL PUNTO.     *
0007203/06/13  D.ROMERO          EDR-0258  CORRECCION URGENTE:    *
000730                                     111-PROBAR-PATRON USABA*
000740                                     SIEMPRE LARGO 10 PARA  *
000750                                     EL PATRON A BUSCAR, EN *
000760                                     VEZ DEL LARGO REAL DE  *
000770                                     'SAMPLE'/'TRAILER', POR*
000780                                     LO QUE EL FILTRO EXIGIA*
000790                                     BLANCOS LITERALES A    *
000800                                     CONTINUACION DE LA PA- *
000810                                     LABRA Y NUNCA ENCONTRA-*
000820                                     BA NADA. SE AGREGA LA  *
000830                                     TABLA WS-PATRON-LARGO- *
000840                                     TBL CON EL LARGO REAL  *
000850                                     DE CADA PATRON.        *
000860*                                                                *
000870******************************************************************
000880       IDENTIFICATION DIVISION.
000890       PROGRAM-ID. CARGCAT.
000900       AUTHOR. L. DENIS.
000910       INSTALLATION. MEDIOTECA - DEPARTAMENTO DE SISTEMAS.
000920       DATE-WRITTEN. 04/02/1991.
000930       DATE-COMPILED.
000940       SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000950******************************************************************
000960       ENVIRONMENT DIVISION.
000970       CONFIGURATION SECTION.
000980       SPECIAL-NAMES.
000990           CLASS CTE-MARCA-TEMP-EPIS IS 'S' 's' 'E' 'e'
001000           UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
001010                  OFF STATUS IS WS-UPSI-TRAZA-OFF.
001020       INPUT-OUTPUT SECTION.
001030       FILE-CONTROL.
001040           SELECT ENTRADA-ESCANEO  ASSIGN TO "SCANIN"
001050                                   ORGANIZATION IS LINE SEQUENTIAL
001060                                   FILE STATUS IS WS-SC-ESTADO.
001070
001080           SELECT CATALOGO-MEDIOS ASSIGN TO "MEDCAT"
001090                                   ORGANIZATION IS LINE SEQUENTIAL
001100                                   FILE STATUS IS WS-MF-ESTADO.
001110
001120       DATA DIVISION.
001130       FILE SECTION.
001140       FD  ENTRADA-ESCANEO LABEL RECORD IS STANDARD.
001150           COPY SCANIN.
001160
001170       FD  CATALOGO-MEDIOS LABEL RECORD IS STANDARD.
001180           COPY MEDFILE.
001190
001200       WORKING-STORAGE SECTION.
001210*-----------------------------------------------------------------
001220*    INDICADORES Y CODIGOS DE ESTADO DE ARCHIVO
001230*-----------------------------------------------------------------
001240       77  WS-SC-ESTADO            PIC X(02).
001250       77  WS-MF-ESTADO            PIC X(02).
001260       77  SC-FIN-ARCHIVO          PIC X(02)  VALUE 'NO'.
001270           88  SC-HAY-FIN                      VALUE 'SI'.
001280       77  WS-MF-FIN-CATALOGO      PIC X(02)  VALUE 'NO'.
001290           88  WS-MF-HAY-FIN                   VALUE 'SI'.
001300       77  WS-UPSI-TRAZA-ON        PIC X(01).
001310       77  WS-UPSI-TRAZA-OFF       PIC X(01).
001320*-----------------------------------------------------------------
001330*    CONTADORES DE CORRIDA (COMP POR SER ACUMULADORES)
001340*-----------------------------------------------------------------
001350       77  WS-CNT-LEIDOS           PIC 9(06) COMP VALUE ZERO.
001360       77  WS-CNT-OMITIDOS         PIC 9(06) COMP VALUE ZERO.
001370       77  WS-CNT-ALTAS            PIC 9(06) COMP VALUE ZERO.
001380       77  WS-CNT-CAMBIOS          PIC 9(06) COMP VALUE ZERO.
001390       77  WS-MAX-ID-VISTO         PIC 9(06) COMP VALUE ZERO.
001400*-----------------------------------------------------------------
001410*    TABLA DEL CATALOGO VIGENTE, CARGADA EN MEMORIA PARA EL ALTA
001420*    O CAMBIO POR RUTA (EL ARCHIVO MEDCAT ES SECUENCIAL PLANO)
001430*-----------------------------------------------------------------
001440       01  WS-CAT-CANT              PIC 9(04) COMP VALUE ZERO.
001450       01  WS-IDX-ENCONTRADO        PIC 9(04) COMP VALUE ZERO.
001460       01  WS-TABLA-CATALOGO.
001470           05  WC-REGISTRO-CATALOGO OCCURS 1 TO 9999 TIMES
001480                                     DEPENDING ON WS-CAT-CANT
001490                                     INDEXED BY IDX-CAT.
001500               10  WC-ID            PIC 9(006).
001510               10  WC-FILE-PATH     PIC X(120).
001520               10  WC-FILE-NAME     PIC X(060).
001530               10  WC-FILE-SIZE     PIC 9(012).
001540               10  WC-FILE-HASH     PIC X(016).
001550               10  WC-MEDIA-TYPE    PIC X(005).
001560               10  WC-TITLE         PIC X(040).
001570               10  WC-YEAR          PIC 9(004).
001580               10  WC-SEASON        PIC 9(002).
001590               10  WC-EPISODE       PIC 9(003).
001600               10  WC-RES-WIDTH     PIC 9(004).
001610               10  WC-RES-HEIGHT    PIC 9(004).
001620               10  WC-CODEC         PIC X(010).
001630               10  WC-BITRATE       PIC 9(009).
001640               10  WC-DURATION      PIC 9(006)V9(02).
001650*-----------------------------------------------------------------
001660*    TABLAS DE CONFIGURACION (VALORES FIJOS EN TIEMPO DE
001670*    COMPILACION, REEMPLAZAN EL CONFIGURADOR YAML DEL ORIGINAL)
001680*-----------------------------------------------------------------
001690       01  WS-EXTENSIONES-VALIDAS-LIT.
001700           05  FILLER               PIC X(04) VALUE 'MKV '.
001710           05  FILLER               PIC X(04) VALUE 'MP4 '.
001720           05  FILLER               PIC X(04) VALUE 'AVI '.
001730           05  FILLER               PIC X(04) VALUE 'M4V '.
001740       01  WS-EXTENSIONES-VALIDAS REDEFINES WS-EXTENSIONES-VALIDAS-LIT.
001750           05  WS-EXT-VALIDA-TBL    PIC X(04) OCCURS 4 TIMES.
001760
001770       01  WS-PATRONES-IGNORAR-LIT.
001780           05  FILLER               PIC X(10) VALUE 'SAMPLE    '.
001790           05  FILLER               PIC X(10) VALUE 'TRAILER   '.
001800       01  WS-PATRONES-IGNORAR REDEFINES WS-PATRONES-IGNORAR-LIT.
001810           05  WS-PATRON-TBL        PIC X(10) OCCURS 2 TIMES.
001820*    LARGO REAL DE CADA PATRON (SIN EL RELLENO DE BLANCOS DE LA
001830*    TABLA DE ARRIBA), PARA QUE 113-COMPARAR-CARACTER NO EXIJA
001840*    BLANCOS LITERALES A CONTINUACION DE LA PALABRA EN EL NOMBRE
001850*    DE ARCHIVO (EDR-0258).
001860       01  WS-PATRONES-IGNORAR-LARGO-LIT.
001870           05  FILLER               PIC 9(02) VALUE 6.
001880           05  FILLER               PIC 9(02) VALUE 7.
001890       01  WS-PATRONES-IGNORAR-LARGO REDEFINES
001900                                    WS-PATRONES-IGNORAR-LARGO-LIT.
001910           05  WS-PATRON-LARGO-TBL  PIC 9(02) OCCURS 2 TIMES.
001920*-----------------------------------------------------------------
001930*    AREAS DE TRABAJO PARA EL ANALISIS DEL NOMBRE DE ARCHIVO
001940*-----------------------------------------------------------------
001950       01  WS-AREA-NOMBRE.
001960           05  WS-NOMBRE-MAYUS      PIC X(60).
001970           05  WS-NOMBRE-MAYUS-TBL REDEFINES WS-NOMBRE-MAYUS.
001980               10  WS-NOM-CAR       PIC X(001) OCCURS 60 TIMES.
001990           05  WS-LEN-NOMBRE        PIC 9(02) COMP.
002000           05  WS-STEM              PIC X(60) VALUE SPACES.
002010           05  WS-STEM-TBL REDEFINES WS-STEM.
002020               10  WS-STEM-CAR      PIC X(001) OCCURS 60 TIMES.
002030           05  WS-LEN-STEM          PIC 9(02) COMP.
002040           05  WS-POS-PUNTO         PIC 9(02) COMP.
002050           05  WS-EXTENSION         PIC X(10) VALUE SPACES.
002060           05  WS-I                 PIC 9(02) COMP.
002070           05  WS-J                 PIC 9(02) COMP.
002080           05  WS-K                 PIC 9(02) COMP.
002090           05  WS-EXT-VALIDA        PIC X(02) VALUE 'NO'.
002100               88  WS-EXT-ES-VALIDA            VALUE 'SI'.
002110           05  WS-PATRON-ENCONTRADO PIC X(02) VALUE 'NO'.
002120               88  WS-HAY-PATRON                VALUE 'SI'.
002130*-----------------------------------------------------------------
002140*    BUSQUEDA GENERICA DE SUBCADENA (USADA POR EL FILTRO DE
002150*    PATRONES A IGNORAR, CASE INSENSITIVE SOBRE WS-NOMBRE-MAYUS)
002160*-----------------------------------------------------------------
002170       01  WS-BUSQUEDA.
002180           05  WS-BUS-LEN-TEXTO     PIC 9(02) COMP.
002190           05  WS-BUS-LEN-PATRON    PIC 9(02) COMP.
002200           05  WS-BUS-POS           PIC 9(02) COMP.
002210           05  WS-BUS-SUBPOS        PIC 9(02) COMP.
002220           05  WS-BUS-POS-TEXTO     PIC 9(02) COMP.
002230           05  WS-BUS-PATRON-ACTUAL PIC 9(02) COMP.
002240           05  WS-BUS-ENCONTRADO    PIC X(02) VALUE 'NO'.
002250               88  WS-BUS-SI                    VALUE 'SI'.
002260           05  WS-BUS-COINCIDE      PIC X(02) VALUE 'SI'.
002270               88  WS-BUS-COINCIDE-SI           VALUE 'SI'.
002280*-----------------------------------------------------------------
002290*    VALORES DERIVADOS DEL NOMBRE DE ARCHIVO PARA EL REGISTRO
002300*    QUE SE VA A DAR DE ALTA O ACTUALIZAR
002310*-----------------------------------------------------------------
002320       01  WS-VALORES-DERIVADOS.
002330           05  WS-VALOR-ANIO        PIC 9(04) VALUE ZERO.
002340           05  WS-POS-ANIO          PIC 9(02) COMP VALUE ZERO.
002350           05  WS-POS-ANIO-TITULO   PIC 9(02) COMP VALUE ZERO.
002360           05  WS-VALOR-TEMP        PIC 9(02) VALUE ZERO.
002370           05  WS-POS-TEMP          PIC 9(02) COMP VALUE ZERO.
002380           05  WS-VALOR-EPIS        PIC 9(03) VALUE ZERO.
002390           05  WS-POS-EPIS          PIC 9(02) COMP VALUE ZERO.
002400           05  WS-POS-MARCADOR      PIC 9(02) COMP VALUE ZERO.
002410           05  WS-POS-CORCHETE      PIC 9(02) COMP VALUE ZERO.
002420           05  WS-POS-PARENTESIS    PIC 9(02) COMP VALUE ZERO.
002430           05  WS-POS-CORTE         PIC 9(02) COMP VALUE ZERO.
002440           05  WS-TITULO-DERIVADO   PIC X(40) VALUE SPACES.
002450           05  WS-TITULO-TBL REDEFINES WS-TITULO-DERIVADO.
002460               10  WS-TIT-CAR       PIC X(001) OCCURS 40 TIMES.
002470           05  WS-TIPO-RESUELTO     PIC X(05) VALUE SPACES.
002480           05  WS-HAY-MARCA-TEMP    PIC X(02) VALUE 'NO'.
002490               88  WS-HAY-MARCA-TEMP-SI          VALUE 'SI'.
002500*-----------------------------------------------------------------
002510       PROCEDURE DIVISION.
002520*-----------------------------------------------------------------
002530       COMIENZO.
002540           PERFORM 010-ABRIR-ARCHIVOS.
002550           PERFORM 020-CARGAR-CATALOGO-ACTUAL.
002560           PERFORM 031-LEER-ENTRADA.
002570           PERFORM 030-PROCESAR-ENTRADA UNTIL SC-HAY-FIN.
002580           PERFORM 040-GRABAR-CATALOGO.
002590           PERFORM 050-MOSTRAR-CONTADORES.
002600           PERFORM 070-CERRAR-ARCHIVOS.
002610           STOP RUN.
002620*-----------------------------------------------------------------
002630*******
002640       010-ABRIR-ARCHIVOS.
002650*******
002660           OPEN INPUT ENTRADA-ESCANEO.
002670           IF WS-SC-ESTADO NOT = '00'
002680               DISPLAY 'ERROR EN OPEN ENTRADA-ESCANEO FS: ' WS-SC-ESTADO
002690               STOP RUN.
002700*-----------------------------------------------------------------
002710*******
002720       020-CARGAR-CATALOGO-ACTUAL.
002730*    ABRE EL CATALOGO VIGENTE Y LO CARGA COMPLETO EN LA TABLA
002740*    WS-TABLA-CATALOGO. SI TODAVIA NO EXISTE (FS 35, PRIMERA
002750*    CORRIDA) ARRANCA CON LA TABLA VACIA.
002760*******
002770           MOVE ZERO TO WS-CAT-CANT.
002780           MOVE ZERO TO WS-MAX-ID-VISTO.
002790           OPEN INPUT CATALOGO-MEDIOS.
002800           IF WS-MF-ESTADO = '00'
002810               PERFORM 021-LEER-CATALOGO-ACTUAL
002820               PERFORM 022-ACUMULAR-CATALOGO-ACTUAL
002830                   UNTIL WS-MF-HAY-FIN
002840               CLOSE CATALOGO-MEDIOS
002850           ELSE
002860               IF WS-MF-ESTADO NOT = '35'
002870                   DISPLAY 'ERROR EN OPEN CATALOGO-MEDIOS FS: '
002880                       WS-MF-ESTADO
002890                   STOP RUN.
002900*-----------------------------------------------------------------
002910       021-LEER-CATALOGO-ACTUAL.
002920           READ CATALOGO-MEDIOS
002930               AT END MOVE 'SI' TO WS-MF-FIN-CATALOGO.
002940*-----------------------------------------------------------------
002950       022-ACUMULAR-CATALOGO-ACTUAL.
002960           ADD 1 TO WS-CAT-CANT.
002970           MOVE MF-ID                  TO WC-ID (WS-CAT-CANT).
002980           MOVE MF-FILE-PATH           TO WC-FILE-PATH (WS-CAT-CANT).
002990           MOVE MF-FILE-NAME           TO WC-FILE-NAME (WS-CAT-CANT).
003000           MOVE MF-FILE-SIZE           TO WC-FILE-SIZE (WS-CAT-CANT).
003010           MOVE MF-FILE-HASH           TO WC-FILE-HASH (WS-CAT-CANT).
003020           MOVE MF-MEDIA-TYPE          TO WC-MEDIA-TYPE (WS-CAT-CANT).
003030           MOVE MF-TITLE               TO WC-TITLE (WS-CAT-CANT).
003040           MOVE MF-YEAR                TO WC-YEAR (WS-CAT-CANT).
003050           MOVE MF-SEASON              TO WC-SEASON (WS-CAT-CANT).
003060           MOVE MF-EPISODE             TO WC-EPISODE (WS-CAT-CANT).
003070           MOVE MF-RES-WIDTH           TO WC-RES-WIDTH (WS-CAT-CANT).
003080           MOVE MF-RES-HEIGHT          TO WC-RES-HEIGHT (WS-CAT-CANT).
003090           MOVE MF-CODEC               TO WC-CODEC (WS-CAT-CANT).
003100           MOVE MF-BITRATE             TO WC-BITRATE (WS-CAT-CANT).
003110           MOVE MF-DURATION            TO WC-DURATION (WS-CAT-CANT).
003120           IF WC-ID (WS-CAT-CANT) > WS-MAX-ID-VISTO
003130               MOVE WC-ID (WS-CAT-CANT) TO WS-MAX-ID-VISTO.
003140           PERFORM 021-LEER-CATALOGO-ACTUAL.
003150*-----------------------------------------------------------------
003160*******
003170       030-PROCESAR-ENTRADA.
003180*    UN REGISTRO DE ENTRADA POR VUELTA: FILTRA, DERIVA Y DA DE
003190*    ALTA O ACTUALIZA EL REGISTRO DEL CATALOGO.
003200*******
003210           ADD 1 TO WS-CNT-LEIDOS.
003220           PERFORM 100-FILTRAR-EXTENSION.
003230           IF NOT WS-EXT-ES-VALIDA
003240               ADD 1 TO WS-CNT-OMITIDOS
003250           ELSE
003260               PERFORM 110-FILTRAR-PATRON-IGNORADO
003270               IF WS-HAY-PATRON
003280                   ADD 1 TO WS-CNT-OMITIDOS
003290               ELSE
003300                   PERFORM 120-DERIVAR-ANIO
003310                   PERFORM 130-DERIVAR-TEMPORADA
003320                   PERFORM 140-DERIVAR-EPISODIO
003330                   PERFORM 150-DERIVAR-TITULO
003340                   PERFORM 160-RESOLVER-TIPO-MEDIO
003350                   PERFORM 170-BUSCAR-EN-TABLA
003360                   IF WS-IDX-ENCONTRADO NOT = ZERO
003370                       PERFORM 180-ACTUALIZAR-REGISTRO
003380                   ELSE
003390                       PERFORM 190-AGREGAR-REGISTRO.
003400           PERFORM 031-LEER-ENTRADA.
003410*-----------------------------------------------------------------
003420       031-LEER-ENTRADA.
003430           READ ENTRADA-ESCANEO
003440               AT END MOVE 'SI' TO SC-FIN-ARCHIVO.
003450           IF WS-SC-ESTADO NOT = '00' AND WS-SC-ESTADO NOT = '10'
003460               DISPLAY 'ERROR EN READ ENTRADA-ESCANEO FS: ' WS-SC-ESTADO
003470               STOP RUN.
003480*-----------------------------------------------------------------
003490*******
003500       040-GRABAR-CATALOGO.
003510*    REESCRIBE EL ARCHIVO MEDCAT COMPLETO A PARTIR DE LA TABLA,
003520*    YA EN ORDEN DE MF-ID POR SER ESE EL ORDEN DE CARGA.
003530*******
003540           OPEN OUTPUT CATALOGO-MEDIOS.
003550           IF WS-MF-ESTADO NOT = '00'
003560               DISPLAY 'ERROR EN OPEN CATALOGO-MEDIOS FS: ' WS-MF-ESTADO
003570               STOP RUN.
003580           PERFORM 041-ESCRIBIR-REGISTRO
003590               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CAT-CANT.
003600           CLOSE CATALOGO-MEDIOS.
003610*-----------------------------------------------------------------
003620       041-ESCRIBIR-REGISTRO.
003630           MOVE WC-ID (WS-I)           TO MF-ID.
003640           MOVE WC-FILE-PATH (WS-I)    TO MF-FILE-PATH.
003650           MOVE WC-FILE-NAME (WS-I)    TO MF-FILE-NAME.
003660           MOVE WC-FILE-SIZE (WS-I)    TO MF-FILE-SIZE.
003670           MOVE WC-FILE-HASH (WS-I)    TO MF-FILE-HASH.
003680           MOVE WC-MEDIA-TYPE (WS-I)   TO MF-MEDIA-TYPE.
003690           MOVE WC-TITLE (WS-I)        TO MF-TITLE.
003700           MOVE WC-YEAR (WS-I)         TO MF-YEAR.
003710           MOVE WC-SEASON (WS-I)       TO MF-SEASON.
003720           MOVE WC-EPISODE (WS-I)      TO MF-EPISODE.
003730           MOVE WC-RES-WIDTH (WS-I)    TO MF-RES-WIDTH.
003740           MOVE WC-RES-HEIGHT (WS-I)   TO MF-RES-HEIGHT.
003750           MOVE WC-CODEC (WS-I)        TO MF-CODEC.
003760           MOVE WC-BITRATE (WS-I)      TO MF-BITRATE.
003770           MOVE WC-DURATION (WS-I)     TO MF-DURATION.
003780           WRITE MF-REGISTRO-CATALOGO.
003790*-----------------------------------------------------------------
003800*******
003810       050-MOSTRAR-CONTADORES.
003820*******
003830           DISPLAY '=================================================='.
003840           DISPLAY 'CARGCAT - RESUMEN DE LA CORRIDA'.
003850           DISPLAY 'REGISTROS LEIDOS          : ' WS-CNT-LEIDOS.
003860           DISPLAY 'REGISTROS OMITIDOS        : ' WS-CNT-OMITIDOS.
003870           DISPLAY 'REGISTROS DADOS DE ALTA   : ' WS-CNT-ALTAS.
003880           DISPLAY 'REGISTROS ACTUALIZADOS    : ' WS-CNT-CAMBIOS.
003890           DISPLAY '=================================================='.
003900*-----------------------------------------------------------------
003910*******
003920       070-CERRAR-ARCHIVOS.
003930*******
003940           CLOSE ENTRADA-ESCANEO.
003950*-----------------------------------------------------------------
003960*    SERIE 100: FILTRO DE EXTENSION
003970*-----------------------------------------------------------------
003980*******
003990       100-FILTRAR-EXTENSION.
004000*******
004010           MOVE 'NO' TO WS-EXT-VALIDA.
004020           MOVE ZERO TO WS-POS-PUNTO.
004030           MOVE ZERO TO WS-LEN-NOMBRE.
004040           PERFORM 101-MEDIR-Y-BUSCAR-PUNTO
004050               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 60.
004060           IF WS-POS-PUNTO NOT = ZERO
004070               MOVE SPACES TO WS-EXTENSION
004080               MOVE 1 TO WS-J
004090               PERFORM 102-COPIAR-EXTENSION
004100                   VARYING WS-I FROM WS-POS-PUNTO + 1 BY 1
004110                   UNTIL WS-I > WS-LEN-NOMBRE OR WS-J > 10
004120               INSPECT WS-EXTENSION CONVERTING
004130                   'abcdefghijklmnopqrstuvwxyz' TO
004140                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004150               PERFORM 103-COMPARAR-EXTENSION
004160                   VARYING WS-K FROM 1 BY 1
004170                   UNTIL WS-K > 4 OR WS-EXT-ES-VALIDA.
004180*-----------------------------------------------------------------
004190       101-MEDIR-Y-BUSCAR-PUNTO.
004200           IF SC-FILE-NAME-CAR (WS-I) NOT = SPACE
004210               MOVE WS-I TO WS-LEN-NOMBRE.
004220           IF SC-FILE-NAME-CAR (WS-I) = '.'
004230               MOVE WS-I TO WS-POS-PUNTO.
004240*-----------------------------------------------------------------
004250       102-COPIAR-EXTENSION.
004260           MOVE SC-FILE-NAME-CAR (WS-I) TO WS-EXTENSION (WS-J:1).
004270           ADD 1 TO WS-J.
004280*-----------------------------------------------------------------
004290       103-COMPARAR-EXTENSION.
004300           IF WS-EXTENSION = WS-EXT-VALIDA-TBL (WS-K)
004310               MOVE 'SI' TO WS-EXT-VALIDA.
004320*-----------------------------------------------------------------
004330*    SERIE 110: FILTRO DE PATRONES A IGNORAR (SAMPLE, TRAILER)
004340*-----------------------------------------------------------------
004350*******
004360       110-FILTRAR-PATRON-IGNORADO.
004370*******
004380           MOVE 'NO' TO WS-PATRON-ENCONTRADO.
004390           MOVE SC-FILE-NAME TO WS-NOMBRE-MAYUS.
004400           INSPECT WS-NOMBRE-MAYUS CONVERTING
004410               'abcdefghijklmnopqrstuvwxyz' TO
004420               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004430           PERFORM 111-PROBAR-PATRON
004440               VARYING WS-K FROM 1 BY 1
004450               UNTIL WS-K > 2 OR WS-HAY-PATRON.
004460*-----------------------------------------------------------------
004470       111-PROBAR-PATRON.
004480           MOVE WS-LEN-NOMBRE            TO WS-BUS-LEN-TEXTO.
004490           MOVE WS-PATRON-LARGO-TBL (WS-K) TO WS-BUS-LEN-PATRON.
004500           MOVE 'NO'                     TO WS-BUS-ENCONTRADO.
004510           PERFORM 112-PROBAR-POSICION
004520               VARYING WS-BUS-POS FROM 1 BY 1
004530               UNTIL WS-BUS-POS > WS-BUS-LEN-TEXTO OR WS-BUS-SI.
004540           IF WS-BUS-SI
004550               MOVE 'SI' TO WS-PATRON-ENCONTRADO.
004560*-----------------------------------------------------------------
004570       112-PROBAR-POSICION.
004580           MOVE 'SI' TO WS-BUS-COINCIDE.
004590           PERFORM 113-COMPARAR-CARACTER
004600               VARYING WS-BUS-SUBPOS FROM 1 BY 1
004610               UNTIL WS-BUS-SUBPOS > WS-BUS-LEN-PATRON
004620                  OR NOT WS-BUS-COINCIDE-SI.
004630           IF WS-BUS-COINCIDE-SI
004640               MOVE 'SI' TO WS-BUS-ENCONTRADO.
004650*-----------------------------------------------------------------
004660       113-COMPARAR-CARACTER.
004670           COMPUTE WS-BUS-POS-TEXTO = WS-BUS-POS + WS-BUS-SUBPOS - 1.
004680           IF WS-BUS-POS-TEXTO > WS-BUS-LEN-TEXTO
004690               MOVE 'NO' TO WS-BUS-COINCIDE
004700           ELSE
004710               IF WS-NOM-CAR (WS-BUS-POS-TEXTO) NOT =
004720                   WS-PATRON-TBL (WS-K) (WS-BUS-SUBPOS:1)
004730                   MOVE 'NO' TO WS-BUS-COINCIDE.
004740*-----------------------------------------------------------------
004750*    SERIE 120: DERIVACION DEL ANIO (PRIMER 19XX/20XX DEL STEM)
004760*-----------------------------------------------------------------
004770*******
004780       120-DERIVAR-ANIO.
004790*******
004800           MOVE ZERO TO WS-VALOR-ANIO.
004810           MOVE ZERO TO WS-POS-ANIO.
004820           PERFORM 150-ARMAR-STEM.
004830           PERFORM 121-PROBAR-POSICION-ANIO
004840               VARYING WS-I FROM 1 BY 1
004850               UNTIL WS-I > WS-LEN-STEM - 3 OR WS-POS-ANIO NOT = ZERO.
004860*-----------------------------------------------------------------
004870       121-PROBAR-POSICION-ANIO.
004880           IF WS-STEM-CAR (WS-I) IS NUMERIC
004890              AND WS-STEM-CAR (WS-I + 1) IS NUMERIC
004900              AND WS-STEM-CAR (WS-I + 2) IS NUMERIC
004910              AND WS-STEM-CAR (WS-I + 3) IS NUMERIC
004920              AND (WS-STEM (WS-I:2) = '19' OR WS-STEM (WS-I:2) = '20')
004930               MOVE WS-I TO WS-POS-ANIO
004940               MOVE WS-STEM (WS-I:4) TO WS-VALOR-ANIO.
004950*-----------------------------------------------------------------
004960*    SERIE 130: DERIVACION DE TEMPORADA (S SEGUIDA DE 1-2 DIG.)
004970*-----------------------------------------------------------------
004980*******
004990       130-DERIVAR-TEMPORADA.
005000*******
005010           MOVE ZERO TO WS-VALOR-TEMP.
005020           MOVE ZERO TO WS-POS-TEMP.
005030           MOVE 'NO' TO WS-HAY-MARCA-TEMP.
005040           PERFORM 131-PROBAR-POSICION-TEMP
005050               VARYING WS-I FROM 1 BY 1
005060               UNTIL WS-I > WS-LEN-STEM OR WS-HAY-MARCA-TEMP-SI.
005070*-----------------------------------------------------------------
005080       131-PROBAR-POSICION-TEMP.
005090           IF (WS-STEM-CAR (WS-I) = 'S' OR WS-STEM-CAR (WS-I) = 's')
005100              AND WS-STEM-CAR (WS-I + 1) IS NUMERIC
005110               MOVE WS-I TO WS-POS-TEMP
005120               MOVE 'SI' TO WS-HAY-MARCA-TEMP
005130               IF WS-STEM-CAR (WS-I + 2) IS NUMERIC
005140                   MOVE WS-STEM (WS-I + 1:2) TO WS-VALOR-TEMP
005150               ELSE
005160                   MOVE WS-STEM (WS-I + 1:1) TO WS-VALOR-TEMP.
005170*-----------------------------------------------------------------
005180*    SERIE 140: DERIVACION DE EPISODIO (E SEGUIDA DE 1-3 DIG.)
005190*-----------------------------------------------------------------
005200*******
005210       140-DERIVAR-EPISODIO.
005220*******
005230           MOVE ZERO TO WS-VALOR-EPIS.
005240           MOVE ZERO TO WS-POS-EPIS.
005250           PERFORM 141-PROBAR-POSICION-EPIS
005260               VARYING WS-I FROM 1 BY 1
005270               UNTIL WS-I > WS-LEN-STEM OR WS-POS-EPIS NOT = ZERO.
005280*-----------------------------------------------------------------
005290       141-PROBAR-POSICION-EPIS.
005300           IF (WS-STEM-CAR (WS-I) = 'E' OR WS-STEM-CAR (WS-I) = 'e')
005310              AND WS-STEM-CAR (WS-I + 1) IS NUMERIC
005320               MOVE WS-I TO WS-POS-EPIS
005330               IF WS-STEM-CAR (WS-I + 2) IS NUMERIC
005340                  AND WS-STEM-CAR (WS-I + 3) IS NUMERIC
005350                   MOVE WS-STEM (WS-I + 1:3) TO WS-VALOR-EPIS
005360               ELSE
005370                   IF WS-STEM-CAR (WS-I + 2) IS NUMERIC
005380                       MOVE WS-STEM (WS-I + 1:2) TO WS-VALOR-EPIS
005390                   ELSE
005400                       MOVE WS-STEM (WS-I + 1:1) TO WS-VALOR-EPIS.
005410*-----------------------------------------------------------------
005420*    SERIE 150: ARMADO DEL STEM Y DERIVACION DEL TITULO
005430*-----------------------------------------------------------------
005440*******
005450       150-ARMAR-STEM.
005460*    QUITA LA EXTENSION FINAL (LO QUE VIENE DESPUES DEL ULTIMO
005470*    PUNTO, SEGUN WS-POS-PUNTO YA CALCULADO EN LA SERIE 100).
005480*******
005490           MOVE SPACES TO WS-STEM.
005500           MOVE ZERO TO WS-LEN-STEM.
005510           IF WS-POS-PUNTO = ZERO
005520               MOVE SC-FILE-NAME TO WS-STEM
005530               MOVE WS-LEN-NOMBRE TO WS-LEN-STEM
005540           ELSE
005550               COMPUTE WS-LEN-STEM = WS-POS-PUNTO - 1
005560               IF WS-LEN-STEM > ZERO
005570                   MOVE SC-FILE-NAME (1:WS-LEN-STEM) TO WS-STEM.
005580*-----------------------------------------------------------------
005590*******
005600       150-DERIVAR-TITULO.
005610*******
005620           MOVE ZERO TO WS-POS-MARCADOR.
005630           MOVE ZERO TO WS-POS-CORCHETE.
005640           MOVE ZERO TO WS-POS-PARENTESIS.
005650           MOVE ZERO TO WS-POS-ANIO-TITULO.
005660           PERFORM 151-BUSCAR-MARCADOR-SXXEXX
005670               VARYING WS-I FROM 1 BY 1
005680               UNTIL WS-I > WS-LEN-STEM OR WS-POS-MARCADOR NOT = ZERO.
005690           PERFORM 152-BUSCAR-CORCHETE-Y-PARENTESIS
005700               VARYING WS-I FROM 1 BY 1
005710               UNTIL WS-I > WS-LEN-STEM
005720                  OR (WS-POS-CORCHETE NOT = ZERO
005730                      AND WS-POS-PARENTESIS NOT = ZERO).
005740           PERFORM 157-PROBAR-POSICION-ANIO-TITULO
005750               VARYING WS-I FROM 1 BY 1
005760               UNTIL WS-I > WS-LEN-STEM - 3
005770                  OR WS-POS-ANIO-TITULO NOT = ZERO.
005780           PERFORM 153-DETERMINAR-CORTE.
005790           PERFORM 154-COPIAR-Y-LIMPIAR-TITULO.
005800*-----------------------------------------------------------------
005810       151-BUSCAR-MARCADOR-SXXEXX.
005820           IF (WS-STEM-CAR (WS-I) = 'S' OR WS-STEM-CAR (WS-I) = 's')
005830              AND WS-STEM-CAR (WS-I + 1) IS NUMERIC
005840              AND WS-STEM-CAR (WS-I + 2) IS NUMERIC
005850              AND (WS-STEM-CAR (WS-I + 3) = 'E'
005860                   OR WS-STEM-CAR (WS-I + 3) = 'e')
005870              AND WS-STEM-CAR (WS-I + 4) IS NUMERIC
005880              AND WS-STEM-CAR (WS-I + 5) IS NUMERIC
005890               MOVE WS-I TO WS-POS-MARCADOR.
005900*-----------------------------------------------------------------
005910       152-BUSCAR-CORCHETE-Y-PARENTESIS.
005920           IF WS-STEM-CAR (WS-I) = '[' AND WS-POS-CORCHETE = ZERO
005930               MOVE WS-I TO WS-POS-CORCHETE.
005940           IF WS-STEM-CAR (WS-I) = '(' AND WS-POS-PARENTESIS = ZERO
005950               MOVE WS-I TO WS-POS-PARENTESIS.
005960*-----------------------------------------------------------------
005970*    EDR-0249: BUSQUEDA DEL PRIMER NUMERO DE 4 DIGITOS PARA CORTAR
005980*    EL TITULO. A DIFERENCIA DE 121-PROBAR-POSICION-ANIO (QUE SOLO
005990*    RECONOCE SIGLO 19XX/20XX PARA VALIDAR EL ANIO DEL REGISTRO),
006000*    ACA NO SE RESTRINGE EL SIGLO: CUALQUIER CORRIDA DE 4 DIGITOS
006010*    CORTA EL TITULO, SEA O NO UN ANIO VALIDO.
006020       157-PROBAR-POSICION-ANIO-TITULO.
006030           IF WS-STEM-CAR (WS-I) IS NUMERIC
006040              AND WS-STEM-CAR (WS-I + 1) IS NUMERIC
006050              AND WS-STEM-CAR (WS-I + 2) IS NUMERIC
006060              AND WS-STEM-CAR (WS-I + 3) IS NUMERIC
006070               MOVE WS-I TO WS-POS-ANIO-TITULO.
006080*-----------------------------------------------------------------
006090       153-DETERMINAR-CORTE.
006100*    EL CORTE ES LA MENOR DE LAS POSICIONES HALLADAS: PRIMER
006110*    NUMERO DE 4 DIGITOS (NO RESTRINGIDO A UN SIGLO), MARCADOR
006120*    SXXEXX, '[' O '('. SI NO SE HALLO NINGUNA, EL TITULO ES EL
006130*    STEM COMPLETO.
006140*******
006150           COMPUTE WS-POS-CORTE = WS-LEN-STEM + 1.
006160           IF WS-POS-ANIO-TITULO NOT = ZERO
006170              AND WS-POS-ANIO-TITULO < WS-POS-CORTE
006180               MOVE WS-POS-ANIO-TITULO TO WS-POS-CORTE.
006190           IF WS-POS-MARCADOR NOT = ZERO
006200              AND WS-POS-MARCADOR < WS-POS-CORTE
006210               MOVE WS-POS-MARCADOR TO WS-POS-CORTE.
006220           IF WS-POS-CORCHETE NOT = ZERO
006230              AND WS-POS-CORCHETE < WS-POS-CORTE
006240               MOVE WS-POS-CORCHETE TO WS-POS-CORTE.
006250           IF WS-POS-PARENTESIS NOT = ZERO
006260              AND WS-POS-PARENTESIS < WS-POS-CORTE
006270               MOVE WS-POS-PARENTESIS TO WS-POS-CORTE.
006280*-----------------------------------------------------------------
006290       154-COPIAR-Y-LIMPIAR-TITULO.
006300           MOVE SPACES TO WS-TITULO-DERIVADO.
006310           IF WS-POS-CORTE > 1
006320               MOVE WS-STEM (1:WS-POS-CORTE - 1) TO WS-TITULO-DERIVADO.
006330           INSPECT WS-TITULO-DERIVADO REPLACING ALL '.' BY SPACE.
006340           INSPECT WS-TITULO-DERIVADO REPLACING ALL '_' BY SPACE.
006350           PERFORM 155-RECORTAR-ESPACIOS-INICIALES.
006360*-----------------------------------------------------------------
006370       155-RECORTAR-ESPACIOS-INICIALES.
006380*    CORRE EL TITULO A LA IZQUIERDA MIENTRAS EMPIECE CON ESPACIO,
006390*    DE FORMA QUE QUEDE RECORTADO SIN BLANCOS AL FRENTE.
006400           PERFORM 156-PROBAR-BLANCO-INICIAL
006410               VARYING WS-I FROM 1 BY 1
006420               UNTIL WS-I > 40 OR WS-TIT-CAR (1) NOT = SPACE.
006430*-----------------------------------------------------------------
006440       156-PROBAR-BLANCO-INICIAL.
006450           IF WS-TIT-CAR (1) = SPACE
006460               MOVE WS-TITULO-DERIVADO (2:39) TO WS-TITULO-DERIVADO (1:39)
006470               MOVE SPACE TO WS-TIT-CAR (40).
006480*-----------------------------------------------------------------
006490*    SERIE 160: RESOLUCION DEL TIPO DE MEDIO
006500*-----------------------------------------------------------------
006510*******
006520       160-RESOLVER-TIPO-MEDIO.
006530*    TV/MOVIE PASAN DIRECTO. AUTO SE RESUELVE A TV SI SE ENCONTRO
006540*    MARCADOR DE TEMPORADA, SINO A MOVIE (EQUIVALENTE BATCH DE LA
006550*    INSPECCION DEL NOMBRE DE CARPETA DEL PROGRAMA ORIGINAL).
006560*******
006570           IF SC-TIPO-AUTOMATICO
006580               IF WS-HAY-MARCA-TEMP-SI
006590                   MOVE 'TV   ' TO WS-TIPO-RESUELTO
006600               ELSE
006610                   MOVE 'MOVIE' TO WS-TIPO-RESUELTO
006620           ELSE
006630               MOVE SC-MEDIA-TYPE TO WS-TIPO-RESUELTO.
006640*-----------------------------------------------------------------
006650*    SERIE 170-190: BUSQUEDA EN TABLA Y ALTA/CAMBIO
006660*-----------------------------------------------------------------
006670*******
006680       170-BUSCAR-EN-TABLA.
006690*******
006700           MOVE ZERO TO WS-IDX-ENCONTRADO.
006710           IF WS-CAT-CANT NOT = ZERO
006720               SET IDX-CAT TO 1
006730               SEARCH WC-REGISTRO-CATALOGO
006740                   AT END CONTINUE
006750                   WHEN WC-FILE-PATH (IDX-CAT) = SC-FILE-PATH
006760                       SET WS-IDX-ENCONTRADO TO IDX-CAT.
006770*-----------------------------------------------------------------
006780*******
006790       180-ACTUALIZAR-REGISTRO.
006800*    CONSERVA EL MF-ID EXISTENTE; REEMPLAZA EL RESTO DE LOS
006810*    CAMPOS CON LOS VALORES RECIEN LEIDOS Y DERIVADOS.
006820*******
006830           MOVE SC-FILE-NAME        TO WC-FILE-NAME (WS-IDX-ENCONTRADO).
006840           MOVE SC-FILE-SIZE        TO WC-FILE-SIZE (WS-IDX-ENCONTRADO).
006850           MOVE SC-FILE-HASH        TO WC-FILE-HASH (WS-IDX-ENCONTRADO).
006860           MOVE WS-TIPO-RESUELTO    TO WC-MEDIA-TYPE (WS-IDX-ENCONTRADO).
006870           MOVE WS-TITULO-DERIVADO  TO WC-TITLE (WS-IDX-ENCONTRADO).
006880           MOVE WS-VALOR-ANIO       TO WC-YEAR (WS-IDX-ENCONTRADO).
006890           MOVE WS-VALOR-TEMP       TO WC-SEASON (WS-IDX-ENCONTRADO).
006900           MOVE WS-VALOR-EPIS       TO WC-EPISODE (WS-IDX-ENCONTRADO).
006910           MOVE SC-RES-WIDTH        TO WC-RES-WIDTH (WS-IDX-ENCONTRADO).
006920           MOVE SC-RES-HEIGHT       TO WC-RES-HEIGHT (WS-IDX-ENCONTRADO).
006930           MOVE SC-CODEC            TO WC-CODEC (WS-IDX-ENCONTRADO).
006940           MOVE SC-BITRATE          TO WC-BITRATE (WS-IDX-ENCONTRADO).
006950           MOVE SC-DURATION         TO WC-DURATION (WS-IDX-ENCONTRADO).
006960           ADD 1 TO WS-CNT-CAMBIOS.
006970*-----------------------------------------------------------------
006980*******
006990       190-AGREGAR-REGISTRO.
007000*******
007010           ADD 1 TO WS-CAT-CANT.
007020           ADD 1 TO WS-MAX-ID-VISTO.
007030           MOVE WS-MAX-ID-VISTO     TO WC-ID (WS-CAT-CANT).
007040           MOVE SC-FILE-PATH        TO WC-FILE-PATH (WS-CAT-CANT).
007050           MOVE SC-FILE-NAME        TO WC-FILE-NAME (WS-CAT-CANT).
007060           MOVE SC-FILE-SIZE        TO WC-FILE-SIZE (WS-CAT-CANT).
007070           MOVE SC-FILE-HASH        TO WC-FILE-HASH (WS-CAT-CANT).
007080           MOVE WS-TIPO-RESUELTO    TO WC-MEDIA-TYPE (WS-CAT-CANT).
007090           MOVE WS-TITULO-DERIVADO  TO WC-TITLE (WS-CAT-CANT).
007100           MOVE WS-VALOR-ANIO       TO WC-YEAR (WS-CAT-CANT).
007110           MOVE WS-VALOR-TEMP       TO WC-SEASON (WS-CAT-CANT).
007120           MOVE WS-VALOR-EPIS       TO WC-EPISODE (WS-CAT-CANT).
007130           MOVE SC-RES-WIDTH        TO WC-RES-WIDTH (WS-CAT-CANT).
007140           MOVE SC-RES-HEIGHT       TO WC-RES-HEIGHT (WS-CAT-CANT).
007150           MOVE SC-CODEC            TO WC-CODEC (WS-CAT-CANT).
007160           MOVE SC-BITRATE          TO WC-BITRATE (WS-CAT-CANT).
007170           MOVE SC-DURATION         TO WC-DURATION (WS-CAT-CANT).
007180           ADD 1 TO WS-CNT-ALTAS.
007190*-----------------------------------------------------------------
007200       END PROGRAM CARGCAT.
