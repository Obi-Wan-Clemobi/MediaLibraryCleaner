000010******************************************************************
000020*                                                                *
000030*    PROGRAMA   : REPORTE                                       *
000040*    APLICACION : MEDIOTECA (LIMPIEZA DE BIBLIOTECA DE VIDEO)   *
000050*    TIPO       : BATCH                                         *
000060*    DESCRIPCION: LISTADO FINAL DE LA CORRIDA DE LIMPIEZA DE LA *
000070*                 BIBLIOTECA. TRES CUERPOS: ESTADISTICAS DE LA  *
000080*                 BIBLIOTECA (LEYENDO MEDCAT), PROBLEMAS CON    *
000090*                 CORTE DE CONTROL POR TIPO (LEYENDO PROBLEM) Y *
000100*                 EPISODIOS FALTANTES (RECALCULADO SOBRE MEDCAT,*
000110*                 NO SE GUARDA EN NINGUN ARCHIVO).                *
000120*    ARCHIVOS   : MEDCAT (ENTRADA), PROBLEM (ENTRADA), LISTADO  *
000130*                 (SALIDA)                                       *
000140*    PROGRAMA(S): NINGUNO                                       *
000150*                                                                *
000160*    HISTORIA DE CAMBIOS                                        *
000170*    ----------------------------------------------------------- *
000180*    FECHA     PROGRAMADOR       TICKET    DESCRIPCION           *
000190*    --------  ----------------  --------  --------------------- *
000200*    02/05/93  L.DENIS           EDR-0066  ALTA DEL PROGRAMA     *
000210*                                          ORIGINAL (SOLO         *
000220*                                          ESTADISTICAS).         *
000230*    11/03/94  M.ACOSTA          EDR-0077  SE AGREGA EL LISTADO   *
000240*                                          DE PROBLEMAS CON       *
000250*                                          CORTE DE CONTROL POR   *
000260*                                          MI-ISSUE-TYPE.         *
000270*    14/01/99  R.QUIROGA         Y2K-0012  REVISION Y2K: LA       *
000280*                                          FECHA DE ENCABEZADO SE  *
000290*                                          IMPRIME CON SIGLO       *
000300*                                          COMPLETO (WS-FECHA-     *
000310*                                          AAAA).                  *
000320*    23/08/01  R.QUIROGA         EDR-0140  SE AGREGA EL CUERPO    *
000330*                                          DE EPISODIOS FALTANTES. *
000340*    17/02/04  R.QUIROGA         EDR-0166  SE AGREGA EL SALTO DE  *
000350*                                          PAGINA POR CANTIDAD DE  *
000360*                                          RENGLONES (C01-TOP-OF-  *
000370*                                          FORM).                  *
000380*    05/11/07  R.QUIROGA         EDR-0191  SE AGREGA EL PORCENTAJE*
000390*                                          DE ARCHIVOS CON         *
000400*                                          PROBLEMAS SOBRE EL      *
000410*                                          TOTAL DEL CATALOGO.     *
000420*    19/09/09  R.QUIROGA         EDR-0203  AUDITORIA PIDE DEJAR EL *
000430*                                          CUERPO DE ESTADISTICAS  *
000440*                                          EN LAS TRES COLUMNAS    *
000450*                                          ORIGINALES (TOTAL,      *
000460*                                          SERIES Y PELICULAS). SE *
000470*                                          QUITA EL PORCENTAJE DE  *
000480*                                          EDR-0191 QUE SIEMPRE    *
000490*                                          DABA CERO (SE CALCULABA *
000500*                                          ANTES DE LEER PROBLEM). *
000510*    03/11/09  R.QUIROGA         EDR-0207  CORRIGE EPISODIOS       *
000520*                                          FALTANTES: EL RANGO A   *
000530*                                          PROBAR ARRANCA EN EL    *
000540*                                          MENOR EPISODIO PRESENTE *
000550*                                          DE LA TEMPORADA, NO     *
000560*                                          SIEMPRE EN EL UNO.      *
000570*    04/03/13  D.ROMERO          EDR-0248  AUDITORIA DE REGLAS: EL *
000580*                                          LISTADO DE PROBLEMAS    *
000590*                                          IMPRIME EL NOMBRE DEL   *
000600*                                          ARCHIVO (WC-FILE-NAME)  *
000610*                                          EN VEZ DEL MI-MEDIA-    *
000620*                                          FILE-ID NUMERICO.       *
000630*    03/06/13  D.ROMERO          EDR-0259  AUDITORIA DE REGLAS: EL *
000640*                                          LISTADO DE FALTANTES    *
000650*                                          IMPRIMIA UN RENGLON POR *
000660*                                          CADA NUMERO DE EPISODIO *
000670*                                          FALTANTE; AHORA SE      *
000680*                                          ACUMULA LA LISTA COMPLE-*
000690*                                          TA DEL GRUPO TITULO/    *
000700*                                          TEMPORADA Y SE IMPRIME  *
000710*                                          UN SOLO RENGLON.        *
000720*                                                                *
000730******************************************************************
000740 IDENTIFICATION DIVISION.
000750 PROGRAM-ID. REPORTE.
000760 AUTHOR. L. DENIS.
000770 INSTALLATION. MEDIOTECA - DEPARTAMENTO DE SISTEMAS.
000780 DATE-WRITTEN. 02/05/1993.
000790 DATE-COMPILED.
000800 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000810******************************************************************
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
000870            OFF STATUS IS WS-UPSI-TRAZA-OFF.
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900     SELECT CATALOGO-MEDIOS  ASSIGN TO "MEDCAT"
000910                             ORGANIZATION IS LINE SEQUENTIAL
000920                             FILE STATUS IS WS-MF-ESTADO.
000930
000940     SELECT ARCHIVO-PROBLEMAS ASSIGN TO "PROBLEM"
000950                             ORGANIZATION IS LINE SEQUENTIAL
000960                             FILE STATUS IS WS-MI-ESTADO.
000970
000980     SELECT LISTADO          ASSIGN TO "REPLIST"
000990                             ORGANIZATION IS LINE SEQUENTIAL
001000                             FILE STATUS IS WS-LI-ESTADO.
001010
001020 DATA DIVISION.
001030 FILE SECTION.
001040 FD  CATALOGO-MEDIOS LABEL RECORD IS STANDARD.
001050     COPY MEDFILE.
001060
001070 FD  ARCHIVO-PROBLEMAS LABEL RECORD IS STANDARD.
001080     COPY MEDISSUE.
001090
001100 FD  LISTADO LABEL RECORD IS STANDARD.
001110 01  LI-RENGLON                  PIC X(132).
001120*-----------------------------------------------------------------
001130 WORKING-STORAGE SECTION.
001140*-----------------------------------------------------------------
001150*    INDICADORES Y CODIGOS DE ESTADO DE ARCHIVO
001160*-----------------------------------------------------------------
001170 77  WS-MF-ESTADO            PIC X(02).
001180 77  WS-MI-ESTADO            PIC X(02).
001190 77  WS-LI-ESTADO            PIC X(02).
001200 77  WS-MF-FIN-CATALOGO      PIC X(02) VALUE 'NO'.
001210     88  WS-MF-HAY-FIN                   VALUE 'SI'.
001220 77  WS-MI-FIN-PROBLEMAS     PIC X(02) VALUE 'NO'.
001230     88  WS-MI-HAY-FIN                   VALUE 'SI'.
001240 77  WS-UPSI-TRAZA-ON        PIC X(01).
001250 77  WS-UPSI-TRAZA-OFF       PIC X(01).
001260*-----------------------------------------------------------------
001270*    CONTROL DE PAGINACION (EDR-0166)
001280*-----------------------------------------------------------------
001290 77  WS-NRO-PAGINA           PIC 9(03) COMP VALUE ZERO.
001300 77  WS-RENGLON-ACTUAL       PIC 9(03) COMP VALUE 99.
001310 77  WS-RENGLONES-POR-PAGINA PIC 9(03) COMP VALUE 55.
001320*-----------------------------------------------------------------
001330*    FECHA DE CORRIDA, TOMADA DEL RELOJ DEL SISTEMA
001340*-----------------------------------------------------------------
001350 01  WS-FECHA-CORRIDA.
001360     05  WS-FECHA-AAAA        PIC 9(04).
001370     05  WS-FECHA-MM          PIC 9(02).
001380     05  WS-FECHA-DD          PIC 9(02).
001390 01  WS-FECHA-HORA-R REDEFINES WS-FECHA-CORRIDA.
001400     05  WS-FECHA-SIGLO       PIC 9(02).
001410     05  WS-FECHA-ANIO-CORTO  PIC 9(02).
001420     05  WS-FECHA-RESTO       PIC 9(04).
001430*-----------------------------------------------------------------
001440*    ACUMULADORES DE ESTADISTICAS DE LA BIBLIOTECA
001450*-----------------------------------------------------------------
001460 01  WS-STATS.
001470     05  WS-STATS-TOTAL       PIC 9(06) COMP VALUE ZERO.
001480     05  WS-STATS-PELICULAS   PIC 9(06) COMP VALUE ZERO.
001490     05  WS-STATS-SERIES      PIC 9(06) COMP VALUE ZERO.
001500*-----------------------------------------------------------------
001510*    CONTADORES DEL LISTADO DE PROBLEMAS CON CORTE DE CONTROL
001520*-----------------------------------------------------------------
001530 01  WS-PROB-CORTE.
001540     05  WS-PROB-TIPO-ANTERIOR PIC X(10) VALUE SPACES.
001550     05  WS-PROB-CANT-TIPO     PIC 9(06) COMP VALUE ZERO.
001560     05  WS-PROB-CANT-TOTAL    PIC 9(06) COMP VALUE ZERO.
001570     05  WS-PROB-PRIMER-REG    PIC X(02) VALUE 'SI'.
001580         88  WS-PROB-ES-PRIMERO             VALUE 'SI'.
001590*-----------------------------------------------------------------
001600*    TABLA DEL CATALOGO EN MEMORIA (PARA RECALCULAR EPISODIOS
001610*    FALTANTES SIN DEPENDER DE PROBLEM)
001620*-----------------------------------------------------------------
001630 01  WS-CAT-CANT              PIC 9(04) COMP VALUE ZERO.
001640 01  WS-TABLA-CATALOGO.
001650     05  WC-REGISTRO-CATALOGO OCCURS 1 TO 9999 TIMES
001660                               DEPENDING ON WS-CAT-CANT
001670                               INDEXED BY IDX-A.
001680         10  WC-ID            PIC 9(006).
001690         10  WC-MEDIA-TYPE    PIC X(005).
001700         10  WC-TITLE         PIC X(040).
001710         10  WC-SEASON        PIC 9(002).
001720         10  WC-EPISODE       PIC 9(003).
001730         10  WC-FILE-NAME     PIC X(060).
001740*-----------------------------------------------------------------
001750 01  WS-CANT-GRUPOS           PIC 9(04) COMP VALUE ZERO.
001760 01  WS-TABLA-GRUPOS.
001770     05  WG-GRUPO OCCURS 1 TO 9999 TIMES
001780                   DEPENDING ON WS-CANT-GRUPOS
001790                   INDEXED BY IDX-G.
001800         10  WG-TITLE         PIC X(040).
001810         10  WG-SEASON        PIC 9(002).
001820         10  WG-MIN-EPISODIO  PIC 9(003).
001830         10  WG-MAX-EPISODIO  PIC 9(003).
001840         10  WG-TABLA-VISTOS.
001850             15  WG-VISTO OCCURS 500 TIMES PIC X(01).
001860 01  WS-I                     PIC 9(04) COMP.
001870 01  WS-J                     PIC 9(04) COMP.
001880 01  WS-K                     PIC 9(04) COMP.
001890 01  WS-FALTANTES-TOTAL       PIC 9(06) COMP VALUE ZERO.
001900*    ACUMULADOR DE LA LISTA DE EPISODIOS FALTANTES DE UN GRUPO
001910*    TITULO/TEMPORADA (EDR-0259), PARA IMPRIMIR UN UNICO RENGLON
001920*    POR GRUPO EN VEZ DE UN RENGLON POR EPISODIO FALTANTE.
001930 01  WS-LISTA-TRABAJO         PIC X(57).
001940 01  WS-POS-LISTA             PIC 9(02) COMP.
001950 01  WS-CANT-FALTAN-GRUPO     PIC 9(03) COMP.
001960 01  WS-EPISODIO-TXT          PIC 9(03).
001970*-----------------------------------------------------------------
001980*    RENGLONES DE IMPRESION
001990*-----------------------------------------------------------------
002000 01  WS-LIN-ENCAB-1.
002010     05  FILLER               PIC X(10) VALUE 'MEDIOTECA'.
002020     05  FILLER               PIC X(40) VALUE
002030         'LISTADO DE LIMPIEZA DE BIBLIOTECA'.
002040     05  FILLER               PIC X(08) VALUE 'FECHA: '.
002050     05  LE1-FECHA            PIC 9999/99/99.
002060     05  FILLER               PIC X(10) VALUE SPACES.
002070     05  FILLER               PIC X(08) VALUE 'PAGINA '.
002080     05  LE1-PAGINA           PIC ZZ9.
002090     05  FILLER               PIC X(41) VALUE SPACES.
002100 01  WS-LIN-ENCAB-2.
002110     05  FILLER               PIC X(132) VALUE ALL '-'.
002120 01  WS-LIN-TITULO-SECCION.
002130     05  FILLER               PIC X(10) VALUE SPACES.
002140     05  LS-TITULO            PIC X(60).
002150     05  FILLER               PIC X(62) VALUE SPACES.
002160 01  WS-LIN-BLANCO.
002170     05  FILLER               PIC X(132) VALUE SPACES.
002180*-----------------------------------------------------------------
002190 01  WS-LIN-ESTADISTICA.
002200     05  LE2-ETIQUETA          PIC X(40).
002210     05  LE2-VALOR             PIC ZZZ,ZZZ,ZZ9.
002220     05  FILLER                PIC X(84) VALUE SPACES.
002230*-----------------------------------------------------------------
002240 01  WS-LIN-ENCAB-TIPO.
002250     05  FILLER                PIC X(10) VALUE SPACES.
002260     05  FILLER                PIC X(16) VALUE 'TIPO DE PROBLEMA'.
002270     05  LT1-TIPO              PIC X(10).
002280     05  FILLER                PIC X(96) VALUE SPACES.
002290 01  WS-LIN-ENCAB-DETALLE.
002300     05  FILLER                PIC X(10) VALUE SPACES.
002310     05  FILLER                PIC X(40) VALUE 'ARCHIVO'.
002320     05  FILLER                PIC X(10) VALUE 'SEVERIDAD'.
002330     05  FILLER                PIC X(06) VALUE SPACES.
002340     05  FILLER                PIC X(40) VALUE 'DESCRIPCION'.
002350     05  FILLER                PIC X(26) VALUE SPACES.
002360 01  WS-LIN-DETALLE-PROBLEMA.
002370     05  FILLER                PIC X(10) VALUE SPACES.
002380     05  LD-ARCHIVO-NOMBRE     PIC X(040).
002390     05  LD-SEVERIDAD          PIC X(10).
002400     05  FILLER                PIC X(06) VALUE SPACES.
002410     05  LD-DESCRIPCION        PIC X(80).
002420 01  WS-LIN-TOTAL-TIPO.
002430     05  FILLER                PIC X(10) VALUE SPACES.
002440     05  FILLER                PIC X(20) VALUE 'TOTAL DEL TIPO ... '.
002450     05  LX-CANT-TIPO          PIC ZZZ,ZZ9.
002460     05  FILLER                PIC X(95) VALUE SPACES.
002470 01  WS-LIN-TOTAL-GENERAL.
002480     05  FILLER                PIC X(10) VALUE SPACES.
002490     05  FILLER                PIC X(26) VALUE
002500         'TOTAL GENERAL DE PROBLEMAS '.
002510     05  LG-CANT-TOTAL         PIC ZZZ,ZZ9.
002520     05  FILLER                PIC X(89) VALUE SPACES.
002530*-----------------------------------------------------------------
002540 01  WS-LIN-EPISODIO.
002550*    EDR-0259: UN SOLO RENGLON POR GRUPO TITULO/TEMPORADA, CON LA
002560*    LISTA COMPLETA DE EPISODIOS FALTANTES EN LF-LISTA, EN VEZ DE
002570*    UN RENGLON POR CADA NUMERO DE EPISODIO FALTANTE.
002580     05  FILLER                PIC X(10) VALUE SPACES.
002590     05  LF-TITULO             PIC X(40).
002600     05  FILLER                PIC X(02) VALUE SPACES.
002610     05  FILLER                PIC X(01) VALUE 'S'.
002620     05  LF-TEMPORADA          PIC 99.
002630     05  FILLER                PIC X(02) VALUE ': '.
002640     05  FILLER                PIC X(18) VALUE 'MISSING EPISODES '.
002650     05  LF-LISTA              PIC X(57).
002660*-----------------------------------------------------------------
002670 PROCEDURE DIVISION.
002680*-----------------------------------------------------------------
002690 COMIENZO.
002700     PERFORM 010-ABRIR-ARCHIVOS.
002710     PERFORM 020-CARGAR-TABLA-CATALOGO.
002720     PERFORM 100-ENCABEZAR-LISTADO.
002730     PERFORM 200-IMPRIMIR-ESTADISTICAS.
002740     PERFORM 300-IMPRIMIR-PROBLEMAS.
002750     PERFORM 400-IMPRIMIR-EPISODIOS-FALTANTES.
002760     PERFORM 070-CERRAR-ARCHIVOS.
002770     STOP RUN.
002780*-----------------------------------------------------------------
002790*******
002800 010-ABRIR-ARCHIVOS.
002810*******
002820     OPEN INPUT CATALOGO-MEDIOS.
002830     IF WS-MF-ESTADO NOT = '00'
002840         DISPLAY 'ERROR EN OPEN CATALOGO-MEDIOS FS: ' WS-MF-ESTADO
002850         STOP RUN.
002860     OPEN INPUT ARCHIVO-PROBLEMAS.
002870     IF WS-MI-ESTADO NOT = '00'
002880         DISPLAY 'ERROR EN OPEN ARCHIVO-PROBLEMAS FS: ' WS-MI-ESTADO
002890         STOP RUN.
002900     OPEN OUTPUT LISTADO.
002910     IF WS-LI-ESTADO NOT = '00'
002920         DISPLAY 'ERROR EN OPEN LISTADO FS: ' WS-LI-ESTADO
002930         STOP RUN.
002940     ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.
002950*-----------------------------------------------------------------
002960*******
002970 020-CARGAR-TABLA-CATALOGO.
002980*    CARGA MEDCAT COMPLETO EN MEMORIA (CAMPOS MINIMOS) Y DE PASO
002990*    ACUMULA LAS ESTADISTICAS DE LA SERIE 200.
003000*******
003010     MOVE ZERO TO WS-CAT-CANT.
003020     PERFORM 021-LEER-CATALOGO.
003030     PERFORM 022-ACUMULAR-CATALOGO UNTIL WS-MF-HAY-FIN.
003040*-----------------------------------------------------------------
003050 021-LEER-CATALOGO.
003060     READ CATALOGO-MEDIOS
003070         AT END MOVE 'SI' TO WS-MF-FIN-CATALOGO.
003080*-----------------------------------------------------------------
003090 022-ACUMULAR-CATALOGO.
003100     ADD 1 TO WS-CAT-CANT.
003110     MOVE MF-ID          TO WC-ID (WS-CAT-CANT).
003120     MOVE MF-MEDIA-TYPE   TO WC-MEDIA-TYPE (WS-CAT-CANT).
003130     MOVE MF-TITLE        TO WC-TITLE (WS-CAT-CANT).
003140     MOVE MF-SEASON       TO WC-SEASON (WS-CAT-CANT).
003150     MOVE MF-EPISODE      TO WC-EPISODE (WS-CAT-CANT).
003160     MOVE MF-FILE-NAME    TO WC-FILE-NAME (WS-CAT-CANT).
003170     ADD 1 TO WS-STATS-TOTAL.
003180     IF MF-TIPO-PELICULA
003190         ADD 1 TO WS-STATS-PELICULAS
003200     ELSE
003210         IF MF-TIPO-SERIE
003220             ADD 1 TO WS-STATS-SERIES.
003230     PERFORM 021-LEER-CATALOGO.
003240*-----------------------------------------------------------------
003250*******
003260 070-CERRAR-ARCHIVOS.
003270*******
003280     CLOSE CATALOGO-MEDIOS.
003290     CLOSE ARCHIVO-PROBLEMAS.
003300     CLOSE LISTADO.
003310*-----------------------------------------------------------------
003320*    CONTROL DE PAGINA Y ENCABEZADO
003330*-----------------------------------------------------------------
003340*******
003350 100-ENCABEZAR-LISTADO.
003360*******
003370     ADD 1 TO WS-NRO-PAGINA.
003380     MOVE WS-FECHA-CORRIDA TO LE1-FECHA.
003390     MOVE WS-NRO-PAGINA    TO LE1-PAGINA.
003400     WRITE LI-RENGLON FROM WS-LIN-ENCAB-1 AFTER ADVANCING TOP-OF-FORM.
003410     WRITE LI-RENGLON FROM WS-LIN-ENCAB-2 AFTER ADVANCING 1 LINE.
003420     WRITE LI-RENGLON FROM WS-LIN-BLANCO  AFTER ADVANCING 1 LINE.
003430     MOVE 3 TO WS-RENGLON-ACTUAL.
003440*-----------------------------------------------------------------
003450 110-PROBAR-SALTO-PAGINA.
003460     IF WS-RENGLON-ACTUAL NOT < WS-RENGLONES-POR-PAGINA
003470         PERFORM 100-ENCABEZAR-LISTADO.
003480*-----------------------------------------------------------------
003490*    SERIE 200: ESTADISTICAS DE LA BIBLIOTECA
003500*-----------------------------------------------------------------
003510*******
003520 200-IMPRIMIR-ESTADISTICAS.
003530*******
003540     MOVE 'LIBRARY STATISTICS' TO LS-TITULO.
003550     WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
003560         AFTER ADVANCING 1 LINE.
003570     ADD 2 TO WS-RENGLON-ACTUAL.
003580     MOVE 'TOTAL FILES'                  TO LE2-ETIQUETA.
003590     MOVE WS-STATS-TOTAL                 TO LE2-VALOR.
003600     PERFORM 201-IMPRIMIR-RENGLON-ESTADISTICA.
003610     MOVE 'TV SHOWS'                     TO LE2-ETIQUETA.
003620     MOVE WS-STATS-SERIES                TO LE2-VALOR.
003630     PERFORM 201-IMPRIMIR-RENGLON-ESTADISTICA.
003640     MOVE 'MOVIES'                       TO LE2-ETIQUETA.
003650     MOVE WS-STATS-PELICULAS             TO LE2-VALOR.
003660     PERFORM 201-IMPRIMIR-RENGLON-ESTADISTICA.
003670     WRITE LI-RENGLON FROM WS-LIN-BLANCO AFTER ADVANCING 1 LINE.
003680     ADD 1 TO WS-RENGLON-ACTUAL.
003690*-----------------------------------------------------------------
003700 201-IMPRIMIR-RENGLON-ESTADISTICA.
003710     PERFORM 110-PROBAR-SALTO-PAGINA.
003720     WRITE LI-RENGLON FROM WS-LIN-ESTADISTICA AFTER ADVANCING 1 LINE.
003730     ADD 1 TO WS-RENGLON-ACTUAL.
003740*-----------------------------------------------------------------
003750*    SERIE 300: PROBLEMAS CON CORTE DE CONTROL POR MI-ISSUE-TYPE
003760*    (EL ARCHIVO PROBLEM VIENE ORDENADO DE FABRICA POR TIPO PORQUE
003770*    ANALIZA LO GRABA BUSCADOR POR BUSCADOR)
003780*-----------------------------------------------------------------
003790*******
003800 300-IMPRIMIR-PROBLEMAS.
003810*******
003820     MOVE 'ISSUES' TO LS-TITULO.
003830     PERFORM 110-PROBAR-SALTO-PAGINA.
003840     WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
003850         AFTER ADVANCING 1 LINE.
003860     ADD 1 TO WS-RENGLON-ACTUAL.
003870     MOVE ZERO  TO WS-PROB-CANT-TOTAL.
003880     MOVE ZERO  TO WS-PROB-CANT-TIPO.
003890     MOVE SPACES TO WS-PROB-TIPO-ANTERIOR.
003900     MOVE 'SI'  TO WS-PROB-PRIMER-REG.
003910     PERFORM 301-LEER-PROBLEMA.
003920     PERFORM 302-PROCESAR-PROBLEMA UNTIL WS-MI-HAY-FIN.
003930     IF NOT WS-PROB-ES-PRIMERO
003940         PERFORM 320-ROMPER-TIPO.
003950     MOVE WS-PROB-CANT-TOTAL TO LG-CANT-TOTAL.
003960     PERFORM 110-PROBAR-SALTO-PAGINA.
003970     WRITE LI-RENGLON FROM WS-LIN-TOTAL-GENERAL AFTER ADVANCING 2 LINES.
003980     ADD 2 TO WS-RENGLON-ACTUAL.
003990*-----------------------------------------------------------------
004000 301-LEER-PROBLEMA.
004010     READ ARCHIVO-PROBLEMAS
004020         AT END MOVE 'SI' TO WS-MI-FIN-PROBLEMAS.
004030*-----------------------------------------------------------------
004040 302-PROCESAR-PROBLEMA.
004050     IF WS-PROB-ES-PRIMERO
004060         MOVE MI-ISSUE-TYPE TO WS-PROB-TIPO-ANTERIOR
004070         MOVE 'NO' TO WS-PROB-PRIMER-REG
004080         PERFORM 330-ENCABEZAR-TIPO
004090     ELSE
004100         IF MI-ISSUE-TYPE NOT = WS-PROB-TIPO-ANTERIOR
004110             PERFORM 320-ROMPER-TIPO
004120             MOVE MI-ISSUE-TYPE TO WS-PROB-TIPO-ANTERIOR
004130             PERFORM 330-ENCABEZAR-TIPO.
004140     PERFORM 303-BUSCAR-NOMBRE-ARCHIVO.
004150     MOVE MI-SEVERITY       TO LD-SEVERIDAD.
004160     MOVE MI-DESCRIPTION    TO LD-DESCRIPCION.
004170     PERFORM 110-PROBAR-SALTO-PAGINA.
004180     WRITE LI-RENGLON FROM WS-LIN-DETALLE-PROBLEMA
004190         AFTER ADVANCING 1 LINE.
004200     ADD 1 TO WS-RENGLON-ACTUAL.
004210     ADD 1 TO WS-PROB-CANT-TIPO.
004220     ADD 1 TO WS-PROB-CANT-TOTAL.
004230     PERFORM 301-LEER-PROBLEMA.
004240*-----------------------------------------------------------------
004250*    BUSQUEDA DEL NOMBRE DE ARCHIVO POR MI-MEDIA-FILE-ID, PARA EL
004260*    LISTADO DE PROBLEMAS (EDR-0248 - VER HISTORIA DE CAMBIOS)
004270*-----------------------------------------------------------------
004280 303-BUSCAR-NOMBRE-ARCHIVO.
004290     MOVE ZERO TO WS-J.
004300     PERFORM 304-PROBAR-ID-CATALOGO
004310         VARYING IDX-A FROM 1 BY 1 UNTIL IDX-A > WS-CAT-CANT
004320            OR WS-J NOT = ZERO.
004330     IF WS-J = ZERO
004340         MOVE '(ARCHIVO NO ENCONTRADO)' TO LD-ARCHIVO-NOMBRE.
004350*-----------------------------------------------------------------
004360 304-PROBAR-ID-CATALOGO.
004370     IF WC-ID (IDX-A) = MI-MEDIA-FILE-ID
004380         MOVE WC-FILE-NAME (IDX-A) TO LD-ARCHIVO-NOMBRE
004390         MOVE 1 TO WS-J.
004400*-----------------------------------------------------------------
004410 320-ROMPER-TIPO.
004420     MOVE WS-PROB-CANT-TIPO TO LX-CANT-TIPO.
004430     PERFORM 110-PROBAR-SALTO-PAGINA.
004440     WRITE LI-RENGLON FROM WS-LIN-TOTAL-TIPO AFTER ADVANCING 2 LINES.
004450     ADD 2 TO WS-RENGLON-ACTUAL.
004460     MOVE ZERO TO WS-PROB-CANT-TIPO.
004470*-----------------------------------------------------------------
004480 330-ENCABEZAR-TIPO.
004490     MOVE WS-PROB-TIPO-ANTERIOR TO LT1-TIPO.
004500     PERFORM 110-PROBAR-SALTO-PAGINA.
004510     WRITE LI-RENGLON FROM WS-LIN-ENCAB-TIPO AFTER ADVANCING 1 LINE.
004520     WRITE LI-RENGLON FROM WS-LIN-ENCAB-DETALLE AFTER ADVANCING 1 LINE.
004530     ADD 2 TO WS-RENGLON-ACTUAL.
004540*-----------------------------------------------------------------
004550*    SERIE 400: EPISODIOS FALTANTES (RECALCULADO SOBRE LA TABLA DE
004570*-----------------------------------------------------------------
004580*******
004590 400-IMPRIMIR-EPISODIOS-FALTANTES.
004600*******
004610     MOVE 'MISSING EPISODES' TO LS-TITULO.
004620     PERFORM 110-PROBAR-SALTO-PAGINA.
004630     WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
004640         AFTER ADVANCING 2 LINES.
004650     ADD 2 TO WS-RENGLON-ACTUAL.
004660     MOVE ZERO TO WS-CANT-GRUPOS.
004670     MOVE ZERO TO WS-FALTANTES-TOTAL.
004680     IF WS-CAT-CANT > ZERO
004690         PERFORM 401-ACUMULAR-EN-GRUPO
004700             VARYING IDX-A FROM 1 BY 1 UNTIL IDX-A > WS-CAT-CANT
004710         PERFORM 410-PROBAR-GRUPO
004720             VARYING IDX-G FROM 1 BY 1 UNTIL IDX-G > WS-CANT-GRUPOS.
004730     IF WS-FALTANTES-TOTAL = ZERO
004740         MOVE 'NO SE HALLARON EPISODIOS FALTANTES' TO LF-TITULO
004750         PERFORM 110-PROBAR-SALTO-PAGINA
004760         WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
004770             AFTER ADVANCING 1 LINE
004780         ADD 1 TO WS-RENGLON-ACTUAL.
004790*-----------------------------------------------------------------
004800 401-ACUMULAR-EN-GRUPO.
004810     IF WC-MEDIA-TYPE (IDX-A) = 'TV   ' AND WC-SEASON (IDX-A) > ZERO
004820         AND WC-EPISODE (IDX-A) > ZERO AND WC-EPISODE (IDX-A) NOT > 500
004830         PERFORM 404-ACTUALIZAR-GRUPO.
004840*-----------------------------------------------------------------
004850 402-BUSCAR-GRUPO.
004860     IF WG-TITLE (IDX-G) = WC-TITLE (IDX-A)
004870        AND WG-SEASON (IDX-G) = WC-SEASON (IDX-A)
004880         MOVE IDX-G TO WS-J.
004890*-----------------------------------------------------------------
004900 403-CREAR-GRUPO-NUEVO.
004910     ADD 1 TO WS-CANT-GRUPOS.
004920     MOVE WC-TITLE (IDX-A)   TO WG-TITLE (WS-CANT-GRUPOS).
004930     MOVE WC-SEASON (IDX-A)  TO WG-SEASON (WS-CANT-GRUPOS).
004940     MOVE WC-EPISODE (IDX-A) TO WG-MIN-EPISODIO (WS-CANT-GRUPOS).
004950     MOVE ZERO                TO WG-MAX-EPISODIO (WS-CANT-GRUPOS).
004960     MOVE ALL 'N'              TO WG-TABLA-VISTOS (WS-CANT-GRUPOS).
004970     MOVE WS-CANT-GRUPOS       TO WS-J.
004980*-----------------------------------------------------------------
004990 404-ACTUALIZAR-GRUPO.
005000*    UBICA EL GRUPO TITULO/TEMPORADA DEL ARCHIVO (O LO CREA SI NO
005010*    EXISTE TODAVIA) Y ACTUALIZA EL MINIMO/MAXIMO EPISODIO VISTO
005020*    Y LA TABLA DE EPISODIOS PRESENTES DEL GRUPO.
005030     MOVE ZERO TO WS-J.
005040     PERFORM 402-BUSCAR-GRUPO
005050         VARYING IDX-G FROM 1 BY 1 UNTIL IDX-G > WS-CANT-GRUPOS
005060            OR WS-J NOT = ZERO.
005070     IF WS-J = ZERO
005080         PERFORM 403-CREAR-GRUPO-NUEVO.
005090     MOVE WS-J TO WS-K.
005100     MOVE 'S' TO WG-VISTO (WS-K WC-EPISODE (IDX-A)).
005110     IF WC-EPISODE (IDX-A) > WG-MAX-EPISODIO (WS-K)
005120         MOVE WC-EPISODE (IDX-A) TO WG-MAX-EPISODIO (WS-K).
005130     IF WC-EPISODE (IDX-A) < WG-MIN-EPISODIO (WS-K)
005140         MOVE WC-EPISODE (IDX-A) TO WG-MIN-EPISODIO (WS-K).
005150*-----------------------------------------------------------------
005160 410-PROBAR-GRUPO.
005170*    EDR-0259: RECORRE TODOS LOS EPISODIOS FALTANTES DEL GRUPO Y
005180*    LOS ACUMULA EN WS-LISTA-TRABAJO ANTES DE ESCRIBIR EL RENGLON,
005190*    EN VEZ DE ESCRIBIR UN RENGLON POR CADA UNO.
005200     MOVE ZERO TO WS-CANT-FALTAN-GRUPO.
005210     MOVE SPACES TO WS-LISTA-TRABAJO.
005220     MOVE 1 TO WS-POS-LISTA.
005230     IF WG-MAX-EPISODIO (IDX-G) > WG-MIN-EPISODIO (IDX-G)
005240         PERFORM 411-PROBAR-EPISODIO
005250             VARYING WS-I FROM WG-MIN-EPISODIO (IDX-G) BY 1
005260             UNTIL WS-I > WG-MAX-EPISODIO (IDX-G).
005270     IF WS-CANT-FALTAN-GRUPO > ZERO
005280         PERFORM 412-ESCRIBIR-RENGLON-GRUPO.
005290*-----------------------------------------------------------------
005300 411-PROBAR-EPISODIO.
005310     IF WG-VISTO (IDX-G WS-I) NOT = 'S'
005320         ADD 1 TO WS-FALTANTES-TOTAL
005330         ADD 1 TO WS-CANT-FALTAN-GRUPO
005340         MOVE WS-I TO WS-EPISODIO-TXT
005350         PERFORM 413-AGREGAR-A-LISTA.
005360*-----------------------------------------------------------------
005370 412-ESCRIBIR-RENGLON-GRUPO.
005380     MOVE WG-TITLE (IDX-G)    TO LF-TITULO.
005390     MOVE WG-SEASON (IDX-G)   TO LF-TEMPORADA.
005400     MOVE WS-LISTA-TRABAJO    TO LF-LISTA.
005410     PERFORM 110-PROBAR-SALTO-PAGINA.
005420     WRITE LI-RENGLON FROM WS-LIN-EPISODIO AFTER ADVANCING 1 LINE.
005430     ADD 1 TO WS-RENGLON-ACTUAL.
005440*-----------------------------------------------------------------
005450 413-AGREGAR-A-LISTA.
005460*    LOS NUMEROS SE SEPARAN CON COMA Y ESPACIO; EL PRIMERO DE LA
005470*    LISTA VA SOLO. SE USA WITH POINTER PARA IR AGREGANDO AL
005480*    FINAL DE WS-LISTA-TRABAJO SIN VOLVER A LEERLA COMO ORIGEN.
005490     IF WS-CANT-FALTAN-GRUPO > 1
005500         STRING ', ' DELIMITED BY SIZE
005510             WS-EPISODIO-TXT DELIMITED BY SIZE
005520             INTO WS-LISTA-TRABAJO
005530             WITH POINTER WS-POS-LISTA
005540     ELSE
005550         STRING WS-EPISODIO-TXT DELIMITED BY SIZE
005560             INTO WS-LISTA-TRABAJO
005570             WITH POINTER WS-POS-LISTA.
005580*-----------------------------------------------------------------
005590 END PROGRAM REPORTE.
