000010******************************************************************
000020*                                                                *
000030*    PROGRAMA   : REPORTE                                       *
000040*    APLICACION : MEDIOTECA (LIMPIEZA DE BIBLIOTECA DE VIDEO)   *
000050*    TIPO       : BATCH                                         *
000060*    DESCRIPCION: LISTADO FINAL DE LA CORRIDA DE LIMPIEZA DE LA *
000070*                 BIBLIOTECA. TRES CUERPOS: ESTADISTICAS DE LA  *
000080*                 BIBLIOTECA (LEYENDO MEDCAT), PROBLEMAS CON    *
000090*                 CORTE DE CONTROL POR TIPO (LEYENDO PROBLEM) Y *
000100*                 EPISODIOS FALTANTES (RECALCULADO SOBRE MEDCAT,*
000110*                 NO SE GUARDA EN NINGUN ARCHIVO).                *
000120*    ARCHIVOS   : MEDCAT (ENTRADA), PROBLEM (ENTRADA), LISTADO  *
000130*                 (SALIDA)                                       *
000140*    PROGRAMA(S): NINGUNO                                       *
000150*                                                                *
000160*    HISTORIA DE CAMBIOS                                        *
000170*    ----------------------------------------------------------- *
000180*    FECHA     PROGRAMADOR       TICKET    DESCRIPCION           *
000190*    --------  ----------------  --------  --------------------- *
000200*    02/05/93  L.DENIS           EDR-0066  ALTA DEL PROGRAMA     *
000210*                                          ORIGINAL (SOLO         *
000220*                                          ESTADISTICAS).         *
000230*    11/03/94  M.ACOSTA          EDR-0077  SE AGREGA EL LISTADO   *
000240*                                          DE PROBLEMAS CON       *
000250*                                          CORTE DE CONTROL POR   *
000260*                                          MI-ISSUE-TYPE.         *
000270*    14/01/99  R.QUIROGA         Y2K-0012  REVISION Y2K: LA       *
000280*                                          FECHA DE ENCABEZADO SE  *
000290*                                          IMPRIME CON SIGLO       *
000300*                                          COMPLETO (WS-FECHA-     *
000310*                                          AAAA).                  *
000320*    23/08/01  R.QUIROGA         EDR-0140  SE AGREGA EL CUERPO    *
000330*                                          DE EPISODIOS FALTANTES. *
000340*    17/02/04  R.QUIROGA         EDR-0166  SE AGREGA EL SALTO DE  *
000350*                                          PAGINA POR CANTIDAD DE  *
000360*                                          RENGLONES (C01-TOP-OF-  *
000370*                                          FORM).                  *
000380*    05/11/07  R.QUIROGA         EDR-0191  SE AGREGA EL PORCENTAJE*
000390*                                          DE ARCHIVOS CON         *
000400*                                          PROBLEMAS SOBRE EL      *
000410*                                          TOTAL DEL CATALOGO.     *
000420*    19/09/09  R.QUIROGA         EDR-0203  AUDITORIA PIDE DEJAR EL *
000430*                                          CUERPO DE ESTADISTICAS  *
000440*                                          EN LAS TRES COLUMNAS    *
000450*                                          ORIGINALES (TOTAL,      *
000460*                                          SERIES Y PELICULAS). SE *
000470*                                          QUITA EL PORCENTAJE DE  *
000480*                                          EDR-0191 QUE SIEMPRE    *
000490*                                          DABA CERO (SE CALCULABA *
000500*                                          ANTES DE LEER PROBLEM). *
000510*    03/11/09  R.QUIROGA         EDR-0207  CORRIGE EPISODIOS       *
000520*                                          FALTANTES: EL RANGO A   *
000530*                                          PROBAR ARRANCA EN EL    *
000540*                                          MENOR EPISODIO PRESENTE *
000550*                                          DE LA TEMPORADA, NO     *
000560*                                          SIEMPRE EN EL UNO.      *
000570*                                                                *
000580******************************************************************
000590 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. REPORTE.
000610 AUTHOR. L. DENIS.
000620 INSTALLATION. MEDIOTECA - DEPARTAMENTO DE SISTEMAS.
000630 DATE-WRITTEN. 02/05/1993.
000640 DATE-COMPILED.
000650 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
000720            OFF STATUS IS WS-UPSI-TRAZA-OFF.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT CATALOGO-MEDIOS  ASSIGN TO "MEDCAT"
000760                             ORGANIZATION IS LINE SEQUENTIAL
000770                             FILE STATUS IS WS-MF-ESTADO.
000780
000790     SELECT ARCHIVO-PROBLEMAS ASSIGN TO "PROBLEM"
000800                             ORGANIZATION IS LINE SEQUENTIAL
000810                             FILE STATUS IS WS-MI-ESTADO.
000820
000830     SELECT LISTADO          ASSIGN TO "REPLIST"
000840                             ORGANIZATION IS LINE SEQUENTIAL
000850                             FILE STATUS IS WS-LI-ESTADO.
000860
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  CATALOGO-MEDIOS LABEL RECORD IS STANDARD.
000900     COPY MEDFILE.
000910
000920 FD  ARCHIVO-PROBLEMAS LABEL RECORD IS STANDARD.
000930     COPY MEDISSUE.
000940
000950 FD  LISTADO LABEL RECORD IS STANDARD.
000960 01  LI-RENGLON                  PIC X(132).
000970*-----------------------------------------------------------------
000980 WORKING-STORAGE SECTION.
000990*-----------------------------------------------------------------
001000*    INDICADORES Y CODIGOS DE ESTADO DE ARCHIVO
001010*-----------------------------------------------------------------
001020 77  WS-MF-ESTADO            PIC X(02).
001030 77  WS-MI-ESTADO            PIC X(02).
001040 77  WS-LI-ESTADO            PIC X(02).
001050 77  WS-MF-FIN-CATALOGO      PIC X(02) VALUE 'NO'.
001060     88  WS-MF-HAY-FIN                   VALUE 'SI'.
001070 77  WS-MI-FIN-PROBLEMAS     PIC X(02) VALUE 'NO'.
001080     88  WS-MI-HAY-FIN                   VALUE 'SI'.
001090 77  WS-UPSI-TRAZA-ON        PIC X(01).
001100 77  WS-UPSI-TRAZA-OFF       PIC X(01).
001110*-----------------------------------------------------------------
001120*    CONTROL DE PAGINACION (EDR-0166)
001130*-----------------------------------------------------------------
001140 77  WS-NRO-PAGINA           PIC 9(03) COMP VALUE ZERO.
001150 77  WS-RENGLON-ACTUAL       PIC 9(03) COMP VALUE 99.
001160 77  WS-RENGLONES-POR-PAGINA PIC 9(03) COMP VALUE 55.
001170*-----------------------------------------------------------------
001180*    FECHA DE CORRIDA, TOMADA DEL RELOJ DEL SISTEMA
001190*-----------------------------------------------------------------
001200 01  WS-FECHA-CORRIDA.
001210     05  WS-FECHA-AAAA        PIC 9(04).
001220     05  WS-FECHA-MM          PIC 9(02).
001230     05  WS-FECHA-DD          PIC 9(02).
001240 01  WS-FECHA-HORA-R REDEFINES WS-FECHA-CORRIDA.
001250     05  WS-FECHA-SIGLO       PIC 9(02).
001260     05  WS-FECHA-ANIO-CORTO  PIC 9(02).
001270     05  WS-FECHA-RESTO       PIC 9(04).
001280*-----------------------------------------------------------------
001290*    ACUMULADORES DE ESTADISTICAS DE LA BIBLIOTECA
001300*-----------------------------------------------------------------
001310 01  WS-STATS.
001320     05  WS-STATS-TOTAL       PIC 9(06) COMP VALUE ZERO.
001330     05  WS-STATS-PELICULAS   PIC 9(06) COMP VALUE ZERO.
001340     05  WS-STATS-SERIES      PIC 9(06) COMP VALUE ZERO.
001350*-----------------------------------------------------------------
001360*    CONTADORES DEL LISTADO DE PROBLEMAS CON CORTE DE CONTROL
001370*-----------------------------------------------------------------
001380 01  WS-PROB-CORTE.
001390     05  WS-PROB-TIPO-ANTERIOR PIC X(10) VALUE SPACES.
001400     05  WS-PROB-CANT-TIPO     PIC 9(06) COMP VALUE ZERO.
001410     05  WS-PROB-CANT-TOTAL    PIC 9(06) COMP VALUE ZERO.
001420     05  WS-PROB-PRIMER-REG    PIC X(02) VALUE 'SI'.
001430         88  WS-PROB-ES-PRIMERO             VALUE 'SI'.
001440*-----------------------------------------------------------------
001450*    TABLA DEL CATALOGO EN MEMORIA (PARA RECALCULAR EPISODIOS
001460*    FALTANTES SIN DEPENDER DE PROBLEM)
001470*-----------------------------------------------------------------
001480 01  WS-CAT-CANT              PIC 9(04) COMP VALUE ZERO.
001490 01  WS-TABLA-CATALOGO.
001500     05  WC-REGISTRO-CATALOGO OCCURS 1 TO 9999 TIMES
001510                               DEPENDING ON WS-CAT-CANT
001520                               INDEXED BY IDX-A.
001530         10  WC-ID            PIC 9(006).
001540         10  WC-MEDIA-TYPE    PIC X(005).
001550         10  WC-TITLE         PIC X(040).
001560         10  WC-SEASON        PIC 9(002).
001570         10  WC-EPISODE       PIC 9(003).
001580*-----------------------------------------------------------------
001590 01  WS-CANT-GRUPOS           PIC 9(04) COMP VALUE ZERO.
001600 01  WS-TABLA-GRUPOS.
001610     05  WG-GRUPO OCCURS 1 TO 9999 TIMES
001620                   DEPENDING ON WS-CANT-GRUPOS
001630                   INDEXED BY IDX-G.
001640         10  WG-TITLE         PIC X(040).
001650         10  WG-SEASON        PIC 9(002).
001660         10  WG-MIN-EPISODIO  PIC 9(003).
001670         10  WG-MAX-EPISODIO  PIC 9(003).
001680         10  WG-TABLA-VISTOS.
001690             15  WG-VISTO OCCURS 500 TIMES PIC X(01).
001700 01  WS-I                     PIC 9(04) COMP.
001710 01  WS-J                     PIC 9(04) COMP.
001720 01  WS-K                     PIC 9(04) COMP.
001730 01  WS-FALTANTES-TOTAL       PIC 9(06) COMP VALUE ZERO.
001740*-----------------------------------------------------------------
001750*    RENGLONES DE IMPRESION
001760*-----------------------------------------------------------------
001770 01  WS-LIN-ENCAB-1.
001780     05  FILLER               PIC X(10) VALUE 'MEDIOTECA'.
001790     05  FILLER               PIC X(40) VALUE
001800         'LISTADO DE LIMPIEZA DE BIBLIOTECA'.
001810     05  FILLER               PIC X(08) VALUE 'FECHA: '.
001820     05  LE1-FECHA            PIC 9999/99/99.
001830     05  FILLER               PIC X(10) VALUE SPACES.
001840     05  FILLER               PIC X(08) VALUE 'PAGINA '.
001850     05  LE1-PAGINA           PIC ZZ9.
001860     05  FILLER               PIC X(41) VALUE SPACES.
001870 01  WS-LIN-ENCAB-2.
001880     05  FILLER               PIC X(132) VALUE ALL '-'.
001890 01  WS-LIN-TITULO-SECCION.
001900     05  FILLER               PIC X(10) VALUE SPACES.
001910     05  LS-TITULO            PIC X(60).
001920     05  FILLER               PIC X(62) VALUE SPACES.
001930 01  WS-LIN-BLANCO.
001940     05  FILLER               PIC X(132) VALUE SPACES.
001950*-----------------------------------------------------------------
001960 01  WS-LIN-ESTADISTICA.
001970     05  LE2-ETIQUETA          PIC X(40).
001980     05  LE2-VALOR             PIC ZZZ,ZZZ,ZZ9.
001990     05  FILLER                PIC X(84) VALUE SPACES.
002000*-----------------------------------------------------------------
002010 01  WS-LIN-ENCAB-TIPO.
002020     05  FILLER                PIC X(10) VALUE SPACES.
002030     05  FILLER                PIC X(16) VALUE 'TIPO DE PROBLEMA'.
002040     05  LT1-TIPO              PIC X(10).
002050     05  FILLER                PIC X(96) VALUE SPACES.
002060 01  WS-LIN-ENCAB-DETALLE.
002070     05  FILLER                PIC X(10) VALUE SPACES.
002080     05  FILLER                PIC X(08) VALUE 'ARCHIVO'.
002090     05  FILLER                PIC X(10) VALUE SPACES.
002100     05  FILLER                PIC X(10) VALUE 'SEVERIDAD'.
002110     05  FILLER                PIC X(06) VALUE SPACES.
002120     05  FILLER                PIC X(40) VALUE 'DESCRIPCION'.
002130     05  FILLER                PIC X(48) VALUE SPACES.
002140 01  WS-LIN-DETALLE-PROBLEMA.
002150     05  FILLER                PIC X(10) VALUE SPACES.
002160     05  LD-ARCHIVO-ID         PIC ZZZZZ9.
002170     05  FILLER                PIC X(12) VALUE SPACES.
002180     05  LD-SEVERIDAD          PIC X(10).
002190     05  FILLER                PIC X(06) VALUE SPACES.
002200     05  LD-DESCRIPCION        PIC X(80).
002210 01  WS-LIN-TOTAL-TIPO.
002220     05  FILLER                PIC X(10) VALUE SPACES.
002230     05  FILLER                PIC X(20) VALUE 'TOTAL DEL TIPO ... '.
002240     05  LX-CANT-TIPO          PIC ZZZ,ZZ9.
002250     05  FILLER                PIC X(95) VALUE SPACES.
002260 01  WS-LIN-TOTAL-GENERAL.
002270     05  FILLER                PIC X(10) VALUE SPACES.
002280     05  FILLER                PIC X(26) VALUE
002290         'TOTAL GENERAL DE PROBLEMAS '.
002300     05  LG-CANT-TOTAL         PIC ZZZ,ZZ9.
002310     05  FILLER                PIC X(89) VALUE SPACES.
002320*-----------------------------------------------------------------
002330 01  WS-LIN-EPISODIO.
002340     05  FILLER                PIC X(10) VALUE SPACES.
002350     05  LF-TITULO             PIC X(40).
002360     05  FILLER                PIC X(04) VALUE SPACES.
002370     05  FILLER                PIC X(11) VALUE 'TEMPORADA '.
002380     05  LF-TEMPORADA          PIC Z9.
002390     05  FILLER                PIC X(04) VALUE SPACES.
002400     05  FILLER                PIC X(09) VALUE 'EPISODIO'.
002410     05  LF-EPISODIO           PIC ZZ9.
002420     05  FILLER                PIC X(47) VALUE SPACES.
002430*-----------------------------------------------------------------
002440 PROCEDURE DIVISION.
002450*-----------------------------------------------------------------
002460 COMIENZO.
002470     PERFORM 010-ABRIR-ARCHIVOS.
002480     PERFORM 020-CARGAR-TABLA-CATALOGO.
002490     PERFORM 100-ENCABEZAR-LISTADO.
002500     PERFORM 200-IMPRIMIR-ESTADISTICAS.
002510     PERFORM 300-IMPRIMIR-PROBLEMAS.
002520     PERFORM 400-IMPRIMIR-EPISODIOS-FALTANTES.
002530     PERFORM 070-CERRAR-ARCHIVOS.
002540     STOP RUN.
002550*-----------------------------------------------------------------
002560*******
002570 010-ABRIR-ARCHIVOS.
002580*******
002590     OPEN INPUT CATALOGO-MEDIOS.
002600     IF WS-MF-ESTADO NOT = '00'
002610         DISPLAY 'ERROR EN OPEN CATALOGO-MEDIOS FS: ' WS-MF-ESTADO
002620         STOP RUN.
002630     OPEN INPUT ARCHIVO-PROBLEMAS.
002640     IF WS-MI-ESTADO NOT = '00'
002650         DISPLAY 'ERROR EN OPEN ARCHIVO-PROBLEMAS FS: ' WS-MI-ESTADO
002660         STOP RUN.
002670     OPEN OUTPUT LISTADO.
002680     IF WS-LI-ESTADO NOT = '00'
002690         DISPLAY 'ERROR EN OPEN LISTADO FS: ' WS-LI-ESTADO
002700         STOP RUN.
002710     ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.
002720*-----------------------------------------------------------------
002730*******
002740 020-CARGAR-TABLA-CATALOGO.
002750*    CARGA MEDCAT COMPLETO EN MEMORIA (CAMPOS MINIMOS) Y DE PASO
002760*    ACUMULA LAS ESTADISTICAS DE LA SERIE 200.
002770*******
002780     MOVE ZERO TO WS-CAT-CANT.
002790     PERFORM 021-LEER-CATALOGO.
002800     PERFORM 022-ACUMULAR-CATALOGO UNTIL WS-MF-HAY-FIN.
002810*-----------------------------------------------------------------
002820 021-LEER-CATALOGO.
002830     READ CATALOGO-MEDIOS
002840         AT END MOVE 'SI' TO WS-MF-FIN-CATALOGO.
002850*-----------------------------------------------------------------
002860 022-ACUMULAR-CATALOGO.
002870     ADD 1 TO WS-CAT-CANT.
002880     MOVE MF-ID          TO WC-ID (WS-CAT-CANT).
002890     MOVE MF-MEDIA-TYPE   TO WC-MEDIA-TYPE (WS-CAT-CANT).
002900     MOVE MF-TITLE        TO WC-TITLE (WS-CAT-CANT).
002910     MOVE MF-SEASON       TO WC-SEASON (WS-CAT-CANT).
002920     MOVE MF-EPISODE      TO WC-EPISODE (WS-CAT-CANT).
002930     ADD 1 TO WS-STATS-TOTAL.
002940     IF MF-TIPO-PELICULA
002950         ADD 1 TO WS-STATS-PELICULAS
002960     ELSE
002970         IF MF-TIPO-SERIE
002980             ADD 1 TO WS-STATS-SERIES.
002990     PERFORM 021-LEER-CATALOGO.
003000*-----------------------------------------------------------------
003010*******
003020 070-CERRAR-ARCHIVOS.
003030*******
003040     CLOSE CATALOGO-MEDIOS.
003050     CLOSE ARCHIVO-PROBLEMAS.
003060     CLOSE LISTADO.
003070*-----------------------------------------------------------------
003080*    CONTROL DE PAGINA Y ENCABEZADO
003090*-----------------------------------------------------------------
003100*******
003110 100-ENCABEZAR-LISTADO.
003120*******
003130     ADD 1 TO WS-NRO-PAGINA.
003140     MOVE WS-FECHA-CORRIDA TO LE1-FECHA.
003150     MOVE WS-NRO-PAGINA    TO LE1-PAGINA.
003160     WRITE LI-RENGLON FROM WS-LIN-ENCAB-1 AFTER ADVANCING TOP-OF-FORM.
003170     WRITE LI-RENGLON FROM WS-LIN-ENCAB-2 AFTER ADVANCING 1 LINE.
003180     WRITE LI-RENGLON FROM WS-LIN-BLANCO  AFTER ADVANCING 1 LINE.
003190     MOVE 3 TO WS-RENGLON-ACTUAL.
003200*-----------------------------------------------------------------
003210 110-PROBAR-SALTO-PAGINA.
003220     IF WS-RENGLON-ACTUAL NOT < WS-RENGLONES-POR-PAGINA
003230         PERFORM 100-ENCABEZAR-LISTADO.
003240*-----------------------------------------------------------------
003250*    SERIE 200: ESTADISTICAS DE LA BIBLIOTECA
003260*-----------------------------------------------------------------
003270*******
003280 200-IMPRIMIR-ESTADISTICAS.
003290*******
003300     MOVE 'LIBRARY STATISTICS' TO LS-TITULO.
003310     WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
003320         AFTER ADVANCING 1 LINE.
003330     ADD 2 TO WS-RENGLON-ACTUAL.
003340     MOVE 'TOTAL FILES'                  TO LE2-ETIQUETA.
003350     MOVE WS-STATS-TOTAL                 TO LE2-VALOR.
003360     PERFORM 201-IMPRIMIR-RENGLON-ESTADISTICA.
003370     MOVE 'TV SHOWS'                     TO LE2-ETIQUETA.
003380     MOVE WS-STATS-SERIES                TO LE2-VALOR.
003390     PERFORM 201-IMPRIMIR-RENGLON-ESTADISTICA.
003400     MOVE 'MOVIES'                       TO LE2-ETIQUETA.
003410     MOVE WS-STATS-PELICULAS             TO LE2-VALOR.
003420     PERFORM 201-IMPRIMIR-RENGLON-ESTADISTICA.
003430     WRITE LI-RENGLON FROM WS-LIN-BLANCO AFTER ADVANCING 1 LINE.
003440     ADD 1 TO WS-RENGLON-ACTUAL.
003450*-----------------------------------------------------------------
003460 201-IMPRIMIR-RENGLON-ESTADISTICA.
003470     PERFORM 110-PROBAR-SALTO-PAGINA.
003480     WRITE LI-RENGLON FROM WS-LIN-ESTADISTICA AFTER ADVANCING 1 LINE.
003490     ADD 1 TO WS-RENGLON-ACTUAL.
003500*-----------------------------------------------------------------
003510*    SERIE 300: PROBLEMAS CON CORTE DE CONTROL POR MI-ISSUE-TYPE
003520*    (EL ARCHIVO PROBLEM VIENE ORDENADO DE FABRICA POR TIPO PORQUE
003530*    ANALIZA LO GRABA BUSCADOR POR BUSCADOR)
003540*-----------------------------------------------------------------
003550*******
003560 300-IMPRIMIR-PROBLEMAS.
003570*******
003580     MOVE 'ISSUES' TO LS-TITULO.
003590     PERFORM 110-PROBAR-SALTO-PAGINA.
003600     WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
003610         AFTER ADVANCING 1 LINE.
003620     ADD 1 TO WS-RENGLON-ACTUAL.
003630     MOVE ZERO  TO WS-PROB-CANT-TOTAL.
003640     MOVE ZERO  TO WS-PROB-CANT-TIPO.
003650     MOVE SPACES TO WS-PROB-TIPO-ANTERIOR.
003660     MOVE 'SI'  TO WS-PROB-PRIMER-REG.
003670     PERFORM 301-LEER-PROBLEMA.
003680     PERFORM 302-PROCESAR-PROBLEMA UNTIL WS-MI-HAY-FIN.
003690     IF NOT WS-PROB-ES-PRIMERO
003700         PERFORM 320-ROMPER-TIPO.
003710     MOVE WS-PROB-CANT-TOTAL TO LG-CANT-TOTAL.
003720     PERFORM 110-PROBAR-SALTO-PAGINA.
003730     WRITE LI-RENGLON FROM WS-LIN-TOTAL-GENERAL AFTER ADVANCING 2 LINES.
003740     ADD 2 TO WS-RENGLON-ACTUAL.
003750*-----------------------------------------------------------------
003760 301-LEER-PROBLEMA.
003770     READ ARCHIVO-PROBLEMAS
003780         AT END MOVE 'SI' TO WS-MI-FIN-PROBLEMAS.
003790*-----------------------------------------------------------------
003800 302-PROCESAR-PROBLEMA.
003810     IF WS-PROB-ES-PRIMERO
003820         MOVE MI-ISSUE-TYPE TO WS-PROB-TIPO-ANTERIOR
003830         MOVE 'NO' TO WS-PROB-PRIMER-REG
003840         PERFORM 330-ENCABEZAR-TIPO
003850     ELSE
003860         IF MI-ISSUE-TYPE NOT = WS-PROB-TIPO-ANTERIOR
003870             PERFORM 320-ROMPER-TIPO
003880             MOVE MI-ISSUE-TYPE TO WS-PROB-TIPO-ANTERIOR
003890             PERFORM 330-ENCABEZAR-TIPO.
003900     MOVE MI-MEDIA-FILE-ID  TO LD-ARCHIVO-ID.
003910     MOVE MI-SEVERITY       TO LD-SEVERIDAD.
003920     MOVE MI-DESCRIPTION    TO LD-DESCRIPCION.
003930     PERFORM 110-PROBAR-SALTO-PAGINA.
003940     WRITE LI-RENGLON FROM WS-LIN-DETALLE-PROBLEMA
003950         AFTER ADVANCING 1 LINE.
003960     ADD 1 TO WS-RENGLON-ACTUAL.
003970     ADD 1 TO WS-PROB-CANT-TIPO.
003980     ADD 1 TO WS-PROB-CANT-TOTAL.
003990     PERFORM 301-LEER-PROBLEMA.
004000*-----------------------------------------------------------------
004010 320-ROMPER-TIPO.
004020     MOVE WS-PROB-CANT-TIPO TO LX-CANT-TIPO.
004030     PERFORM 110-PROBAR-SALTO-PAGINA.
004040     WRITE LI-RENGLON FROM WS-LIN-TOTAL-TIPO AFTER ADVANCING 2 LINES.
004050     ADD 2 TO WS-RENGLON-ACTUAL.
004060     MOVE ZERO TO WS-PROB-CANT-TIPO.
004070*-----------------------------------------------------------------
004080 330-ENCABEZAR-TIPO.
004090     MOVE WS-PROB-TIPO-ANTERIOR TO LT1-TIPO.
004100     PERFORM 110-PROBAR-SALTO-PAGINA.
004110     WRITE LI-RENGLON FROM WS-LIN-ENCAB-TIPO AFTER ADVANCING 1 LINE.
004120     WRITE LI-RENGLON FROM WS-LIN-ENCAB-DETALLE AFTER ADVANCING 1 LINE.
004130     ADD 2 TO WS-RENGLON-ACTUAL.
004140*-----------------------------------------------------------------
004150*    SERIE 400: EPISODIOS FALTANTES (RECALCULADO SOBRE LA TABLA DE
004170*-----------------------------------------------------------------
004180*******
004190 400-IMPRIMIR-EPISODIOS-FALTANTES.
004200*******
004210     MOVE 'MISSING EPISODES' TO LS-TITULO.
004220     PERFORM 110-PROBAR-SALTO-PAGINA.
004230     WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
004240         AFTER ADVANCING 2 LINES.
004250     ADD 2 TO WS-RENGLON-ACTUAL.
004260     MOVE ZERO TO WS-CANT-GRUPOS.
004270     MOVE ZERO TO WS-FALTANTES-TOTAL.
004280     IF WS-CAT-CANT > ZERO
004290         PERFORM 401-ACUMULAR-EN-GRUPO
004300             VARYING IDX-A FROM 1 BY 1 UNTIL IDX-A > WS-CAT-CANT
004310         PERFORM 410-PROBAR-GRUPO
004320             VARYING IDX-G FROM 1 BY 1 UNTIL IDX-G > WS-CANT-GRUPOS.
004330     IF WS-FALTANTES-TOTAL = ZERO
004340         MOVE 'NO SE HALLARON EPISODIOS FALTANTES' TO LF-TITULO
004350         PERFORM 110-PROBAR-SALTO-PAGINA
004360         WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
004370             AFTER ADVANCING 1 LINE
004380         ADD 1 TO WS-RENGLON-ACTUAL.
004390*-----------------------------------------------------------------
004400 401-ACUMULAR-EN-GRUPO.
004410     IF WC-MEDIA-TYPE (IDX-A) = 'TV   ' AND WC-SEASON (IDX-A) > ZERO
004420         AND WC-EPISODE (IDX-A) > ZERO AND WC-EPISODE (IDX-A) NOT > 500
004430         PERFORM 404-ACTUALIZAR-GRUPO.
004440*-----------------------------------------------------------------
004450 402-BUSCAR-GRUPO.
004460     IF WG-TITLE (IDX-G) = WC-TITLE (IDX-A)
004470        AND WG-SEASON (IDX-G) = WC-SEASON (IDX-A)
004480         MOVE IDX-G TO WS-J.
004490*-----------------------------------------------------------------
004500 403-CREAR-GRUPO-NUEVO.
004510     ADD 1 TO WS-CANT-GRUPOS.
004520     MOVE WC-TITLE (IDX-A)   TO WG-TITLE (WS-CANT-GRUPOS).
004530     MOVE WC-SEASON (IDX-A)  TO WG-SEASON (WS-CANT-GRUPOS).
004540     MOVE WC-EPISODE (IDX-A) TO WG-MIN-EPISODIO (WS-CANT-GRUPOS).
004550     MOVE ZERO                TO WG-MAX-EPISODIO (WS-CANT-GRUPOS).
004560     MOVE ALL 'N'              TO WG-TABLA-VISTOS (WS-CANT-GRUPOS).
004570     MOVE WS-CANT-GRUPOS       TO WS-J.
004580*-----------------------------------------------------------------
004590 404-ACTUALIZAR-GRUPO.
004600*    UBICA EL GRUPO TITULO/TEMPORADA DEL ARCHIVO (O LO CREA SI NO
004610*    EXISTE TODAVIA) Y ACTUALIZA EL MINIMO/MAXIMO EPISODIO VISTO
004620*    Y LA TABLA DE EPISODIOS PRESENTES DEL GRUPO.
004630     MOVE ZERO TO WS-J.
004640     PERFORM 402-BUSCAR-GRUPO
004650         VARYING IDX-G FROM 1 BY 1 UNTIL IDX-G > WS-CANT-GRUPOS
004660            OR WS-J NOT = ZERO.
004670     IF WS-J = ZERO
004680         PERFORM 403-CREAR-GRUPO-NUEVO.
004690     MOVE WS-J TO WS-K.
004700     MOVE 'S' TO WG-VISTO (WS-K WC-EPISODE (IDX-A)).
004710     IF WC-EPISODE (IDX-A) > WG-MAX-EPISODIO (WS-K)
004720         MOVE WC-EPISODE (IDX-A) TO WG-MAX-EPISODIO (WS-K).
004730     IF WC-EPISODE (IDX-A) < WG-MIN-EPISODIO (WS-K)
004740         MOVE WC-EPISODE (IDX-A) TO WG-MIN-EPISODIO (WS-K).
004750*-----------------------------------------------------------------
004760 410-PROBAR-GRUPO.
004770     IF WG-MAX-EPISODIO (IDX-G) > WG-MIN-EPISODIO (IDX-G)
004780         PERFORM 411-PROBAR-EPISODIO
004790             VARYING WS-I FROM WG-MIN-EPISODIO (IDX-G) BY 1
004800             UNTIL WS-I > WG-MAX-EPISODIO (IDX-G).
004810*-----------------------------------------------------------------
004820 411-PROBAR-EPISODIO.
004830     IF WG-VISTO (IDX-G WS-I) NOT = 'S'
004840         ADD 1 TO WS-FALTANTES-TOTAL
004850         MOVE WG-TITLE (IDX-G)  TO LF-TITULO
004860         MOVE WG-SEASON (IDX-G) TO LF-TEMPORADA
004870         MOVE WS-I              TO LF-EPISODIO
004880         PERFORM 110-PROBAR-SALTO-PAGINA
004890         WRITE LI-RENGLON FROM WS-LIN-EPISODIO AFTER ADVANCING 1 LINE
004900         ADD 1 TO WS-RENGLON-ACTUAL.
004910*-----------------------------------------------------------------
004920 END PROGRAM REPORTE.
