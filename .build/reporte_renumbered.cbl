000010******************************************************************
000020*                                                                *
000030*    PROGRAMA   : REPORTE                                       *
000040*    APLICACION : MEDIOTECA (LIMPIEZA DE BIBLIOTECA DE VIDEO)   *
000050*    TIPO       : BATCH                                         *
000060*    DESCRIPCION: LISTADO FINAL DE LA CORRIDA DE LIMPIEZA DE LA *
000070*                 BIBLIOTECA. TRES CUERPOS: ESTADISTICAS DE LA  *
000080*                 BIBLIOTECA (LEYENDO MEDCAT), PROBLEMAS CON    *
000090*                 CORTE DE CONTROL POR TIPO (LEYENDO PROBLEM) Y *
000100*                 EPISODIOS FALTANTES (RECALCULADO SOBRE MEDCAT,*
000110*                 NO SE GUARDA EN NINGUN ARCHIVO).                *
000120*    ARCHIVOS   : MEDCAT (ENTRADA), PROBLEM (ENTRADA), LISTADO  *
000130*                 (SALIDA)                                       *
000140*    PROGRAMA(S): NINGUNO                                       *
000150*                                                                *
000160*    HISTORIA DE CAMBIOS                                        *
000170*    ----------------------------------------------------------- *
000180*    FECHA     PROGRAMADOR       TICKET    DESCRIPCION           *
000190*    --------  ----------------  --------  --------------------- *
000200*    02/05/93  L.DENIS           EDR-0066  ALTA DEL PROGRAMA     *
000210*                                          ORIGINAL (SOLO         *
000220*                                          ESTADISTICAS).         *
000230*    11/03/94  M.ACOSTA          EDR-0077  SE AGREGA EL LISTADO   *
000240*                                          DE PROBLEMAS CON       *
000250*                                          CORTE DE CONTROL POR   *
000260*                                          MI-ISSUE-TYPE.         *
000270*    14/01/99  R.QUIROGA         Y2K-0012  REVISION Y2K: LA       *
000280*                                          FECHA DE ENCABEZADO SE  *
000290*                                          IMPRIME CON SIGLO       *
000300*                                          COMPLETO (WS-FECHA-     *
000310*                                          AAAA).                  *
000320*    23/08/01  R.QUIROGA         EDR-0140  SE AGREGA EL CUERPO    *
000330*                                          DE EPISODIOS FALTANTES. *
000340*    17/02/04  R.QUIROGA         EDR-0166  SE AGREGA EL SALTO DE  *
000350*                                          PAGINA POR CANTIDAD DE  *
000360*                                          RENGLONES (C01-TOP-OF-  *
000370*                                          FORM).                  *
000380*    05/11/07  R.QUIROGA         EDR-0191  SE AGREGA EL PORCENTAJE*
000390*                                          DE ARCHIVOS CON         *
000400*                                          PROBLEMAS SOBRE EL      *
000410*                                          TOTAL DEL CATALOGO.     *
000420*    19/09/09  R.QUIROGA         EDR-0203  AUDITORIA PIDE DEJAR EL *
000430*                                          CUERPO DE ESTADISTICAS  *
000440*                                          EN LAS TRES COLUMNAS    *
000450*                                          ORIGINALES (TOTAL,      *
000460*                                          SERIES Y PELICULAS). SE *
000470*                                          QUITA EL PORCENTAJE DE  *
000480*                                          EDR-0191 QUE SIEMPRE    *
000490*                                          DABA CERO (SE CALCULABA *
000500*                                          ANTES DE LEER PROBLEM). *
000510*    03/11/09  R.QUIROGA         EDR-0207  CORRIGE EPISODIOS       *
000520*                                          FALTANTES: EL RANGO A   *
000530*                                          PROBAR ARRANCA EN EL    *
000540*                                          MENOR EPISODIO PRESENTE *
000550*                                          DE LA TEMPORADA, NO     *
000560*                                          SIEMPRE EN EL UNO.      *
000570*                                                                *
000580******************************************************************
000590 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. REPORTE.
000610 AUTHOR. L. DENIS.
000620 INSTALLATION. MEDIOTECA - DEPARTAMENTO DE SISTEMAS.
000630 DATE-WRITTEN. 02/05/1993.
000640 DATE-COMPILED.
000650 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
000720            OFF STATUS IS WS-UPSI-TRAZA-OFF.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT CATALOGO-MEDIOS  ASSIGN TO "MEDCAT"
000760                             ORGANIZATION IS LINE SEQUENTIAL
000770                             FILE STATUS IS WS-MF-ESTADO.
000780
000790     SELECT ARCHIVO-PROBLEMAS ASSIGN TO "PROBLEM"
000800                             ORGANIZATION IS LINE SEQUENTIAL
000810                             FILE STATUS IS WS-MI-ESTADO.
000820
000830     SELECT LISTADO          ASSIGN TO "REPLIST"
000840                             ORGANIZATION IS LINE SEQUENTIAL
000850                             FILE STATUS IS WS-LI-ESTADO.
000860
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  CATALOGO-MEDIOS LABEL RECORD IS STANDARD.
000900     COPY MEDFILE.
000910
000920 FD  ARCHIVO-PROBLEMAS LABEL RECORD IS STANDARD.
000930     COPY MEDISSUE.
000940
000950 FD  LISTADO LABEL RECORD IS STANDARD.
000960 01  LI-RENGLON                  PIC X(132).
000970*-----------------------------------------------------------------
000980 WORKING-STORAGE SECTION.
000990*-----------------------------------------------------------------
001000*    INDICADORES Y CODIGOS DE ESTADO DE ARCHIVO
001010*-----------------------------------------------------------------
001020 77  WS-MF-ESTADO            PIC X(02).
001030 77  WS-MI-ESTADO            PIC X(02).
001040 77  WS-LI-ESTADO            PIC X(02).
001050 77  WS-MF-FIN-CATALOGO      PIC X(02) VALUE 'NO'.
001060     88  WS-MF-HAY-FIN                   VALUE 'SI'.
001070 77  WS-MI-FIN-PROBLEMAS     PIC X(02) VALUE 'NO'.
001080     88  WS-MI-HAY-FIN                   VALUE 'SI'.
001090 77  WS-UPSI-TRAZA-ON        PIC X(01).
001100 77  WS-UPSI-TRAZA-OFF       PIC X(01).
001110*-----------------------------------------------------------------
001120*    CONTROL DE PAGINACION (EDR-0166)
001130*-----------------------------------------------------------------
001140 77  WS-NRO-PAGINA           PIC 9(03) COMP VALUE ZERO.
001150 77  WS-RENGLON-ACTUAL       PIC 9(03) COMP VALUE 99.
001160 77  WS-RENGLONES-POR-PAGINA PIC 9(03) COMP VALUE 55.
001170*-----------------------------------------------------------------
001180*    FECHA DE CORRIDA, TOMADA DEL RELOJ DEL SISTEMA
001190*-----------------------------------------------------------------
001200 01  WS-FECHA-CORRIDA.
001210     05  WS-FECHA-AAAA        PIC 9(04).
001220     05  WS-FECHA-MM          PIC 9(02).
001230     05  WS-FECHA-DD          PIC 9(02).
001240 01  WS-FECHA-HORA-R REDEFINES WS-FECHA-CORRIDA.
001250     05  WS-FECHA-SIGLO       PIC 9(02).
001260     05  WS-FECHA-ANIO-CORTO  PIC 9(02).
001270     05  WS-FECHA-RESTO       PIC 9(04).
001280*-----------------------------------------------------------------
001290*    ACUMULADORES DE ESTADISTICAS DE LA BIBLIOTECA
001300*-----------------------------------------------------------------
001310 01  WS-STATS.
001320     05  WS-STATS-TOTAL       PIC 9(06) COMP VALUE ZERO.
001330     05  WS-STATS-PELICULAS   PIC 9(06) COMP VALUE ZERO.
001340     05  WS-STATS-SERIES      PIC 9(06) COMP VALUE ZERO.
001350*-----------------------------------------------------------------
001360*    CONTADORES DEL LISTADO DE PROBLEMAS CON CORTE DE CONTROL
001370*-----------------------------------------------------------------
001380 01  WS-PROB-CORTE.
001390     05  WS-PROB-TIPO-ANTERIOR PIC X(10) VALUE SPACES.
001400     05  WS-PROB-CANT-TIPO     PIC 9(06) COMP VALUE ZERO.
001410     05  WS-PROB-CANT-TOTAL    PIC 9(06) COMP VALUE ZERO.
001420     05  WS-PROB-PRIMER-REG    PIC X(02) VALUE 'SI'.
001430         88  WS-PROB-ES-PRIMERO             VALUE 'SI'.
001440*-----------------------------------------------------------------
001450*    TABLA DEL CATALOGO EN MEMORIA (PARA RECALCULAR EPISODIOS
001460*    FALTANTES SIN DEPENDER DE PROBLEM)
001470*-----------------------------------------------------------------
001480 01  WS-CAT-CANT              PIC 9(04) COMP VALUE ZERO.
001490 01  WS-TABLA-CATALOGO.
001500     05  WC-REGISTRO-CATALOGO OCCURS 1 TO 9999 TIMES
001510                               DEPENDING ON WS-CAT-CANT
001520                               INDEXED BY IDX-A.
001530         10  WC-ID            PIC 9(006).
001540         10  WC-MEDIA-TYPE    PIC X(005).
001550         10  WC-TITLE         PIC X(040).
001560         10  WC-SEASON        PIC 9(002).
001570         10  WC-EPISODE       PIC 9(003).
001580*-----------------------------------------------------------------
001590 01  WS-CANT-GRUPOS           PIC 9(04) COMP VALUE ZERO.
001600 01  WS-TABLA-GRUPOS.
001610     05  WG-GRUPO OCCURS 1 TO 9999 TIMES
001620                   DEPENDING ON WS-CANT-GRUPOS
001630                   INDEXED BY IDX-G.
001640         10  WG-TITLE         PIC X(040).
001650         10  WG-SEASON        PIC 9(002).
001660         10  WG-MAX-EPISODIO  PIC 9(003).
001670         10  WG-TABLA-VISTOS.
001680             15  WG-VISTO OCCURS 500 TIMES PIC X(01).
001690 01  WS-I                     PIC 9(04) COMP.
001700 01  WS-J                     PIC 9(04) COMP.
001710 01  WS-K                     PIC 9(04) COMP.
001720 01  WS-FALTANTES-TOTAL       PIC 9(06) COMP VALUE ZERO.
001730*-----------------------------------------------------------------
001740*    RENGLONES DE IMPRESION
001750*-----------------------------------------------------------------
001760 01  WS-LIN-ENCAB-1.
001770     05  FILLER               PIC X(10) VALUE 'MEDIOTECA'.
001780     05  FILLER               PIC X(40) VALUE
001790         'LISTADO DE LIMPIEZA DE BIBLIOTECA'.
001800     05  FILLER               PIC X(08) VALUE 'FECHA: '.
001810     05  LE1-FECHA            PIC 9999/99/99.
001820     05  FILLER               PIC X(10) VALUE SPACES.
001830     05  FILLER               PIC X(08) VALUE 'PAGINA '.
001840     05  LE1-PAGINA           PIC ZZ9.
001850     05  FILLER               PIC X(41) VALUE SPACES.
001860 01  WS-LIN-ENCAB-2.
001870     05  FILLER               PIC X(132) VALUE ALL '-'.
001880 01  WS-LIN-TITULO-SECCION.
001890     05  FILLER               PIC X(10) VALUE SPACES.
001900     05  LS-TITULO            PIC X(60).
001910     05  FILLER               PIC X(62) VALUE SPACES.
001920 01  WS-LIN-BLANCO.
001930     05  FILLER               PIC X(132) VALUE SPACES.
001940*-----------------------------------------------------------------
001950 01  WS-LIN-ESTADISTICA.
001960     05  LE2-ETIQUETA          PIC X(40).
001970     05  LE2-VALOR             PIC ZZZ,ZZZ,ZZ9.
001980     05  FILLER                PIC X(84) VALUE SPACES.
001990*-----------------------------------------------------------------
002000 01  WS-LIN-ENCAB-TIPO.
002010     05  FILLER                PIC X(10) VALUE SPACES.
002020     05  FILLER                PIC X(16) VALUE 'TIPO DE PROBLEMA'.
002030     05  LT1-TIPO              PIC X(10).
002040     05  FILLER                PIC X(96) VALUE SPACES.
002050 01  WS-LIN-ENCAB-DETALLE.
002060     05  FILLER                PIC X(10) VALUE SPACES.
002070     05  FILLER                PIC X(08) VALUE 'ARCHIVO'.
002080     05  FILLER                PIC X(10) VALUE SPACES.
002090     05  FILLER                PIC X(10) VALUE 'SEVERIDAD'.
002100     05  FILLER                PIC X(06) VALUE SPACES.
002110     05  FILLER                PIC X(40) VALUE 'DESCRIPCION'.
002120     05  FILLER                PIC X(48) VALUE SPACES.
002130 01  WS-LIN-DETALLE-PROBLEMA.
002140     05  FILLER                PIC X(10) VALUE SPACES.
002150     05  LD-ARCHIVO-ID         PIC ZZZZZ9.
002160     05  FILLER                PIC X(12) VALUE SPACES.
002170     05  LD-SEVERIDAD          PIC X(10).
002180     05  FILLER                PIC X(06) VALUE SPACES.
002190     05  LD-DESCRIPCION        PIC X(80).
002200 01  WS-LIN-TOTAL-TIPO.
002210     05  FILLER                PIC X(10) VALUE SPACES.
002220     05  FILLER                PIC X(20) VALUE 'TOTAL DEL TIPO ... '.
002230     05  LX-CANT-TIPO          PIC ZZZ,ZZ9.
002240     05  FILLER                PIC X(95) VALUE SPACES.
002250 01  WS-LIN-TOTAL-GENERAL.
002260     05  FILLER                PIC X(10) VALUE SPACES.
002270     05  FILLER                PIC X(26) VALUE
002280         'TOTAL GENERAL DE PROBLEMAS '.
002290     05  LG-CANT-TOTAL         PIC ZZZ,ZZ9.
002300     05  FILLER                PIC X(89) VALUE SPACES.
002310*-----------------------------------------------------------------
002320 01  WS-LIN-EPISODIO.
002330     05  FILLER                PIC X(10) VALUE SPACES.
002340     05  LF-TITULO             PIC X(40).
002350     05  FILLER                PIC X(04) VALUE SPACES.
002360     05  FILLER                PIC X(11) VALUE 'TEMPORADA '.
002370     05  LF-TEMPORADA          PIC Z9.
002380     05  FILLER                PIC X(04) VALUE SPACES.
002390     05  FILLER                PIC X(09) VALUE 'EPISODIO'.
002400     05  LF-EPISODIO           PIC ZZ9.
002410     05  FILLER                PIC X(47) VALUE SPACES.
002420*-----------------------------------------------------------------
002430 PROCEDURE DIVISION.
002440*-----------------------------------------------------------------
002450 COMIENZO.
002460     PERFORM 010-ABRIR-ARCHIVOS.
002470     PERFORM 020-CARGAR-TABLA-CATALOGO.
002480     PERFORM 100-ENCABEZAR-LISTADO.
002490     PERFORM 200-IMPRIMIR-ESTADISTICAS.
002500     PERFORM 300-IMPRIMIR-PROBLEMAS.
002510     PERFORM 400-IMPRIMIR-EPISODIOS-FALTANTES.
002520     PERFORM 070-CERRAR-ARCHIVOS.
002530     STOP RUN.
002540*-----------------------------------------------------------------
002550*******
002560 010-ABRIR-ARCHIVOS.
002570*******
002580     OPEN INPUT CATALOGO-MEDIOS.
002590     IF WS-MF-ESTADO NOT = '00'
002600         DISPLAY 'ERROR EN OPEN CATALOGO-MEDIOS FS: ' WS-MF-ESTADO
002610         STOP RUN.
002620     OPEN INPUT ARCHIVO-PROBLEMAS.
002630     IF WS-MI-ESTADO NOT = '00'
002640         DISPLAY 'ERROR EN OPEN ARCHIVO-PROBLEMAS FS: ' WS-MI-ESTADO
002650         STOP RUN.
002660     OPEN OUTPUT LISTADO.
002670     IF WS-LI-ESTADO NOT = '00'
002680         DISPLAY 'ERROR EN OPEN LISTADO FS: ' WS-LI-ESTADO
002690         STOP RUN.
002700     ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.
002710*-----------------------------------------------------------------
002720*******
002730 020-CARGAR-TABLA-CATALOGO.
002740*    CARGA MEDCAT COMPLETO EN MEMORIA (CAMPOS MINIMOS) Y DE PASO
002750*    ACUMULA LAS ESTADISTICAS DE LA SERIE 200.
002760*******
002770     MOVE ZERO TO WS-CAT-CANT.
002780     PERFORM 021-LEER-CATALOGO.
002790     PERFORM 022-ACUMULAR-CATALOGO UNTIL WS-MF-HAY-FIN.
002800*-----------------------------------------------------------------
002810 021-LEER-CATALOGO.
002820     READ CATALOGO-MEDIOS
002830         AT END MOVE 'SI' TO WS-MF-FIN-CATALOGO.
002840*-----------------------------------------------------------------
002850 022-ACUMULAR-CATALOGO.
002860     ADD 1 TO WS-CAT-CANT.
002870     MOVE MF-ID          TO WC-ID (WS-CAT-CANT).
002880     MOVE MF-MEDIA-TYPE   TO WC-MEDIA-TYPE (WS-CAT-CANT).
002890     MOVE MF-TITLE        TO WC-TITLE (WS-CAT-CANT).
002900     MOVE MF-SEASON       TO WC-SEASON (WS-CAT-CANT).
002910     MOVE MF-EPISODE      TO WC-EPISODE (WS-CAT-CANT).
002920     ADD 1 TO WS-STATS-TOTAL.
002930     IF MF-TIPO-PELICULA
002940         ADD 1 TO WS-STATS-PELICULAS
002950     ELSE
002960         IF MF-TIPO-SERIE
002970             ADD 1 TO WS-STATS-SERIES.
002980     PERFORM 021-LEER-CATALOGO.
002990*-----------------------------------------------------------------
003000*******
003010 070-CERRAR-ARCHIVOS.
003020*******
003030     CLOSE CATALOGO-MEDIOS.
003040     CLOSE ARCHIVO-PROBLEMAS.
003050     CLOSE LISTADO.
003060*-----------------------------------------------------------------
003070*    CONTROL DE PAGINA Y ENCABEZADO
003080*-----------------------------------------------------------------
003090*******
003100 100-ENCABEZAR-LISTADO.
003110*******
003120     ADD 1 TO WS-NRO-PAGINA.
003130     MOVE WS-FECHA-CORRIDA TO LE1-FECHA.
003140     MOVE WS-NRO-PAGINA    TO LE1-PAGINA.
003150     WRITE LI-RENGLON FROM WS-LIN-ENCAB-1 AFTER ADVANCING TOP-OF-FORM.
003160     WRITE LI-RENGLON FROM WS-LIN-ENCAB-2 AFTER ADVANCING 1 LINE.
003170     WRITE LI-RENGLON FROM WS-LIN-BLANCO  AFTER ADVANCING 1 LINE.
003180     MOVE 3 TO WS-RENGLON-ACTUAL.
003190*-----------------------------------------------------------------
003200 110-PROBAR-SALTO-PAGINA.
003210     IF WS-RENGLON-ACTUAL NOT < WS-RENGLONES-POR-PAGINA
003220         PERFORM 100-ENCABEZAR-LISTADO.
003230*-----------------------------------------------------------------
003240*    SERIE 200: ESTADISTICAS DE LA BIBLIOTECA
003250*-----------------------------------------------------------------
003260*******
003270 200-IMPRIMIR-ESTADISTICAS.
003280*******
003290     MOVE 'LIBRARY STATISTICS' TO LS-TITULO.
003300     WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
003310         AFTER ADVANCING 1 LINE.
003320     ADD 2 TO WS-RENGLON-ACTUAL.
003330OVE 'TOTAL FILES'                        TO LE2-ETIQUETA.
003340OVE WS-STATS-TOTAL                      TO LE2-VALOR.
003350ERFORM 201-IMPRIMIR-RENGLON-ESTADISTICA.
003360OVE 'TV SHOWS'                          TO LE2-ETIQUETA.
003370OVE WS-STATS-SERIES                     TO LE2-VALOR.
003380ERFORM 201-IMPRIMIR-RENGLON-ESTADISTICA.
003390OVE 'MOVIES'                            TO LE2-ETIQUETA.
003400OVE WS-STATS-PELICULAS                  TO LE2-VALOR.
003410ERFORM 201-IMPRIMIR-RENGLON-ESTADISTICA.
003420     WRITE LI-RENGLON FROM WS-LIN-BLANCO AFTER ADVANCING 1 LINE.
003430     ADD 1 TO WS-RENGLON-ACTUAL.
003440*-----------------------------------------------------------------
003450 201-IMPRIMIR-RENGLON-ESTADISTICA.
003460     PERFORM 110-PROBAR-SALTO-PAGINA.
003470     WRITE LI-RENGLON FROM WS-LIN-ESTADISTICA AFTER ADVANCING 1 LINE.
003480     ADD 1 TO WS-RENGLON-ACTUAL.
003490*-----------------------------------------------------------------
003500*    SERIE 300: PROBLEMAS CON CORTE DE CONTROL POR MI-ISSUE-TYPE
003510*    (EL ARCHIVO PROBLEM VIENE ORDENADO DE FABRICA POR TIPO PORQUE
003520*    ANALIZA LO GRABA BUSCADOR POR BUSCADOR)
003530*-----------------------------------------------------------------
003540*******
003550 300-IMPRIMIR-PROBLEMAS.
003560*******
003570     MOVE 'ISSUES' TO LS-TITULO.
003580     PERFORM 110-PROBAR-SALTO-PAGINA.
003590     WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
003600         AFTER ADVANCING 1 LINE.
003610     ADD 1 TO WS-RENGLON-ACTUAL.
003620     MOVE ZERO  TO WS-PROB-CANT-TOTAL.
003630     MOVE ZERO  TO WS-PROB-CANT-TIPO.
003640     MOVE SPACES TO WS-PROB-TIPO-ANTERIOR.
003650     MOVE 'SI'  TO WS-PROB-PRIMER-REG.
003660     PERFORM 301-LEER-PROBLEMA.
003670     PERFORM 302-PROCESAR-PROBLEMA UNTIL WS-MI-HAY-FIN.
003680     IF NOT WS-PROB-ES-PRIMERO
003690         PERFORM 320-ROMPER-TIPO.
003700     MOVE WS-PROB-CANT-TOTAL TO LG-CANT-TOTAL.
003710     PERFORM 110-PROBAR-SALTO-PAGINA.
003720     WRITE LI-RENGLON FROM WS-LIN-TOTAL-GENERAL AFTER ADVANCING 2 LINES.
003730     ADD 2 TO WS-RENGLON-ACTUAL.
003740*-----------------------------------------------------------------
003750 301-LEER-PROBLEMA.
003760     READ ARCHIVO-PROBLEMAS
003770         AT END MOVE 'SI' TO WS-MI-FIN-PROBLEMAS.
003780*-----------------------------------------------------------------
003790 302-PROCESAR-PROBLEMA.
003800     IF WS-PROB-ES-PRIMERO
003810         MOVE MI-ISSUE-TYPE TO WS-PROB-TIPO-ANTERIOR
003820         MOVE 'NO' TO WS-PROB-PRIMER-REG
003830         PERFORM 330-ENCABEZAR-TIPO
003840     ELSE
003850         IF MI-ISSUE-TYPE NOT = WS-PROB-TIPO-ANTERIOR
003860             PERFORM 320-ROMPER-TIPO
003870             MOVE MI-ISSUE-TYPE TO WS-PROB-TIPO-ANTERIOR
003880             PERFORM 330-ENCABEZAR-TIPO.
003890     MOVE MI-MEDIA-FILE-ID  TO LD-ARCHIVO-ID.
003900     MOVE MI-SEVERITY       TO LD-SEVERIDAD.
003910     MOVE MI-DESCRIPTION    TO LD-DESCRIPCION.
003920     PERFORM 110-PROBAR-SALTO-PAGINA.
003930     WRITE LI-RENGLON FROM WS-LIN-DETALLE-PROBLEMA
003940         AFTER ADVANCING 1 LINE.
003950     ADD 1 TO WS-RENGLON-ACTUAL.
003960     ADD 1 TO WS-PROB-CANT-TIPO.
003970     ADD 1 TO WS-PROB-CANT-TOTAL.
003980     PERFORM 301-LEER-PROBLEMA.
003990*-----------------------------------------------------------------
004000 320-ROMPER-TIPO.
004010     MOVE WS-PROB-CANT-TIPO TO LX-CANT-TIPO.
004020     PERFORM 110-PROBAR-SALTO-PAGINA.
004030     WRITE LI-RENGLON FROM WS-LIN-TOTAL-TIPO AFTER ADVANCING 2 LINES.
004040     ADD 2 TO WS-RENGLON-ACTUAL.
004050     MOVE ZERO TO WS-PROB-CANT-TIPO.
004060*-----------------------------------------------------------------
004070 330-ENCABEZAR-TIPO.
004080     MOVE WS-PROB-TIPO-ANTERIOR TO LT1-TIPO.
004090     PERFORM 110-PROBAR-SALTO-PAGINA.
004100     WRITE LI-RENGLON FROM WS-LIN-ENCAB-TIPO AFTER ADVANCING 1 LINE.
004110     WRITE LI-RENGLON FROM WS-LIN-ENCAB-DETALLE AFTER ADVANCING 1 LINE.
004120     ADD 2 TO WS-RENGLON-ACTUAL.
004130*-----------------------------------------------------------------
004140*    SERIE 400: EPISODIOS FALTANTES (RECALCULADO SOBRE LA TABLA DE
004160*-----------------------------------------------------------------
004170*******
004180 400-IMPRIMIR-EPISODIOS-FALTANTES.
004190*******
004200     MOVE 'MISSING EPISODES' TO LS-TITULO.
004210     PERFORM 110-PROBAR-SALTO-PAGINA.
004220     WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
004230         AFTER ADVANCING 2 LINES.
004240     ADD 2 TO WS-RENGLON-ACTUAL.
004250     MOVE ZERO TO WS-CANT-GRUPOS.
004260     MOVE ZERO TO WS-FALTANTES-TOTAL.
004270     IF WS-CAT-CANT > ZERO
004280         PERFORM 401-ACUMULAR-EN-GRUPO
004290             VARYING IDX-A FROM 1 BY 1 UNTIL IDX-A > WS-CAT-CANT
004300         PERFORM 410-PROBAR-GRUPO
004310             VARYING IDX-G FROM 1 BY 1 UNTIL IDX-G > WS-CANT-GRUPOS.
004320     IF WS-FALTANTES-TOTAL = ZERO
004330         MOVE 'NO SE HALLARON EPISODIOS FALTANTES' TO LF-TITULO
004340         PERFORM 110-PROBAR-SALTO-PAGINA
004350         WRITE LI-RENGLON FROM WS-LIN-TITULO-SECCION
004360             AFTER ADVANCING 1 LINE
004370         ADD 1 TO WS-RENGLON-ACTUAL.
004380*-----------------------------------------------------------------
004390 401-ACUMULAR-EN-GRUPO.
004400     IF WC-MEDIA-TYPE (IDX-A) = 'TV   ' AND WC-SEASON (IDX-A) > ZERO
004410         AND WC-EPISODE (IDX-A) > ZERO AND WC-EPISODE (IDX-A) NOT > 500
004420         PERFORM 404-ACTUALIZAR-GRUPO.
004430*-----------------------------------------------------------------
004440 402-BUSCAR-GRUPO.
004450     IF WG-TITLE (IDX-G) = WC-TITLE (IDX-A)
004460        AND WG-SEASON (IDX-G) = WC-SEASON (IDX-A)
004470         MOVE IDX-G TO WS-J.
004480*-----------------------------------------------------------------
004490 403-CREAR-GRUPO-NUEVO.
004500     ADD 1 TO WS-CANT-GRUPOS.
004510     MOVE WC-TITLE (IDX-A)   TO WG-TITLE (WS-CANT-GRUPOS).
004520     MOVE WC-SEASON (IDX-A)  TO WG-SEASON (WS-CANT-GRUPOS).
004530     MOVE WC-EPISODE (IDX-A) TO WG-MIN-EPISODIO (WS-CANT-GRUPOS).
004540     MOVE ZERO                TO WG-MAX-EPISODIO (WS-CANT-GRUPOS).
004550     MOVE ALL 'N'              TO WG-TABLA-VISTOS (WS-CANT-GRUPOS).
004560     MOVE WS-CANT-GRUPOS       TO WS-J.
004570*-----------------------------------------------------------------
004580 404-ACTUALIZAR-GRUPO.
004590*    UBICA EL GRUPO TITULO/TEMPORADA DEL ARCHIVO (O LO CREA SI NO
004600*    EXISTE TODAVIA) Y ACTUALIZA EL MINIMO/MAXIMO EPISODIO VISTO
004610*    Y LA TABLA DE EPISODIOS PRESENTES DEL GRUPO.
004620     MOVE ZERO TO WS-J.
004630     PERFORM 402-BUSCAR-GRUPO
004640         VARYING IDX-G FROM 1 BY 1 UNTIL IDX-G > WS-CANT-GRUPOS
004650            OR WS-J NOT = ZERO.
004660     IF WS-J = ZERO
004670         PERFORM 403-CREAR-GRUPO-NUEVO.
004680     MOVE WS-J TO WS-K.
004690     MOVE 'S' TO WG-VISTO (WS-K WC-EPISODE (IDX-A)).
004700     IF WC-EPISODE (IDX-A) > WG-MAX-EPISODIO (WS-K)
004710         MOVE WC-EPISODE (IDX-A) TO WG-MAX-EPISODIO (WS-K).
004720     IF WC-EPISODE (IDX-A) < WG-MIN-EPISODIO (WS-K)
004730         MOVE WC-EPISODE (IDX-A) TO WG-MIN-EPISODIO (WS-K).
004740*-----------------------------------------------------------------
004750 410-PROBAR-GRUPO.
004760     IF WG-MAX-EPISODIO (IDX-G) > WG-MIN-EPISODIO (IDX-G)
004770         PERFORM 411-PROBAR-EPISODIO
004780             VARYING WS-I FROM WG-MIN-EPISODIO (IDX-G) BY 1
004790             UNTIL WS-I > WG-MAX-EPISODIO (IDX-G).
004800*-----------------------------------------------------------------
004810 411-PROBAR-EPISODIO.
004820     IF WG-VISTO (IDX-G WS-I) NOT = 'S'
004830         ADD 1 TO WS-FALTANTES-TOTAL
004840         MOVE WG-TITLE (IDX-G)  TO LF-TITULO
004850         MOVE WG-SEASON (IDX-G) TO LF-TEMPORADA
004860         MOVE WS-I              TO LF-EPISODIO
004870         PERFORM 110-PROBAR-SALTO-PAGINA
004880         WRITE LI-RENGLON FROM WS-LIN-EPISODIO AFTER ADVANCING 1 LINE
004890         ADD 1 TO WS-RENGLON-ACTUAL.
004900*-----------------------------------------------------------------
004910 END PROGRAM REPORTE.
